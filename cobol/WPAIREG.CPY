000010******************************************************************
000020* COPYBOOK    : WPAIREG                                          *
000030* APLICACION  : OVI - ORIENTACION VOCACIONAL INTERNACIONAL       *
000040* DESCRIPCION : LAYOUT DEL MAESTRO DE PAISES (PAISES). CONTIENE  *
000050*             : LOS INDICADORES DE COSTO DE VIDA, COLEGIATURA,   *
000060*             : SEGURIDAD Y CALIDAD DE VIDA POR PAIS QUE UTILIZA *
000070*             : EL MOTOR DE RECOMENDACION (OVI1RCM) Y LAS RUTINAS*
000080*             : DE CALIFICACION (OVI1PRF/OVI1STM).               *
000090* LONGITUD    : 125 BYTES                                        *
000100*----------------------------------------------------------------*
000110* HISTORIAL DE CAMBIOS                                           *
000120* FECHA       PROGRAMADOR   REQ/TICKET     DESCRIPCION           *
000130* ----------  ------------  -------------  -------------------- *
000140* 16/03/1987  MACP          REQ-87031      CREACION ORIGINAL     *87031   
000150* 09/11/1989  SQR           REQ-89114      SE AGREGA REGION Y    *89114   
000160*                                          CALIDAD DE VIDA       *
000170* 22/07/1994  JLPM          REQ-94208      AJUSTE PIC COSTO      *94208   
000180*                                          COLEGIATURA A 9(06)   *
000190******************************************************************
000200 01  PAI-REGISTRO.
000210*--------------------------------------------------------------*
000220*    LLAVE Y DATOS GENERALES DEL PAIS                          *
000230*--------------------------------------------------------------*
000240     02  PAI-ID                      PIC 9(04).
000250     02  PAI-NOMBRE                  PIC X(30).
000260     02  PAI-CODIGO-ISO              PIC X(03).
000270     02  PAI-REGION                  PIC X(15).
000280         88  PAI-REGION-EUROPA               VALUE 'EUROPE'.
000290         88  PAI-REGION-NORTEAMERICA          VALUE
000300                                      'NORTH AMERICA'.
000310         88  PAI-REGION-ASIA                  VALUE 'ASIA'.
000320         88  PAI-REGION-OCEANIA               VALUE 'OCEANIA'.
000330     02  PAI-IDIOMA                  PIC X(20).
000340*--------------------------------------------------------------*
000350*    INDICADORES ECONOMICOS Y DE CALIDAD DE VIDA               *
000360*--------------------------------------------------------------*
000370     02  PAI-COSTO-VIDA-PROM         PIC 9(05).
000380     02  PAI-COSTO-COLEGIAT-PROM     PIC 9(06).
000390     02  PAI-INDICE-SEGURIDAD        PIC 9(03).
000400         88  PAI-SEGURIDAD-VALIDA            VALUE 000 THRU 100.
000410     02  PAI-INDICE-CALIDAD-VIDA     PIC 9(03).
000420         88  PAI-CALIDAD-VIDA-VALIDA         VALUE 000 THRU 100.
000430*--------------------------------------------------------------*
000440*    RELLENO PARA COMPLETAR LONGITUD DE REGISTRO FISICO         *
000450*--------------------------------------------------------------*
000460     02  FILLER                      PIC X(36).
