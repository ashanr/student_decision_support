000010******************************************************************
000020* PROGRAMA    : OVI1PAT                                          *
000030* APLICACION  : OVI - ORIENTACION VOCACIONAL INTERNACIONAL       *
000040* TIPO        : BATCH - PRINCIPAL                                *
000050* DESCRIPCION : RECORRE TODO EL HISTORIAL DE MIGRACION DE        *
000060*             : EX-ALUMNOS (STUDHIST) Y OBTIENE, PARA USO DE LOS *
000070*             : ASESORES, LOS PATRONES DE COMPORTAMIENTO DE LAS  *
000080*             : CORRIDAS ANTERIORES: PAISES DE DESTINO MAS       *
000090*             : POPULARES, DISTRIBUCION POR NIVEL DE UNIVERSIDAD *
000100*             : ELEGIDA, CORRELACION DE LA SATISFACCION CONTRA   *
000110*             : LOS SEIS FACTORES DE PREFERENCIA DEL ALUMNO,     *
000120*             : CAMPOS DE ESTUDIO MAS POPULARES Y ESTADISTICAS   *
000130*             : DE PRESUPUESTO (COLEGIATURA Y VIDA). NO ES       *
000140*             : LLAMADO POR OVI1RCM; SE CORRE POR SEPARADO,      *
000150*             : PERIODICAMENTE, COMO REPORTE GERENCIAL.          *
000160* ARCHIVOS    : STUDHIST (ENTRADA, SECUENCIAL)                   *
000170*             : PATRPT   (SALIDA, IMPRESO)                       *
000180* PROGRAMA(S) : OVI1RAI (RAIZ CUADRADA)                          *
000190******************************************************************
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID.                     OVI1PAT.
000220 AUTHOR.                         MARIO ALBERTO CASTILLO PEREZ.
000230 INSTALLATION.                   BANCO INDUSTRIAL, S.A. - DEPTO
000240                                  DE ORIENTACION VOCACIONAL.
000250 DATE-WRITTEN.                   12/12/1988.
000260 DATE-COMPILED.                  12/12/1988.
000270 SECURITY.                       USO INTERNO - DEPARTAMENTO DE
000280                                  ORIENTACION VOCACIONAL.
000290******************************************************************
000300* BITACORA DE CAMBIOS                                            *
000310* FECHA       PROGR.  REQ/TICKET   DESCRIPCION                   *
000320* ----------  ------  -----------  ------------------------------*
000330* 12/12/1988  MACP    REQ-88203    VERSION ORIGINAL: CONTEO DE   *88203   
000340*                                  PAISES DE DESTINO Y CAMPOS DE *
000350*                                  ESTUDIO MAS POPULARES         *
000360* 20/02/1991  SQR     REQ-91029    SE AGREGA DISTRIBUCION POR    *91029   
000370*                                  NIVEL DE UNIVERSIDAD Y ESTA-  *
000380*                                  DISTICAS DE PRESUPUESTO       *
000390*                                  (MEDIA Y DESVIACION ESTANDAR  *
000400*                                  MUESTRAL)                     *
000410* 08/09/1993  JLPM    REQ-93174    SE AGREGA EL ANALISIS DE      *93174   
000420*                                  CORRELACION DE LA SATISFAC-   *
000430*                                  CION CONTRA LOS SEIS FACTORES *
000440*                                  DE PREFERENCIA DEL EX-ALUMNO  *
000450*                                  (COEFICIENTE DE PEARSON)      *
000460* 27/10/1997  CMPR    REQ-97188    REVISION GENERAL PARA EL      *97188   
000470*                                  PROYECTO DE ADECUACION AL     *
000480*                                  ANIO 2000                     *
000490* 14/07/2000  EEDR    REQ-00098    SE LIMITA LA IMPRESION DE     *00098
000500*                                  PAISES Y CAMPOS A LAS DIEZ    *
000510*                                  PRIMERAS POSICIONES (ANTES SE *
000520*                                  IMPRIMIAN TODOS SIN LIMITE)   *
000530* 03/04/2006  EEDR    REQ-06280    SE PASAN A NIVEL 77 LOS       *06280
000540*                                  CONTADORES DE TRABAJO QUE NO  *
000550*                                  TIENEN SUBORDINADOS, SEGUN LA *
000560*                                  COSTUMBRE DEL DEPARTAMENTO,   *
000570*                                  Y SE AMPLIA LA DOCUMENTACION  *
000580*                                  DE CADA SECCION DEL REPORTE   *
000590*                                  PARA EL PROXIMO MANTENIMIENTO *
000600* 10/08/2026  EEDR    REQ-06611    SE CORRIGE UN COMENTARIO DE   *06611
000610*                                  120-INICIALIZA-PRESUPUESTOS   *
000620*                                  QUE TRAIA UNA 'A' EN LA       *
000630*                                  COLUMNA 7 EN VEZ DEL ASTERISCO*
000640*                                  (ERROR DE CAPTURA); NO AFECTA *
000650*                                  NINGUNA LOGICA, SOLO EL       *
000660*                                  FORMATO DE COLUMNAS FIJAS     *06611
000670******************************************************************
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700 SPECIAL-NAMES.
000710     C01 IS TOP-OF-FORM.
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740     SELECT STUDHIST ASSIGN TO STUDHIST
000750                      FILE STATUS IS FS-STUDHIST.
000760     SELECT PATRPT   ASSIGN TO PATRPT
000770                      FILE STATUS IS FS-PATRPT.
000780*--------> STUDHIST SE ABRE SOLO EN LECTURA; ESTE PROGRAMA NUNCA  *
000790*          ACTUALIZA EL HISTORICO, SOLO LO ANALIZA (VER 110).     *
000800 DATA DIVISION.
000810 FILE SECTION.
000820*--------> EL LAYOUT DEL HISTORIAL (WHISREG) ES EL MISMO COPYBOOK *
000830*          QUE ESCRIBE OVI1RCM AL FINAL DE CADA CORRIDA DIARIA;   *
000840*          NO SE DUPLICA LA DEFINICION DEL REGISTRO EN ESTE       *
000850*          PROGRAMA.                                              *
000860 FD  STUDHIST.
000870     COPY WHISREG.
000880*--------> PATRPT ES UN REPORT WRITER; NO TIENE FD CONVENCIONAL   *
000890*          CON RECORD CONTAINS, SU LAYOUT SE DEFINE MAS ADELANTE  *
000900*          EN LA REPORT SECTION (01 TYPE PH, TYPE DETAIL, TYPE RF)*
000910 FD  PATRPT
000920     REPORT IS PATRPT-REPORTE.
000930 WORKING-STORAGE SECTION.
000940******************************************************************
000950*                 VARIABLES DE FILE STATUS                       *
000960******************************************************************
000970 01  FS-STUDHIST                     PIC 9(02) VALUE ZEROS.
000980 01  FS-PATRPT                       PIC 9(02) VALUE ZEROS.
000990*--------> EL SWITCH DE FIN DE ARCHIVO SE DECLARA A NIVEL 01 Y NO *
001000*          A NIVEL 77 PORQUE TIENE UN 88 SUBORDINADO, SEGUN LA    *
001010*          REGLA DEL DEPARTAMENTO PARA CAMPOS CON CONDICION-NOMBRE*
001020*          (VER TAMBIEN WKS-PDES/NIV/CAM-ENCONTRADO MAS ABAJO).  *
001030 01  WKS-SW-FIN-HISTORIAL            PIC X(01) VALUE 'N'.
001040     88  WKS-FIN-HISTORIAL                   VALUE 'S'.
001050******************************************************************
001060*                 CONTADORES GENERALES DE LA CORRIDA             *
001070******************************************************************
001080*--------> LOS DOS CONTADORES SIGUIENTES SE DECLARAN A NIVEL 77  *
001090*          POR SER CAMPOS DE TRABAJO AUTONOMOS, SIN GRUPO        *
001100*          SUPERIOR NI SUBORDINADOS, SEGUN LA COSTUMBRE DEL      *
001110*          DEPARTAMENTO PARA ESTA CLASE DE CAMPOS (REQ-06280).   *
001120 77  WKS-CTR-REGISTROS-LEIDOS        PIC 9(06) COMP VALUE ZEROS.
001130 77  WKS-CTR-CON-DESTINO             PIC 9(06) COMP VALUE ZEROS.
001140******************************************************************
001150*      FECHA DE PROCESO PARA EL ENCABEZADO DEL REPORTE           *
001160******************************************************************
001170 01  WKS-FECHA-PROCESO.
001180     02  WKS-FEC-ANIO                PIC 9(02).
001190     02  WKS-FEC-MES                 PIC 9(02).
001200     02  WKS-FEC-DIA                 PIC 9(02).
001210 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO
001220                                    PIC 9(06).
001230 01  WKS-FECHA-EDITADA.
001240     02  WKS-FE-DIA                  PIC 9(02).
001250     02  FILLER                      PIC X(01) VALUE '/'.
001260     02  WKS-FE-MES                  PIC 9(02).
001270     02  FILLER                      PIC X(01) VALUE '/'.
001280     02  WKS-FE-ANIO                 PIC 9(02).
001290******************************************************************
001300*   1. TABLA DE PAISES DE DESTINO Y SU CONTADOR DE POPULARIDAD   *
001310******************************************************************
001320 01  WKS-CANT-PAISES-DESTINO         PIC 9(02) COMP VALUE ZEROS.
001330*--------> LIMITE DE 60 PAISES DISTINTOS: HOLGADO SOBRE LA        *
001340*          CANTIDAD DE PAISES DE DESTINO QUE MANEJA EL CONVENIO   *
001350*          DE INTERCAMBIO DEL DEPARTAMENTO; SI SE LLEGARA A ESE   *
001360*          LIMITE, LOS PAISES ADICIONALES SIMPLEMENTE NO SE       *
001370*          AGREGAN A LA TABLA (VER 205).                          *
001380 01  WKS-TAB-PAISES-DESTINO.
001390     02  WKS-PDES-OC OCCURS 1 TO 60 TIMES
001400                     DEPENDING ON WKS-CANT-PAISES-DESTINO
001410                     INDEXED BY IDX-PDES.
001420         03  WKS-PDES-NOMBRE         PIC X(30).
001430         03  WKS-PDES-CONTADOR       PIC 9(05) COMP.
001440*--------> EL INDICADOR DE IMPRESO SE USA SOLO AL MOMENTO DE      *
001450*          ARMAR EL TOP 10 (810/812); NO TIENE RELACION CON SI EL *
001460*          PAIS SIGUE RECIBIENDO ALUMNOS EN LA CORRIDA ACTUAL.    *
001470         03  WKS-PDES-IMPRESO        PIC X(01) VALUE 'N'.
001480             88  WKS-PDES-YA-IMPRESO         VALUE 'S'.
001490         03  FILLER                  PIC X(05).
001500 01  WKS-PDES-ENCONTRADO              PIC X(01) VALUE 'N'.
001510     88  WKS-PDES-YA-EXISTE                  VALUE 'S'.
001520******************************************************************
001530*   2. TABLA DE NIVEL (TIER) DE UNIVERSIDAD ELEGIDA Y CONTADOR   *
001540******************************************************************
001550 01  WKS-CANT-NIVELES                PIC 9(02) COMP VALUE ZEROS.
001560*--------> A DIFERENCIA DE LA TABLA DE PAISES, ESTA TABLA SE      *
001570*          IMPRIME COMPLETA (820), POR LO QUE EL LIMITE DE 30 SE  *
001580*          ELIGIO SOLO COMO TOPE DE MEMORIA, NO PENSANDO EN TOP N.*
001590 01  WKS-TAB-NIVELES.
001600     02  WKS-NIV-OC OCCURS 1 TO 30 TIMES
001610                    DEPENDING ON WKS-CANT-NIVELES
001620                    INDEXED BY IDX-NIV.
001630         03  WKS-NIV-NOMBRE          PIC X(20).
001640         03  WKS-NIV-CONTADOR        PIC 9(05) COMP.
001650         03  WKS-NIV-PORCENTAJE      PIC 9(03)V9(01).
001660         03  FILLER                  PIC X(05).
001670 01  WKS-NIV-ENCONTRADO               PIC X(01) VALUE 'N'.
001680     88  WKS-NIV-YA-EXISTE                   VALUE 'S'.
001690******************************************************************
001700*   3. ACUMULADORES PARA LA CORRELACION DE PEARSON (R20) DE LOS  *
001710*      SEIS FACTORES DE PREFERENCIA CONTRA LA SATISFACCION.      *
001720*      INDICE FIJO POR FACTOR: 1=IMPORTA-RANKING 2=SENSIBILIDAD- *
001730*      COSTO 3=IMPORTA-SEGURIDAD 4=IMPORTA-CARRERA 5=NIVEL-      *
001740*      CONFIANZA 6=TOLERANCIA-RIESGO. SOLO SE ACUMULAN LOS       *
001750*      REGISTROS CON SATISFACCION MAYOR QUE CERO.                *
001760******************************************************************
001770*--------> WKS-CORR-CONTADOR TAMBIEN ES UN CONTADOR AUTONOMO Y   *
001780*          POR ESO SE DECLARA A NIVEL 77 (REQ-06280).            *
001790 77  WKS-CORR-CONTADOR               PIC 9(06) COMP VALUE ZEROS.
001800*--------> SUMA-Y Y SUMA-Y-CUAD SON DEL LADO DE LA SATISFACCION   *
001810*          (LA "Y" DE LA FORMULA); SON UNICAS PORQUE SOLO HAY UNA *
001820*          VARIABLE DE SATISFACCION, A DIFERENCIA DE LAS SEIS     *
001830*          VARIABLES "X" DE ABAJO, UNA POR CADA FACTOR.           *
001840 01  WKS-CORR-SUMA-Y                 PIC S9(09)V9(04) COMP-3
001850                                      VALUE ZEROS.
001860 01  WKS-CORR-SUMA-Y-CUAD            PIC S9(11)V9(04) COMP-3
001870                                      VALUE ZEROS.
001880*--------> SEIS SUMAS "X", UNA POR FACTOR, DECLARADAS COMO GRUPO  *
001890*          CON NOMBRE PROPIO POR FACTOR Y REDEFINIDAS ENSEGUIDA   *
001900*          COMO TABLA OCCURS 6 PARA QUE 405 LAS RECORRA CON       *
001910*          WKS-IDX-FACTOR EN VEZ DE SEIS SENTENCIAS SEPARADAS.    *
001920 01  WKS-CORR-SUMAS-X.
001930     02  WKS-CSX-RANKING             PIC S9(09)V9(04) COMP-3.
001940     02  WKS-CSX-COSTO               PIC S9(09)V9(04) COMP-3.
001950     02  WKS-CSX-SEGURIDAD           PIC S9(09)V9(04) COMP-3.
001960     02  WKS-CSX-CARRERA             PIC S9(09)V9(04) COMP-3.
001970     02  WKS-CSX-CONFIANZA           PIC S9(09)V9(04) COMP-3.
001980     02  WKS-CSX-RIESGO              PIC S9(09)V9(04) COMP-3.
001990 01  WKS-CORR-SUMAS-X-TAB REDEFINES WKS-CORR-SUMAS-X.
002000     02  WKS-CSX-OC                  PIC S9(09)V9(04) COMP-3
002010                                      OCCURS 6 TIMES.
002020*--------> SUMA DE CUADRADOS DE X, MISMA TECNICA DE REDEFINICION  *
002030*          QUE LA SUMA DE X SIMPLE DE ARRIBA.                     *
002040 01  WKS-CORR-SUMAS-X-CUAD.
002050     02  WKS-CSX2-RANKING            PIC S9(11)V9(04) COMP-3.
002060     02  WKS-CSX2-COSTO              PIC S9(11)V9(04) COMP-3.
002070     02  WKS-CSX2-SEGURIDAD          PIC S9(11)V9(04) COMP-3.
002080     02  WKS-CSX2-CARRERA            PIC S9(11)V9(04) COMP-3.
002090     02  WKS-CSX2-CONFIANZA          PIC S9(11)V9(04) COMP-3.
002100     02  WKS-CSX2-RIESGO             PIC S9(11)V9(04) COMP-3.
002110 01  WKS-CORR-SUMAS-X-CUAD-TAB REDEFINES WKS-CORR-SUMAS-X-CUAD.
002120     02  WKS-CSX2-OC                 PIC S9(11)V9(04) COMP-3
002130                                      OCCURS 6 TIMES.
002140*--------> SUMA DE PRODUCTOS X*Y, EL TERCER ACUMULADOR QUE PIDE   *
002150*          LA FORMULA ABREVIADA DE PEARSON (VER 455).             *
002160 01  WKS-CORR-SUMAS-XY.
002170     02  WKS-CSXY-RANKING            PIC S9(11)V9(04) COMP-3.
002180     02  WKS-CSXY-COSTO              PIC S9(11)V9(04) COMP-3.
002190     02  WKS-CSXY-SEGURIDAD          PIC S9(11)V9(04) COMP-3.
002200     02  WKS-CSXY-CARRERA            PIC S9(11)V9(04) COMP-3.
002210     02  WKS-CSXY-CONFIANZA          PIC S9(11)V9(04) COMP-3.
002220     02  WKS-CSXY-RIESGO             PIC S9(11)V9(04) COMP-3.
002230 01  WKS-CORR-SUMAS-XY-TAB REDEFINES WKS-CORR-SUMAS-XY.
002240     02  WKS-CSXY-OC                 PIC S9(11)V9(04) COMP-3
002250                                      OCCURS 6 TIMES.
002260*--------> COEFICIENTE DE PEARSON FINAL DE CADA FACTOR CONTRA LA *
002270*          SATISFACCION, CALCULADO POR 450/455; VA DE -1 A 1.    *
002280*          SE IMPRIME TAL CUAL EN LA SECCION 3 DEL REPORTE.      *
002290 01  WKS-CORR-RESULTADOS.
002300     02  WKS-CORR-R-RANKING          PIC S9V9(06) COMP-3.
002310     02  WKS-CORR-R-COSTO            PIC S9V9(06) COMP-3.
002320     02  WKS-CORR-R-SEGURIDAD        PIC S9V9(06) COMP-3.
002330     02  WKS-CORR-R-CARRERA          PIC S9V9(06) COMP-3.
002340     02  WKS-CORR-R-CONFIANZA        PIC S9V9(06) COMP-3.
002350     02  WKS-CORR-R-RIESGO           PIC S9V9(06) COMP-3.
002360 01  WKS-CORR-RESULTADOS-TAB REDEFINES WKS-CORR-RESULTADOS.
002370     02  WKS-CORR-R-OC               PIC S9V9(06) COMP-3
002380                                      OCCURS 6 TIMES.
002390*--------> NOMBRES FIJOS DE LOS SEIS FACTORES, EN EL MISMO ORDEN *
002400*          QUE LAS TABLAS REDEFINIDAS DE ARRIBA, PARA QUE 835    *
002410*          LOS IMPRIMA JUNTO CON SU COEFICIENTE DE CORRELACION.  *
002420 01  WKS-TAB-NOMBRES-FACTOR-NOM.
002430     02  FILLER                      PIC X(20) VALUE
002440         'RANKING IMPORTANCE'.
002450     02  FILLER                      PIC X(20) VALUE
002460         'COST SENSITIVITY'.
002470     02  FILLER                      PIC X(20) VALUE
002480         'SAFETY IMPORTANCE'.
002490     02  FILLER                      PIC X(20) VALUE
002500         'CAREER IMPORTANCE'.
002510     02  FILLER                      PIC X(20) VALUE
002520         'CONFIDENCE LEVEL'.
002530     02  FILLER                      PIC X(20) VALUE
002540         'RISK TOLERANCE'.
002550 01  WKS-TAB-NOMBRES-FACTOR REDEFINES WKS-TAB-NOMBRES-FACTOR-NOM.
002560     02  WKS-NOM-FACTOR-OC           PIC X(20) OCCURS 6 TIMES.
002570*--------> LOS SEIS FACTORES DE PREFERENCIA DEL REGISTRO ACTUAL, *
002580*          COPIADOS DE STUDHIST POR 400 PARA PODER RECORRERLOS   *
002590*          CON UN SOLO INDICE EN 405 (VER LA REDEFINICION ABAJO).*
002600 01  WKS-FACTORES-ALUMNO.
002610     02  WKS-FA-RANKING              PIC 9(02).
002620     02  WKS-FA-COSTO                PIC 9(02).
002630     02  WKS-FA-SEGURIDAD            PIC 9(02).
002640     02  WKS-FA-CARRERA              PIC 9(02).
002650     02  WKS-FA-CONFIANZA            PIC 9(02).
002660     02  WKS-FA-RIESGO               PIC 9(02).
002670 01  WKS-FACTORES-ALUMNO-TAB REDEFINES WKS-FACTORES-ALUMNO.
002680     02  WKS-FA-OC                   PIC 9(02) OCCURS 6 TIMES.
002690*--------> WKS-IDX-FACTOR RECORRE LAS TABLAS REDEFINIDAS DE LOS  *
002700*          SEIS FACTORES DE PREFERENCIA; POR NO TENER SUBORDI-   *
002710*          NADOS SE DECLARA A NIVEL 77 (REQ-06280).              *
002720 77  WKS-IDX-FACTOR                  PIC 9(02) COMP.
002730*--------> CAMPOS DE TRABAJO DE LA FORMULA DE PEARSON (455): EL   *
002740*          NUMERADOR Y LOS DOS DENOMINADORES PARCIALES SE        *
002750*          CALCULAN POR SEPARADO PORQUE EL DENOMINADOR COMPLETO  *
002760*          SOLO SE ARMA SI NINGUNO DE LOS DOS DIO CERO O MENOS.  *
002770 01  WKS-CORR-NUM                    PIC S9(15)V9(04) COMP-3.
002780 01  WKS-CORR-DENOM-X                PIC S9(15)V9(04) COMP-3.
002790 01  WKS-CORR-DENOM-Y                PIC S9(15)V9(04) COMP-3.
002800 01  WKS-CORR-DENOM-PRODUCTO         PIC S9(17)V9(04) COMP-3.
002810*--------> ENTRADA/SALIDA DEL CALL A OVI1RAI, COMPARTIDAS ENTRE  *
002820*          LA RAIZ DE LA CORRELACION (455) Y LA DESVIACION       *
002830*          ESTANDAR DE PRESUPUESTO (655) PORQUE NUNCA ESTAN      *
002840*          ACTIVAS AL MISMO TIEMPO.                              *
002850 01  WKS-RAIZ-ENTRADA                PIC S9(09)V9(06) COMP-3.
002860 01  WKS-RAIZ-SALIDA                 PIC S9(09)V9(06) COMP-3.
002870******************************************************************
002880*   4. TABLA DE CAMPOS DE ESTUDIO ELEGIDOS Y SU CONTADOR         *
002890******************************************************************
002900 01  WKS-CANT-CAMPOS                 PIC 9(02) COMP VALUE ZEROS.
002910*--------> LIMITE DE 80 CAMPOS DE ESTUDIO DISTINTOS, MAS AMPLIO   *
002920*          QUE EL DE PAISES (60), PORQUE LA OFERTA ACADEMICA DE   *
002930*          LAS UNIVERSIDADES CONVENIADAS INCLUYE MAS CARRERAS QUE *
002940*          PAISES DE DESTINO DISPONIBLES.                         *
002950 01  WKS-TAB-CAMPOS.
002960     02  WKS-CAM-OC OCCURS 1 TO 80 TIMES
002970                    DEPENDING ON WKS-CANT-CAMPOS
002980                    INDEXED BY IDX-CAM.
002990         03  WKS-CAM-NOMBRE          PIC X(30).
003000         03  WKS-CAM-CONTADOR        PIC 9(05) COMP.
003010         03  WKS-CAM-IMPRESO         PIC X(01) VALUE 'N'.
003020             88  WKS-CAM-YA-IMPRESO          VALUE 'S'.
003030         03  FILLER                  PIC X(05).
003040 01  WKS-CAM-ENCONTRADO               PIC X(01) VALUE 'N'.
003050     88  WKS-CAM-YA-EXISTE                   VALUE 'S'.
003060******************************************************************
003070*   5. ESTADISTICAS DE PRESUPUESTO (COLEGIATURA Y VIDA). SE      *
003080*      TRATAN COMO TABLA DE 2 POSICIONES PARA COMPARTIR LA MISMA *
003090*      LOGICA DE ACUMULACION Y CALCULO EN AMBOS CAMPOS.          *
003100*      INDICE FIJO: 1=COLEGIATURA 2=VIDA                        *
003110******************************************************************
003120 01  WKS-TAB-PRESUPUESTOS.
003130*--------> POSICION FIJA 1 = COLEGIATURA, POSICION FIJA 2 = VIDA. *
003140*          NO SE USA BUSQUEDA POR NOMBRE PORQUE SOLO HAY DOS      *
003150*          CATEGORIAS Y ESTAN DETERMINADAS DESDE EL DISEÑO, A     *
003160*          DIFERENCIA DE LAS TABLAS DE PAISES/NIVELES/CAMPOS.     *
003170     02  WKS-PRE-OC OCCURS 2 TIMES INDEXED BY IDX-PRE.
003180         03  WKS-PRE-NOMBRE          PIC X(20).
003190         03  WKS-PRE-CONTADOR        PIC 9(06) COMP.
003200*--------> SUMA Y SUMA DE CUADRADOS SE ACUMULAN JUNTAS DESDE EL   *
003210*          PRIMER REGISTRO PARA PODER CALCULAR LA VARIANZA CON LA *
003220*          FORMULA ABREVIADA (650), SIN GUARDAR CADA VALOR LEIDO. *
003230         03  WKS-PRE-SUMA            PIC S9(11)V9(02) COMP-3.
003240         03  WKS-PRE-SUMA-CUAD       PIC S9(17)V9(02) COMP-3.
003250         03  WKS-PRE-MINIMO          PIC 9(06).
003260         03  WKS-PRE-MAXIMO          PIC 9(06).
003270         03  WKS-PRE-MEDIA           PIC S9(07)V9(02) COMP-3.
003280         03  WKS-PRE-VARIANZA        PIC S9(15)V9(02) COMP-3.
003290*--------> LA DESVIACION ESTANDAR REQUIERE RAIZ CUADRADA DE LA    *
003300*          VARIANZA, POR LO QUE SE CALCULA CON UNA LLAMADA A      *
003310*          OVI1RAI (655), IGUAL QUE LOS FACTORES DE CORRELACION.  *
003320         03  WKS-PRE-DESVEST         PIC S9(07)V9(02) COMP-3.
003330         03  FILLER                  PIC X(05).
003340******************************************************************
003350*      AREA DE IMPRESION (ALIMENTA LOS GRUPOS DE REPORT SECTION) *
003360******************************************************************
003370*--------> ESTE GRUPO SE MUEVE CAMPO POR CAMPO DESDE LAS TABLAS DE *
003380*          TRABAJO ANTES DE CADA GENERATE, PORQUE LAS LINEAS DE   *
003390*          DETALLE (SOURCE) NO PUEDEN APUNTAR DIRECTO A UN INDICE *
003400*          DE TABLA QUE CAMBIA DENTRO DEL MISMO PARRAFO DE        *
003410*          IMPRESION (VER 810/825/835/845/855).                  *
003420 01  WKS-AREA-REPORTE.
003430     02  WKS-RPT-PAIS-NOMBRE         PIC X(30).
003440     02  WKS-RPT-PAIS-CONTADOR       PIC 9(05).
003450     02  WKS-RPT-NIVEL-NOMBRE        PIC X(20).
003460     02  WKS-RPT-NIVEL-CONTADOR      PIC 9(05).
003470     02  WKS-RPT-NIVEL-PORCENTAJE    PIC 9(03)V9(01).
003480     02  WKS-RPT-FACTOR-NOMBRE       PIC X(20).
003490     02  WKS-RPT-FACTOR-CORRELACION  PIC S9V9(03).
003500     02  WKS-RPT-CAMPO-NOMBRE        PIC X(30).
003510     02  WKS-RPT-CAMPO-CONTADOR      PIC 9(05).
003520     02  WKS-RPT-PRE-NOMBRE          PIC X(20).
003530     02  WKS-RPT-PRE-CONTADOR        PIC 9(06).
003540     02  WKS-RPT-PRE-MEDIA           PIC 9(07)V9(02).
003550     02  WKS-RPT-PRE-MINIMO          PIC 9(06).
003560     02  WKS-RPT-PRE-MAXIMO          PIC 9(06).
003570     02  WKS-RPT-PRE-DESVEST         PIC 9(07)V9(02).
003580******************************************************************
003590*      CAMPOS DE TRABAJO PARA LA BUSQUEDA DEL MAXIMO NO IMPRESO  *
003600*      (TOP 10 DE PAISES DE DESTINO Y DE CAMPOS DE ESTUDIO)      *
003610******************************************************************
003620*--------> LOS TRES CAMPOS SIGUIENTES SON DE TRABAJO PURO, SIN   *
003630*          GRUPO SUPERIOR NI SUBORDINADOS, Y SE DECLARAN A NIVEL *
003640*          77 SEGUN LA COSTUMBRE DEL DEPARTAMENTO (REQ-06280).   *
003650 77  WKS-MAX-CONTADOR                PIC 9(05) COMP VALUE ZEROS.
003660 77  WKS-MAX-POS                     PIC 9(02) COMP VALUE ZEROS.
003670 77  WKS-K                           PIC 9(02) COMP.
003680******************************************************************
003690*                       REPORT SECTION                           *
003700******************************************************************
003710 REPORT SECTION.
003720*--------> REPORTE DE UNA SOLA PAGINA LOGICA POR CORRIDA, YA QUE  *
003730*          NO HAY CONTROL BREAK POR NINGUN CAMPO: LAS CINCO       *
003740*          SECCIONES SON TOTALES ACUMULADOS SOBRE TODO EL         *
003750*          HISTORIAL, NO DETALLE POR ALUMNO NI POR CARRERA.       *
003760 RD  PATRPT-REPORTE
003770     PAGE LIMIT IS 60
003780     HEADING 1
003790     FIRST DETAIL 4
003800     LAST DETAIL 50
003810     FOOTING 55.
003820*--------> ENCABEZADO DE PAGINA, IGUAL PARA TODAS LAS PAGINAS DEL *
003830*          REPORTE (SOLO CAMBIA FECHA Y NUMERO DE PAGINA).        *
003840 01  TYPE PH.
003850     02  LINE 1.
003860         03  COLUMN   1 PIC X(55) VALUE
003870             'UNIVERSITY COURSE SELECTION ASSISTANT - MIGRATION'.
003880         03  COLUMN  90 PIC X(06) VALUE 'FECHA:'.
003890         03  COLUMN  97 PIC X(08) SOURCE WKS-FECHA-EDITADA.
003900         03  COLUMN 120 PIC X(06) VALUE 'PAGINA'.
003910         03  COLUMN 127 PIC Z(05) SOURCE
003920                         PAGE-COUNTER IN PATRPT-REPORTE.
003930     02  LINE 2.
003940         03  COLUMN   1 PIC X(30) VALUE
003950             'PATTERN ANALYSIS REPORT'.
003960     02  LINE 3.
003970         03  COLUMN   1 PIC X(132) VALUE ALL '='.
003980*--------> SECCION 1: TITULO Y ENCABEZADOS DE COLUMNA, GENERADOS  *
003990*          UNA SOLA VEZ POR CORRIDA DESDE 805.                    *
004000 01  DET-TITULO-DESTINOS TYPE DETAIL.
004010     02  LINE PLUS 2.
004020         03  COLUMN   1 PIC X(45) VALUE
004030             '1. POPULAR DESTINATION COUNTRIES (TOP 10)'.
004040     02  LINE PLUS 1.
004050         03  COLUMN   1 PIC X(30) VALUE 'COUNTRY'.
004060         03  COLUMN  34 PIC X(05) VALUE 'COUNT'.
004070     02  LINE PLUS 1.
004080         03  COLUMN   1 PIC X(132) VALUE ALL '-'.
004090 01  DET-LINEA-DESTINO TYPE DETAIL.
004100     02  LINE PLUS 1.
004110         03  COLUMN   1 PIC X(30) SOURCE WKS-RPT-PAIS-NOMBRE.
004120         03  COLUMN  34 PIC ZZZZ9 SOURCE WKS-RPT-PAIS-CONTADOR.
004130*--------> SECCION 2: A DIFERENCIA DE LA SECCION 1, EL RENGLON DE *
004140*          DETALLE (ABAJO) TRAE UNA COLUMNA MAS: EL PORCENTAJE.   *
004150 01  DET-TITULO-NIVELES TYPE DETAIL.
004160     02  LINE PLUS 2.
004170         03  COLUMN   1 PIC X(45) VALUE
004180             '2. UNIVERSITY TIER DISTRIBUTION'.
004190     02  LINE PLUS 1.
004200         03  COLUMN   1 PIC X(20) VALUE 'TIER'.
004210         03  COLUMN  24 PIC X(05) VALUE 'COUNT'.
004220         03  COLUMN  33 PIC X(07) VALUE 'PERCENT'.
004230     02  LINE PLUS 1.
004240         03  COLUMN   1 PIC X(132) VALUE ALL '-'.
004250 01  DET-LINEA-NIVEL TYPE DETAIL.
004260     02  LINE PLUS 1.
004270         03  COLUMN   1 PIC X(20) SOURCE WKS-RPT-NIVEL-NOMBRE.
004280         03  COLUMN  24 PIC ZZZZ9 SOURCE WKS-RPT-NIVEL-CONTADOR.
004290         03  COLUMN  33 PIC ZZ9.9 SOURCE WKS-RPT-NIVEL-PORCENTAJE.
004300         03  COLUMN  39 PIC X(01) VALUE '%'.
004310*--------> SECCION 3: EL SIGNO DEL COEFICIENTE (PIC -9.999) SE    *
004320*          IMPRIME EXPLICITO PARA DISTINGUIR CORRELACION POSITIVA*
004330*          DE NEGATIVA A SIMPLE VISTA.                            *
004340 01  DET-TITULO-CORRELACION TYPE DETAIL.
004350     02  LINE PLUS 2.
004360         03  COLUMN   1 PIC X(45) VALUE
004370             '3. SATISFACTION CORRELATION ANALYSIS'.
004380     02  LINE PLUS 1.
004390         03  COLUMN   1 PIC X(20) VALUE 'FACTOR'.
004400         03  COLUMN  24 PIC X(11) VALUE 'CORRELATION'.
004410     02  LINE PLUS 1.
004420         03  COLUMN   1 PIC X(132) VALUE ALL '-'.
004430 01  DET-LINEA-CORRELACION TYPE DETAIL.
004440     02  LINE PLUS 1.
004450         03  COLUMN   1 PIC X(20) SOURCE WKS-RPT-FACTOR-NOMBRE.
004460         03  COLUMN  24 PIC -9.999
004470                         SOURCE WKS-RPT-FACTOR-CORRELACION.
004480*--------> SECCION 4: MISMO LAYOUT DE COLUMNAS QUE LA SECCION 1,  *
004490*          PORQUE AMBAS SON RANKINGS DE POPULARIDAD (TOP 10).     *
004500 01  DET-TITULO-CAMPOS TYPE DETAIL.
004510     02  LINE PLUS 2.
004520         03  COLUMN   1 PIC X(45) VALUE
004530             '4. POPULAR FIELDS OF STUDY (TOP 10)'.
004540     02  LINE PLUS 1.
004550         03  COLUMN   1 PIC X(30) VALUE 'FIELD OF STUDY'.
004560         03  COLUMN  34 PIC X(05) VALUE 'COUNT'.
004570     02  LINE PLUS 1.
004580         03  COLUMN   1 PIC X(132) VALUE ALL '-'.
004590 01  DET-LINEA-CAMPO TYPE DETAIL.
004600     02  LINE PLUS 1.
004610         03  COLUMN   1 PIC X(30) SOURCE WKS-RPT-CAMPO-NOMBRE.
004620         03  COLUMN  34 PIC ZZZZ9 SOURCE WKS-RPT-CAMPO-CONTADOR.
004630*--------> SECCION 5: LA UNICA SECCION CON MONTOS MONETARIOS       *
004640*          (PIC $ZZZ,ZZ9.99), IMPRESOS CON SIMBOLO DE MONEDA      *
004650*          FLOTANTE PARA FACILITAR LA LECTURA GERENCIAL.          *
004660 01  DET-TITULO-PRESUPUESTO TYPE DETAIL.
004670     02  LINE PLUS 2.
004680         03  COLUMN   1 PIC X(45) VALUE
004690             '5. BUDGET ANALYSIS'.
004700     02  LINE PLUS 1.
004710         03  COLUMN   1 PIC X(20) VALUE 'BUDGET'.
004720         03  COLUMN  22 PIC X(05) VALUE 'COUNT'.
004730         03  COLUMN  30 PIC X(08) VALUE 'MEAN'.
004740         03  COLUMN  44 PIC X(08) VALUE 'STD DEV'.
004750         03  COLUMN  58 PIC X(06) VALUE 'MIN'.
004760         03  COLUMN  70 PIC X(06) VALUE 'MAX'.
004770     02  LINE PLUS 1.
004780         03  COLUMN   1 PIC X(132) VALUE ALL '-'.
004790 01  DET-LINEA-PRESUPUESTO TYPE DETAIL.
004800     02  LINE PLUS 1.
004810         03  COLUMN   1 PIC X(20) SOURCE WKS-RPT-PRE-NOMBRE.
004820         03  COLUMN  22 PIC ZZZZZ9 SOURCE WKS-RPT-PRE-CONTADOR.
004830         03  COLUMN  30 PIC $ZZZ,ZZ9.99
004840                         SOURCE WKS-RPT-PRE-MEDIA.
004850         03  COLUMN  44 PIC $ZZZ,ZZ9.99
004860                         SOURCE WKS-RPT-PRE-DESVEST.
004870         03  COLUMN  58 PIC $ZZZ,ZZ9 SOURCE WKS-RPT-PRE-MINIMO.
004880         03  COLUMN  70 PIC $ZZZ,ZZ9 SOURCE WKS-RPT-PRE-MAXIMO.
004890*--------> PIE DE REPORTE: TOTALES DE CONTROL PARA QUE EL ASESOR   *
004900*          PUEDA VERIFICAR QUE EL CONTEO DE REGISTROS CUADRA      *
004910*          CONTRA EL ARCHIVO STUDHIST DE ESTA CORRIDA.            *
004920 01  TYPE RF.
004930     02  LINE PLUS 2.
004940         03  COLUMN   1 PIC X(132) VALUE ALL '-'.
004950     02  LINE PLUS 1.
004960         03  COLUMN   1 PIC X(27) VALUE 'RECORDS READ...........: '.
004970         03  COLUMN  30 PIC ZZ,ZZ9 SOURCE WKS-CTR-REGISTROS-LEIDOS.
004980     02  LINE PLUS 1.
004990         03  COLUMN   1 PIC X(27) VALUE 'RECORDS WITH DESTINATION: '.
005000         03  COLUMN  30 PIC ZZ,ZZ9 SOURCE WKS-CTR-CON-DESTINO.
005010******************************************************************
005020 PROCEDURE DIVISION.
005030*--------> ESTE PROGRAMA CORRE SOLO, NO ES LLAMADO POR OVI1RCM.   *
005040*          SE PROGRAMA PERIODICAMENTE (VER JCL DEL DEPARTAMENTO)  *
005050*          PARA DAR SEGUIMIENTO GERENCIAL AL HISTORICO COMPLETO   *
005060*          DE MIGRACIONES, NO SOLO A LOS REGISTROS DEL DIA.       *
005070 100-PRINCIPAL SECTION.
005080*--------> LAS SUMAS SE ACUMULAN REGISTRO POR REGISTRO EN UNA SOLA*
005090*          PASADA DEL ARCHIVO; LOS CALCULOS FINALES (450 Y 650)   *
005100*          SE HACEN DESPUES PORQUE REQUIEREN EL TOTAL DE REGISTROS*
005110*          LEIDOS, QUE NO SE CONOCE HASTA EL FIN DE ARCHIVO.      *
005120     PERFORM 110-ABRE-ARCHIVOS
005130     PERFORM 120-INICIALIZA-PRESUPUESTOS
005140     READ STUDHIST
005150          AT END SET WKS-FIN-HISTORIAL TO TRUE
005160     END-READ
005170     PERFORM 150-PROCESA-UN-REGISTRO UNTIL WKS-FIN-HISTORIAL
005180     PERFORM 450-CALCULA-CORRELACIONES
005190     PERFORM 650-CALCULA-ESTADISTICAS-PRESUPUESTO
005200     PERFORM 800-IMPRIME-REPORTE
005210     PERFORM 999-CIERRA-ARCHIVOS
005220     STOP RUN.
005230 100-PRINCIPAL-E.                     EXIT.
005240*--------> APERTURA DE ARCHIVOS Y FECHA DE PROCESO
005250 110-ABRE-ARCHIVOS SECTION.
005260*--------> LA FECHA DE PROCESO SE TOMA DEL SISTEMA (NO VIENE EN   *
005270*          NINGUN PARAMETRO DE ENTRADA) Y SOLO SE USA PARA EL     *
005280*          ENCABEZADO DEL REPORTE (TYPE PH); NO INTERVIENE EN     *
005290*          NINGUN CALCULO DE ESTADISTICA.                         *
005300     ACCEPT WKS-FECHA-PROCESO-R FROM DATE
005310     MOVE WKS-FEC-DIA  TO WKS-FE-DIA
005320     MOVE WKS-FEC-MES  TO WKS-FE-MES
005330     MOVE WKS-FEC-ANIO TO WKS-FE-ANIO
005340*--------> INITIATE ABRE EL REPORT WRITER; LOS GENERATE DE 800    *
005350*          EN ADELANTE SON LOS QUE REALMENTE ESCRIBEN RENGLONES.  *
005360     OPEN INPUT  STUDHIST
005370     OPEN OUTPUT PATRPT
005380     INITIATE PATRPT-REPORTE.
005390 110-ABRE-ARCHIVOS-E.                 EXIT.
005400*--------> DA NOMBRE Y ARRANCA EL MINIMO DE CADA POSICION DE LA
005410*          TABLA DE PRESUPUESTOS (INVOCADA UNA SOLA VEZ)
005420 120-INICIALIZA-PRESUPUESTOS SECTION.
005430*--------> EL MINIMO SE ARRANCA EN 999999 (EL MAYOR VALOR POSIBLE *
005440*          DE PIC 9(06)) PARA QUE LA PRIMERA COMPARACION EN 605   *
005450*          SIEMPRE LO SUSTITUYA POR EL PRIMER DATO REAL LEIDO;    *
005460*          EL MAXIMO NO NECESITA ARRANQUE PORQUE PARTE DE ZEROS   *
005470*          POR DEFAULT DE WORKING-STORAGE Y CUALQUIER DATO REAL   *
005480*         LO SUPERA.                                              *
005490     MOVE 'TUITION BUDGET' TO WKS-PRE-NOMBRE(1)
005500     MOVE 'LIVING BUDGET'  TO WKS-PRE-NOMBRE(2)
005510     MOVE 999999 TO WKS-PRE-MINIMO(1)
005520     MOVE 999999 TO WKS-PRE-MINIMO(2).
005530 120-INICIALIZA-PRESUPUESTOS-E.       EXIT.
005540*--------> PROCESA UN REGISTRO DE HISTORIAL YA LEIDO Y ADELANTA
005550*          LA LECTURA (INVOCADA POR 100)
005560*--------> EL CONTADOR DE LEIDOS SE INCREMENTA AQUI, NO EN 100,
005570*          PARA QUE QUEDE JUNTO A LAS DEMAS ACUMULACIONES POR
005580*          REGISTRO Y SE REPORTE EN EL ENCABEZADO (TYPE PH).
005590 150-PROCESA-UN-REGISTRO SECTION.
005600     ADD 1 TO WKS-CTR-REGISTROS-LEIDOS
005610*--------> LAS CINCO SECCIONES SE INVOCAN SIEMPRE, SIN CONDICION  *
005620*          AQUI ARRIBA; CADA UNA DECIDE POR SU CUENTA SI EL       *
005630*          REGISTRO ACTUAL LE APORTA ALGO (BLANCOS, SATISFACCION  *
005640*          EN CERO, ETC.), LO QUE EVITA REPETIR ESE CRITERIO EN   *
005650*          DOS LUGARES.                                           *
005660     PERFORM 200-ACUMULA-DESTINOS
005670     PERFORM 300-ACUMULA-NIVELES
005680     PERFORM 400-CORRELACION-SATISFACCION
005690     PERFORM 500-ACUMULA-CAMPOS
005700     PERFORM 600-ACUMULA-PRESUPUESTOS
005710     READ STUDHIST
005720          AT END SET WKS-FIN-HISTORIAL TO TRUE
005730     END-READ.
005740 150-PROCESA-UN-REGISTRO-E.           EXIT.
005750*--------> SECCION 1 - CUENTA EL PAIS DE DESTINO DEL REGISTRO
005760*          ACTUAL SI NO VIENE EN BLANCO
005770 200-ACUMULA-DESTINOS SECTION.
005780*--------> UN DESTINO EN BLANCO SIGNIFICA QUE EL ALUMNO TODAVIA NO
005790*          CONFIRMA PAIS, POR LO QUE NO DEBE CONTAR NI PARA EL
005800*          TOTAL CON DESTINO NI PARA LA TABLA DEL TOP 10 (R21).
005810     IF HIS-PAIS-DESTINO-FINAL NOT = SPACES
005820        ADD 1 TO WKS-CTR-CON-DESTINO
005830        PERFORM 205-BUSCA-O-AGREGA-DESTINO
005840     END-IF.
005850 200-ACUMULA-DESTINOS-E.              EXIT.
005860*--------> BUSCA EL PAIS DE DESTINO ACTUAL EN LA TABLA; SI NO
005870*          EXISTE LO AGREGA CON CONTADOR EN 1 (INVOCADA POR 200)
005880 205-BUSCA-O-AGREGA-DESTINO SECTION.
005890*--------> BUSQUEDA LINEAL PORQUE LA TABLA (MAX 60 PAISES) ES
005900*          PEQUENA Y SE RECORRE UNA SOLA VEZ POR REGISTRO; NO
005910*          JUSTIFICA UNA BUSQUEDA BINARIA NI TABLA INDEXADA.
005920     MOVE 'N' TO WKS-PDES-ENCONTRADO
005930     PERFORM 210-COMPARA-UN-DESTINO VARYING IDX-PDES
005940             FROM 1 BY 1 UNTIL IDX-PDES > WKS-CANT-PAISES-DESTINO
005950             OR WKS-PDES-YA-EXISTE
005960     IF NOT WKS-PDES-YA-EXISTE AND WKS-CANT-PAISES-DESTINO < 60
005970        ADD 1 TO WKS-CANT-PAISES-DESTINO
005980        MOVE HIS-PAIS-DESTINO-FINAL
005990           TO WKS-PDES-NOMBRE(WKS-CANT-PAISES-DESTINO)
006000        MOVE 1 TO WKS-PDES-CONTADOR(WKS-CANT-PAISES-DESTINO)
006010     END-IF.
006020 205-BUSCA-O-AGREGA-DESTINO-E.        EXIT.
006030*--------> COMPARA EL PAIS DE DESTINO ACTUAL CONTRA UNA ENTRADA
006040*          YA EXISTENTE DE LA TABLA (INVOCADA POR 205)
006050 210-COMPARA-UN-DESTINO SECTION.
006060*--------> SE COMPARA CONTRA EL NOMBRE COMPLETO DEL PAIS TAL COMO
006070*          VIENE EN EL HISTORIAL; NO HAY CODIGO DE PAIS EN R20.
006080     IF WKS-PDES-NOMBRE(IDX-PDES) = HIS-PAIS-DESTINO-FINAL
006090        SET WKS-PDES-YA-EXISTE TO TRUE
006100        ADD 1 TO WKS-PDES-CONTADOR(IDX-PDES)
006110     END-IF.
006120 210-COMPARA-UN-DESTINO-E.            EXIT.
006130*--------> SECCION 2 - CUENTA EL NIVEL (TIER) DE UNIVERSIDAD
006140*          ELEGIDA POR EL REGISTRO ACTUAL SI NO VIENE EN BLANCO
006150*--------> SECCION 2 USA LA MISMA TECNICA DE BUSQUEDA-O-AGREGA QUE
006160*          LA SECCION 1 (200/205/210), SOLO QUE SOBRE EL NIVEL DE
006170*          LA UNIVERSIDAD EN LUGAR DEL PAIS DE DESTINO.
006180 300-ACUMULA-NIVELES SECTION.
006190     IF HIS-NIVEL-UNIV-FINAL NOT = SPACES
006200        PERFORM 305-BUSCA-O-AGREGA-NIVEL
006210     END-IF.
006220 300-ACUMULA-NIVELES-E.               EXIT.
006230*--------> BUSCA EL NIVEL ACTUAL EN LA TABLA; SI NO EXISTE LO
006240*          AGREGA CON CONTADOR EN 1 (INVOCADA POR 300)
006250 305-BUSCA-O-AGREGA-NIVEL SECTION.
006260     MOVE 'N' TO WKS-NIV-ENCONTRADO
006270     PERFORM 310-COMPARA-UN-NIVEL VARYING IDX-NIV
006280             FROM 1 BY 1 UNTIL IDX-NIV > WKS-CANT-NIVELES
006290             OR WKS-NIV-YA-EXISTE
006300     IF NOT WKS-NIV-YA-EXISTE AND WKS-CANT-NIVELES < 30
006310        ADD 1 TO WKS-CANT-NIVELES
006320        MOVE HIS-NIVEL-UNIV-FINAL TO WKS-NIV-NOMBRE(WKS-CANT-NIVELES)
006330        MOVE 1 TO WKS-NIV-CONTADOR(WKS-CANT-NIVELES)
006340     END-IF.
006350 305-BUSCA-O-AGREGA-NIVEL-E.          EXIT.
006360*--------> COMPARA EL NIVEL ACTUAL CONTRA UNA ENTRADA YA
006370*          EXISTENTE DE LA TABLA (INVOCADA POR 305)
006380 310-COMPARA-UN-NIVEL SECTION.
006390     IF WKS-NIV-NOMBRE(IDX-NIV) = HIS-NIVEL-UNIV-FINAL
006400        SET WKS-NIV-YA-EXISTE TO TRUE
006410        ADD 1 TO WKS-NIV-CONTADOR(IDX-NIV)
006420     END-IF.
006430 310-COMPARA-UN-NIVEL-E.              EXIT.
006440*--------> SECCION 3 - ACUMULA, PARA EL REGISTRO ACTUAL, SU
006450*          APORTE A LAS SUMAS DE LA CORRELACION DE PEARSON DE
006460*          LOS SEIS FACTORES CONTRA LA SATISFACCION (R20). SOLO
006470*          SE CONSIDERAN LOS REGISTROS CON SATISFACCION > 0
006480 400-CORRELACION-SATISFACCION SECTION.
006490*--------> LA SATISFACCION EN CERO SE USA EN EL HISTORIAL PARA
006500*          MARCAR REGISTROS SIN ENCUESTA CONTESTADA; INCLUIRLOS
006510*          SESGARIA LA CORRELACION HACIA ABAJO ARTIFICIALMENTE.
006520     IF HIS-SATISFACCION > 0
006530        MOVE HIS-IMPORTA-RANKING     TO WKS-FA-RANKING
006540        MOVE HIS-SENSIBILIDAD-COSTO  TO WKS-FA-COSTO
006550        MOVE HIS-IMPORTA-SEGURIDAD   TO WKS-FA-SEGURIDAD
006560        MOVE HIS-IMPORTA-CARRERA     TO WKS-FA-CARRERA
006570        MOVE HIS-NIVEL-CONFIANZA     TO WKS-FA-CONFIANZA
006580        MOVE HIS-TOLERANCIA-RIESGO   TO WKS-FA-RIESGO
006590        ADD 1 TO WKS-CORR-CONTADOR
006600        ADD HIS-SATISFACCION TO WKS-CORR-SUMA-Y
006610        COMPUTE WKS-CORR-SUMA-Y-CUAD =
006620           WKS-CORR-SUMA-Y-CUAD + (HIS-SATISFACCION ** 2)
006630        PERFORM 405-ACUMULA-UN-FACTOR VARYING WKS-IDX-FACTOR
006640                FROM 1 BY 1 UNTIL WKS-IDX-FACTOR > 6
006650     END-IF.
006660 400-CORRELACION-SATISFACCION-E.      EXIT.
006670*--------> ACUMULA EL APORTE DE UN SOLO FACTOR A SUS SUMAS DE
006680*          X, X-CUADRADO Y X*Y (INVOCADA POR 400)
006690 405-ACUMULA-UN-FACTOR SECTION.
006700*--------> SE ACUMULAN POR SEPARADO LAS TRES SUMAS QUE PIDE LA
006710*          FORMULA ABREVIADA DE PEARSON (SUMA-X, SUMA-X-CUADRADO,
006720*          SUMA-X*Y); EL COEFICIENTE MISMO SE CALCULA EN 455.
006730     ADD WKS-FA-OC(WKS-IDX-FACTOR) TO WKS-CSX-OC(WKS-IDX-FACTOR)
006740     COMPUTE WKS-CSX2-OC(WKS-IDX-FACTOR) =
006750        WKS-CSX2-OC(WKS-IDX-FACTOR) +
006760        (WKS-FA-OC(WKS-IDX-FACTOR) ** 2)
006770     COMPUTE WKS-CSXY-OC(WKS-IDX-FACTOR) =
006780        WKS-CSXY-OC(WKS-IDX-FACTOR) +
006790        (WKS-FA-OC(WKS-IDX-FACTOR) * HIS-SATISFACCION).
006800 405-ACUMULA-UN-FACTOR-E.             EXIT.
006810*--------> UNA VEZ TERMINADO EL HISTORIAL, CALCULA EL COEFI-
006820*          CIENTE DE PEARSON DE CADA UNO DE LOS SEIS FACTORES
006830*          (INVOCADA POR 100)
006840 450-CALCULA-CORRELACIONES SECTION.
006850*--------> SE REQUIEREN AL MENOS DOS REGISTROS CON SATISFACCION
006860*          CONTESTADA PARA QUE LA FORMULA TENGA SENTIDO ESTADIS-
006870*          TICO; CON UNO SOLO EL DENOMINADOR DARIA CERO.
006880     IF WKS-CORR-CONTADOR > 1
006890        COMPUTE WKS-CORR-DENOM-Y =
006900           (WKS-CORR-CONTADOR * WKS-CORR-SUMA-Y-CUAD) -
006910           (WKS-CORR-SUMA-Y ** 2)
006920        PERFORM 455-CALCULA-UN-FACTOR-CORR VARYING WKS-IDX-FACTOR
006930                FROM 1 BY 1 UNTIL WKS-IDX-FACTOR > 6
006940     END-IF.
006950 450-CALCULA-CORRELACIONES-E.         EXIT.
006960*--------> CALCULA EL COEFICIENTE DE PEARSON DE UN SOLO FACTOR;
006970*          SI ALGUN DENOMINADOR DA CERO EL RESULTADO QUEDA EN
006980*          CERO (INVOCADA POR 450)
006990 455-CALCULA-UN-FACTOR-CORR SECTION.
007000*--------> FORMULA ESTANDAR DE PEARSON EN SU FORMA ABREVIADA (SIN
007010*          NECESIDAD DE UN SEGUNDO RECORRIDO DEL ARCHIVO):
007020*             R = (N*SXY - SX*SY) / RAIZ((N*SX2-SX**2)*(N*SY2-SY**2))
007030     COMPUTE WKS-CORR-NUM =
007040        (WKS-CORR-CONTADOR * WKS-CSXY-OC(WKS-IDX-FACTOR)) -
007050        (WKS-CSX-OC(WKS-IDX-FACTOR) * WKS-CORR-SUMA-Y)
007060     COMPUTE WKS-CORR-DENOM-X =
007070        (WKS-CORR-CONTADOR * WKS-CSX2-OC(WKS-IDX-FACTOR)) -
007080        (WKS-CSX-OC(WKS-IDX-FACTOR) ** 2)
007090*--------> UN DENOMINADOR NEGATIVO O CERO INDICA VARIANZA NULA EN
007100*          ALGUNO DE LOS DOS LADOS (TODOS LOS VALORES IGUALES);
007110*          EN ESE CASO EL COEFICIENTE SE REPORTA EN CERO POR
007120*          CONVENCION DEL DEPARTAMENTO EN VEZ DE ABORTAR.
007130     IF WKS-CORR-DENOM-X <= 0 OR WKS-CORR-DENOM-Y <= 0
007140        MOVE ZEROS TO WKS-CORR-R-OC(WKS-IDX-FACTOR)
007150     ELSE
007160        COMPUTE WKS-CORR-DENOM-PRODUCTO =
007170           WKS-CORR-DENOM-X * WKS-CORR-DENOM-Y
007180        MOVE WKS-CORR-DENOM-PRODUCTO TO WKS-RAIZ-ENTRADA
007190        CALL 'OVI1RAI' USING WKS-RAIZ-ENTRADA, WKS-RAIZ-SALIDA
007200        IF WKS-RAIZ-SALIDA = ZEROS
007210           MOVE ZEROS TO WKS-CORR-R-OC(WKS-IDX-FACTOR)
007220        ELSE
007230           COMPUTE WKS-CORR-R-OC(WKS-IDX-FACTOR) ROUNDED =
007240              WKS-CORR-NUM / WKS-RAIZ-SALIDA
007250        END-IF
007260     END-IF.
007270 455-CALCULA-UN-FACTOR-CORR-E.        EXIT.
007280*--------> SECCION 4 - CUENTA EL CAMPO DE ESTUDIO DEL REGISTRO
007290*          ACTUAL (SIEMPRE VIENE LLENO EN EL HISTORIAL)
007300 500-ACUMULA-CAMPOS SECTION.
007310*--------> A DIFERENCIA DEL PAIS DE DESTINO, EL CAMPO DE ESTUDIO
007320*          SIEMPRE VIENE LLENO EN R20; EL FILTRO SE DEJA DE TODOS
007330*          MODOS POR CONSISTENCIA CON LAS DEMAS SECCIONES.
007340     IF HIS-CAMPO-ESTUDIO NOT = SPACES
007350        PERFORM 505-BUSCA-O-AGREGA-CAMPO
007360     END-IF.
007370 500-ACUMULA-CAMPOS-E.                EXIT.
007380*--------> BUSCA EL CAMPO DE ESTUDIO ACTUAL EN LA TABLA; SI NO
007390*          EXISTE LO AGREGA CON CONTADOR EN 1 (INVOCADA POR 500)
007400 505-BUSCA-O-AGREGA-CAMPO SECTION.
007410     MOVE 'N' TO WKS-CAM-ENCONTRADO
007420     PERFORM 510-COMPARA-UN-CAMPO VARYING IDX-CAM
007430             FROM 1 BY 1 UNTIL IDX-CAM > WKS-CANT-CAMPOS
007440             OR WKS-CAM-YA-EXISTE
007450     IF NOT WKS-CAM-YA-EXISTE AND WKS-CANT-CAMPOS < 80
007460        ADD 1 TO WKS-CANT-CAMPOS
007470        MOVE HIS-CAMPO-ESTUDIO TO WKS-CAM-NOMBRE(WKS-CANT-CAMPOS)
007480        MOVE 1 TO WKS-CAM-CONTADOR(WKS-CANT-CAMPOS)
007490     END-IF.
007500 505-BUSCA-O-AGREGA-CAMPO-E.          EXIT.
007510*--------> COMPARA EL CAMPO ACTUAL CONTRA UNA ENTRADA YA
007520*          EXISTENTE DE LA TABLA (INVOCADA POR 505)
007530 510-COMPARA-UN-CAMPO SECTION.
007540     IF WKS-CAM-NOMBRE(IDX-CAM) = HIS-CAMPO-ESTUDIO
007550        SET WKS-CAM-YA-EXISTE TO TRUE
007560        ADD 1 TO WKS-CAM-CONTADOR(IDX-CAM)
007570     END-IF.
007580 510-COMPARA-UN-CAMPO-E.              EXIT.
007590*--------> SECCION 5 - ACUMULA, PARA EL REGISTRO ACTUAL, SU
007600*          APORTE A LAS SUMAS DE LOS DOS CAMPOS DE PRESUPUESTO
007610 600-ACUMULA-PRESUPUESTOS SECTION.
007620     PERFORM 605-ACUMULA-UN-PRESUPUESTO VARYING IDX-PRE
007630             FROM 1 BY 1 UNTIL IDX-PRE > 2.
007640 600-ACUMULA-PRESUPUESTOS-E.          EXIT.
007650*--------> ACUMULA EL VALOR DE UN SOLO CAMPO DE PRESUPUESTO
007660*          (1=COLEGIATURA 2=VIDA) DEL REGISTRO ACTUAL, LLEVANDO
007670*          MINIMO Y MAXIMO (INVOCADA POR 600)
007680 605-ACUMULA-UN-PRESUPUESTO SECTION.
007690*--------> LAS DOS RAMAS SON IDENTICAS EN ESTRUCTURA; SE REPITEN
007700*          EN VEZ DE INDEXAR PORQUE HIS-PRESUPUESTO-COLEGIAT Y
007710*          HIS-PRESUPUESTO-VIDA SON DOS CAMPOS DISTINTOS DEL
007720*          REGISTRO DE HISTORIAL, NO UNA TABLA OCCURS.
007730     EVALUATE IDX-PRE
007740*--------> POSICION 1 = PRESUPUESTO DE COLEGIATURA. ACUMULA       *
007750*          CONTADOR, SUMA Y SUMA DE CUADRADOS (PARA 650) Y LLEVA  *
007760*          MINIMO/MAXIMO EN LA MISMA PASADA.                      *
007770        WHEN 1
007780           ADD 1 TO WKS-PRE-CONTADOR(1)
007790           ADD HIS-PRESUPUESTO-COLEGIAT TO WKS-PRE-SUMA(1)
007800           COMPUTE WKS-PRE-SUMA-CUAD(1) =
007810              WKS-PRE-SUMA-CUAD(1) +
007820              (HIS-PRESUPUESTO-COLEGIAT ** 2)
007830           IF HIS-PRESUPUESTO-COLEGIAT < WKS-PRE-MINIMO(1)
007840              MOVE HIS-PRESUPUESTO-COLEGIAT TO WKS-PRE-MINIMO(1)
007850           END-IF
007860           IF HIS-PRESUPUESTO-COLEGIAT > WKS-PRE-MAXIMO(1)
007870              MOVE HIS-PRESUPUESTO-COLEGIAT TO WKS-PRE-MAXIMO(1)
007880           END-IF
007890*--------> POSICION 2 = PRESUPUESTO DE VIDA (LIVING BUDGET).      *
007900*          MISMA LOGICA QUE LA POSICION 1, SOLO CAMBIA EL CAMPO   *
007910*          FUENTE DEL HISTORIAL Y EL SUBINDICE FIJO.               *
007920        WHEN 2
007930           ADD 1 TO WKS-PRE-CONTADOR(2)
007940           ADD HIS-PRESUPUESTO-VIDA TO WKS-PRE-SUMA(2)
007950           COMPUTE WKS-PRE-SUMA-CUAD(2) =
007960              WKS-PRE-SUMA-CUAD(2) +
007970              (HIS-PRESUPUESTO-VIDA ** 2)
007980           IF HIS-PRESUPUESTO-VIDA < WKS-PRE-MINIMO(2)
007990              MOVE HIS-PRESUPUESTO-VIDA TO WKS-PRE-MINIMO(2)
008000           END-IF
008010           IF HIS-PRESUPUESTO-VIDA > WKS-PRE-MAXIMO(2)
008020              MOVE HIS-PRESUPUESTO-VIDA TO WKS-PRE-MAXIMO(2)
008030           END-IF
008040     END-EVALUATE.
008050 605-ACUMULA-UN-PRESUPUESTO-E.        EXIT.
008060*--------> UNA VEZ TERMINADO EL HISTORIAL, CALCULA MEDIA Y
008070*          DESVIACION ESTANDAR MUESTRAL DE LOS DOS CAMPOS DE
008080*          PRESUPUESTO (INVOCADA POR 100)
008090 650-CALCULA-ESTADISTICAS-PRESUPUESTO SECTION.
008100     PERFORM 655-CALCULA-UN-PRESUPUESTO VARYING IDX-PRE
008110             FROM 1 BY 1 UNTIL IDX-PRE > 2.
008120 650-CALCULA-ESTADISTICAS-PRESUPUESTO-E. EXIT.
008130*--------> MEDIA Y DESVIACION ESTANDAR MUESTRAL DE UN SOLO
008140*          CAMPO DE PRESUPUESTO, POR MEDIO DE OVI1RAI
008150*          (INVOCADA POR 650)
008160 655-CALCULA-UN-PRESUPUESTO SECTION.
008170*--------> LA MEDIA SE CALCULA SIEMPRE QUE HAYA AL MENOS UN DATO;
008180*          LA VARIANZA (Y POR TANTO LA DESVIACION) SOLO CUANDO
008190*          HAY DOS O MAS, IGUAL QUE EN LA CORRELACION DE 450.
008200     IF WKS-PRE-CONTADOR(IDX-PRE) > 0
008210        COMPUTE WKS-PRE-MEDIA(IDX-PRE) ROUNDED =
008220           WKS-PRE-SUMA(IDX-PRE) / WKS-PRE-CONTADOR(IDX-PRE)
008230     END-IF
008240     IF WKS-PRE-CONTADOR(IDX-PRE) > 1
008250        COMPUTE WKS-PRE-VARIANZA(IDX-PRE) =
008260           (WKS-PRE-SUMA-CUAD(IDX-PRE) -
008270           ((WKS-PRE-SUMA(IDX-PRE) ** 2) /
008280            WKS-PRE-CONTADOR(IDX-PRE))) /
008290           (WKS-PRE-CONTADOR(IDX-PRE) - 1)
008300        IF WKS-PRE-VARIANZA(IDX-PRE) > 0
008310           MOVE WKS-PRE-VARIANZA(IDX-PRE) TO WKS-RAIZ-ENTRADA
008320           CALL 'OVI1RAI' USING WKS-RAIZ-ENTRADA, WKS-RAIZ-SALIDA
008330           MOVE WKS-RAIZ-SALIDA TO WKS-PRE-DESVEST(IDX-PRE)
008340        END-IF
008350     END-IF.
008360 655-CALCULA-UN-PRESUPUESTO-E.        EXIT.
008370*--------> IMPRIME LAS CINCO SECCIONES DEL REPORTE Y EL TRAILER
008380*          (INVOCADA POR 100)
008390 800-IMPRIME-REPORTE SECTION.
008400*--------> EL ORDEN DE IMPRESION SIGUE EL ORDEN DE LAS CINCO
008410*          SECCIONES DEL REPORTE GERENCIAL TAL COMO SE PIDIO
008420*          ORIGINALMENTE (REQ-88203) Y SE AMPLIO DESPUES.
008430     PERFORM 805-IMPRIME-DESTINOS
008440     PERFORM 820-IMPRIME-NIVELES
008450     PERFORM 830-IMPRIME-CORRELACIONES
008460     PERFORM 840-IMPRIME-CAMPOS
008470     PERFORM 850-IMPRIME-PRESUPUESTOS
008480     TERMINATE PATRPT-REPORTE.
008490 800-IMPRIME-REPORTE-E.                EXIT.
008500*--------> IMPRIME EL TITULO Y LAS DIEZ PRIMERAS POSICIONES DE
008510*          LA TABLA DE PAISES DE DESTINO (INVOCADA POR 800)
008520 805-IMPRIME-DESTINOS SECTION.
008530*--------> SOLO SE IMPRIMEN LAS DIEZ PRIMERAS POSICIONES (TOP 10)
008540*          DESDE REQ-00098; ANTES SE IMPRIMIA LA TABLA COMPLETA
008550*          DE HASTA 60 PAISES, LO QUE HACIA EL REPORTE DEMASIADO
008560*          LARGO PARA USO GERENCIAL.
008570     GENERATE DET-TITULO-DESTINOS
008580     PERFORM 810-IMPRIME-UN-DESTINO VARYING WKS-K
008590             FROM 1 BY 1 UNTIL WKS-K > 10.
008600 805-IMPRIME-DESTINOS-E.               EXIT.
008610*--------> LOCALIZA EL PAIS DE DESTINO CON MAYOR CONTADOR QUE NO
008620*          SE HAYA IMPRESO TODAVIA Y LO IMPRIME (INVOCADA POR 805)
008630 810-IMPRIME-UN-DESTINO SECTION.
008640*--------> BUSQUEDA DE MAXIMO NO IMPRESO: SE RECORRE TODA LA
008650*          TABLA CADA VEZ (812) EN VEZ DE ORDENARLA UNA SOLA VEZ,
008660*          PORQUE LA TABLA ES PEQUENA (MAX 60) Y SOLO SE HACE
008670*          DIEZ VECES POR CORRIDA.
008680     MOVE ZEROS TO WKS-MAX-CONTADOR
008690     MOVE ZEROS TO WKS-MAX-POS
008700     PERFORM 812-BUSCA-MAX-UN-DESTINO VARYING IDX-PDES
008710             FROM 1 BY 1 UNTIL IDX-PDES > WKS-CANT-PAISES-DESTINO
008720     IF WKS-MAX-POS > 0
008730        SET IDX-PDES TO WKS-MAX-POS
008740        MOVE WKS-PDES-NOMBRE(IDX-PDES) TO WKS-RPT-PAIS-NOMBRE
008750        MOVE WKS-PDES-CONTADOR(IDX-PDES) TO WKS-RPT-PAIS-CONTADOR
008760        SET WKS-PDES-YA-IMPRESO(IDX-PDES) TO TRUE
008770        GENERATE DET-LINEA-DESTINO
008780     END-IF.
008790 810-IMPRIME-UN-DESTINO-E.             EXIT.
008800*--------> COMPARA UNA POSICION DE LA TABLA DE DESTINOS CONTRA
008810*          EL MAXIMO LOCALIZADO HASTA EL MOMENTO (INVOCADA POR
008820*          810)
008830 812-BUSCA-MAX-UN-DESTINO SECTION.
008840*--------> EL INDICADOR DE IMPRESO EVITA REPETIR EL MISMO PAIS EN
008850*          DOS RENGLONES DEL TOP 10 SI HUBIERA UN EMPATE DE
008860*          CONTADORES ENTRE DOS O MAS POSICIONES DE LA TABLA.
008870     IF NOT WKS-PDES-YA-IMPRESO(IDX-PDES)
008880        AND WKS-PDES-CONTADOR(IDX-PDES) > WKS-MAX-CONTADOR
008890        MOVE WKS-PDES-CONTADOR(IDX-PDES) TO WKS-MAX-CONTADOR
008900        SET WKS-MAX-POS TO IDX-PDES
008910     END-IF.
008920 812-BUSCA-MAX-UN-DESTINO-E.           EXIT.
008930*--------> IMPRIME EL TITULO Y TODAS LAS POSICIONES DE LA TABLA
008940*          DE NIVELES DE UNIVERSIDAD (INVOCADA POR 800)
008950 820-IMPRIME-NIVELES SECTION.
008960*--------> A DIFERENCIA DEL TOP 10 DE PAISES, AQUI SE IMPRIMEN
008970*          TODOS LOS NIVELES ENCONTRADOS (MAX 30), PORQUE LA
008980*          DISTRIBUCION POR NIVEL ES UN DATO DE CONTROL GERENCIAL
008990*          Y NO UN RANKING DE POPULARIDAD (REQ-91029).
009000     GENERATE DET-TITULO-NIVELES
009010     PERFORM 825-IMPRIME-UN-NIVEL VARYING IDX-NIV
009020             FROM 1 BY 1 UNTIL IDX-NIV > WKS-CANT-NIVELES.
009030 820-IMPRIME-NIVELES-E.                EXIT.
009040*--------> IMPRIME UN RENGLON DE NIVEL DE UNIVERSIDAD, CON SU
009050*          PORCENTAJE SOBRE EL TOTAL DE REGISTROS CON DESTINO
009060*          (INVOCADA POR 820)
009070 825-IMPRIME-UN-NIVEL SECTION.
009080*--------> EL PORCENTAJE SE CALCULA SOBRE EL TOTAL DE REGISTROS
009090*          CON DESTINO, NO SOBRE EL TOTAL LEIDO, PORQUE UN
009100*          REGISTRO SIN DESTINO TAMPOCO TIENE NIVEL DE UNIVERSIDAD.
009110     MOVE WKS-NIV-NOMBRE(IDX-NIV) TO WKS-RPT-NIVEL-NOMBRE
009120     MOVE WKS-NIV-CONTADOR(IDX-NIV) TO WKS-RPT-NIVEL-CONTADOR
009130     IF WKS-CTR-CON-DESTINO > 0
009140        COMPUTE WKS-NIV-PORCENTAJE(IDX-NIV) ROUNDED =
009150           (WKS-NIV-CONTADOR(IDX-NIV) / WKS-CTR-CON-DESTINO) * 100
009160     END-IF
009170     MOVE WKS-NIV-PORCENTAJE(IDX-NIV) TO WKS-RPT-NIVEL-PORCENTAJE
009180     GENERATE DET-LINEA-NIVEL.
009190 825-IMPRIME-UN-NIVEL-E.               EXIT.
009200*--------> IMPRIME EL TITULO Y LOS SEIS RENGLONES DE CORRELACION
009210*          DE SATISFACCION (INVOCADA POR 800)
009220 830-IMPRIME-CORRELACIONES SECTION.
009230*--------> SIEMPRE SE IMPRIMEN LOS SEIS FACTORES EN EL ORDEN FIJO
009240*          DE WKS-TAB-NOMBRES-FACTOR-NOM, AUNQUE ALGUNO HAYA
009250*          QUEDADO EN CERO POR FALTA DE VARIANZA (450).
009260     GENERATE DET-TITULO-CORRELACION
009270     PERFORM 835-IMPRIME-UN-FACTOR VARYING WKS-IDX-FACTOR
009280             FROM 1 BY 1 UNTIL WKS-IDX-FACTOR > 6.
009290 830-IMPRIME-CORRELACIONES-E.          EXIT.
009300*--------> IMPRIME EL COEFICIENTE DE PEARSON DE UN SOLO FACTOR
009310*          (INVOCADA POR 830)
009320 835-IMPRIME-UN-FACTOR SECTION.
009330*--------> EL SIGNO DEL COEFICIENTE (PIC S9V9(03)) SE CONSERVA EN
009340*          LA IMPRESION PORQUE UNA CORRELACION NEGATIVA ES
009350*          INFORMACION VALIOSA (P.EJ. SENSIBILIDAD AL COSTO ALTA
009360*          SUELE IR CON SATISFACCION MAS BAJA).
009370     MOVE WKS-NOM-FACTOR-OC(WKS-IDX-FACTOR) TO WKS-RPT-FACTOR-NOMBRE
009380     MOVE WKS-CORR-R-OC(WKS-IDX-FACTOR) TO WKS-RPT-FACTOR-CORRELACION
009390     GENERATE DET-LINEA-CORRELACION.
009400 835-IMPRIME-UN-FACTOR-E.              EXIT.
009410*--------> IMPRIME EL TITULO Y LAS DIEZ PRIMERAS POSICIONES DE
009420*          LA TABLA DE CAMPOS DE ESTUDIO (INVOCADA POR 800)
009430 840-IMPRIME-CAMPOS SECTION.
009440*--------> MISMA LOGICA DE TOP 10 QUE LA SECCION DE PAISES (805),
009450*          REUTILIZANDO EL PAR DE PARRAFOS BUSCA-MAXIMO/MARCA-
009460*          IMPRESO SOBRE LA TABLA DE CAMPOS EN VEZ DE PAISES.
009470     GENERATE DET-TITULO-CAMPOS
009480     PERFORM 845-IMPRIME-UN-CAMPO VARYING WKS-K
009490             FROM 1 BY 1 UNTIL WKS-K > 10.
009500 840-IMPRIME-CAMPOS-E.                 EXIT.
009510*--------> LOCALIZA EL CAMPO DE ESTUDIO CON MAYOR CONTADOR QUE
009520*          NO SE HAYA IMPRESO TODAVIA Y LO IMPRIME (INVOCADA POR
009530*          840)
009540 845-IMPRIME-UN-CAMPO SECTION.
009550*--------> BUSQUEDA DE MAXIMO NO IMPRESO: SE RECORRE TODA LA
009560*          TABLA CADA VEZ (812) EN VEZ DE ORDENARLA UNA SOLA VEZ,
009570*          PORQUE LA TABLA ES PEQUENA (MAX 60) Y SOLO SE HACE
009580*          DIEZ VECES POR CORRIDA.
009590     MOVE ZEROS TO WKS-MAX-CONTADOR
009600     MOVE ZEROS TO WKS-MAX-POS
009610     PERFORM 847-BUSCA-MAX-UN-CAMPO VARYING IDX-CAM
009620             FROM 1 BY 1 UNTIL IDX-CAM > WKS-CANT-CAMPOS
009630     IF WKS-MAX-POS > 0
009640        SET IDX-CAM TO WKS-MAX-POS
009650        MOVE WKS-CAM-NOMBRE(IDX-CAM) TO WKS-RPT-CAMPO-NOMBRE
009660        MOVE WKS-CAM-CONTADOR(IDX-CAM) TO WKS-RPT-CAMPO-CONTADOR
009670        SET WKS-CAM-YA-IMPRESO(IDX-CAM) TO TRUE
009680        GENERATE DET-LINEA-CAMPO
009690     END-IF.
009700 845-IMPRIME-UN-CAMPO-E.               EXIT.
009710*--------> COMPARA UNA POSICION DE LA TABLA DE CAMPOS CONTRA EL
009720*          MAXIMO LOCALIZADO HASTA EL MOMENTO (INVOCADA POR 845)
009730 847-BUSCA-MAX-UN-CAMPO SECTION.
009740     IF NOT WKS-CAM-YA-IMPRESO(IDX-CAM)
009750        AND WKS-CAM-CONTADOR(IDX-CAM) > WKS-MAX-CONTADOR
009760        MOVE WKS-CAM-CONTADOR(IDX-CAM) TO WKS-MAX-CONTADOR
009770        SET WKS-MAX-POS TO IDX-CAM
009780     END-IF.
009790 847-BUSCA-MAX-UN-CAMPO-E.             EXIT.
009800*--------> IMPRIME EL TITULO Y LOS DOS RENGLONES DE ESTADISTICAS
009810*          DE PRESUPUESTO (INVOCADA POR 800)
009820 850-IMPRIME-PRESUPUESTOS SECTION.
009830*--------> ULTIMA SECCION DEL REPORTE: SOLO DOS RENGLONES FIJOS
009840*          (COLEGIATURA Y VIDA), POR LO QUE NO NECESITA TOP 10
009850*          NI BUSQUEDA DE MAXIMO COMO LAS SECCIONES 1 Y 4.
009860     GENERATE DET-TITULO-PRESUPUESTO
009870     PERFORM 855-IMPRIME-UN-PRESUPUESTO VARYING IDX-PRE
009880             FROM 1 BY 1 UNTIL IDX-PRE > 2.
009890 850-IMPRIME-PRESUPUESTOS-E.           EXIT.
009900*--------> IMPRIME LAS ESTADISTICAS DE UN SOLO CAMPO DE
009910*          PRESUPUESTO (INVOCADA POR 850)
009920 855-IMPRIME-UN-PRESUPUESTO SECTION.
009930*--------> MEDIA, DESVIACION, MINIMO Y MAXIMO SE IMPRIMEN JUNTOS
009940*          PARA QUE EL LECTOR GERENCIAL VEA DE UN VISTAZO EL
009950*          RANGO COMPLETO DE PRESUPUESTOS DECLARADOS.
009960     MOVE WKS-PRE-NOMBRE(IDX-PRE)   TO WKS-RPT-PRE-NOMBRE
009970     MOVE WKS-PRE-CONTADOR(IDX-PRE) TO WKS-RPT-PRE-CONTADOR
009980     MOVE WKS-PRE-MEDIA(IDX-PRE)    TO WKS-RPT-PRE-MEDIA
009990     MOVE WKS-PRE-DESVEST(IDX-PRE)  TO WKS-RPT-PRE-DESVEST
010000     MOVE WKS-PRE-MINIMO(IDX-PRE)   TO WKS-RPT-PRE-MINIMO
010010     MOVE WKS-PRE-MAXIMO(IDX-PRE)   TO WKS-RPT-PRE-MAXIMO
010020     GENERATE DET-LINEA-PRESUPUESTO.
010030 855-IMPRIME-UN-PRESUPUESTO-E.         EXIT.
010040*--------> CIERRE DE ARCHIVOS
010050 999-CIERRA-ARCHIVOS SECTION.
010060*--------> CIERRE SIMETRICO A LA APERTURA DE 110; TERMINATE DEL
010070*          REPORTE YA SE HIZO EN 800 ANTES DE LLEGAR AQUI.
010080     CLOSE STUDHIST
010090     CLOSE PATRPT.
010100 999-CIERRA-ARCHIVOS-E.                EXIT.
