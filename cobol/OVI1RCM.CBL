000010******************************************************************
000020* PROGRAMA    : OVI1RCM                                          *
000030* APLICACION  : OVI - ORIENTACION VOCACIONAL INTERNACIONAL       *
000040* TIPO        : BATCH - PROGRAMA PRINCIPAL                       *
000050* DESCRIPCION : MOTOR DE RECOMENDACION DE PROGRAMAS DE ESTUDIO   *
000060*             : EN EL EXTRANJERO. CARGA LOS MAESTROS DE PAISES Y *
000070*             : UNIVERSIDADES, UNE CADA PROGRAMA ACADEMICO CON   *
000080*             : SU UNIVERSIDAD, LO FILTRA CONTRA LAS RESTRIC-    *
000090*             : CIONES DURAS DE LA SOLICITUD DEL ESTUDIANTE, LO  *
000100*             : CALIFICA EN SIETE CRITERIOS PONDERADOS, ORDENA   *
000110*             : DESCENDENTEMENTE, LE APLICA UN IMPULSO DE DIVER- *
000120*             : SIDAD Y UN IMPULSO DE POPULARIDAD DERIVADO DEL   *
000130*             : HISTORIAL DE ALUMNOS SIMILARES, Y ESCRIBE LAS    *
000140*             : PRIMERAS DIEZ RECOMENDACIONES A RECOUT Y AL      *
000150*             : REPORTE IMPRESO RECRPT.                          *
000160* ARCHIVOS    : PAISES, UNIVERSI, PROGRAMA, PREFEREN (ENTRADA)   *
000170*             : RECOUT (SALIDA), RECRPT (REPORTE), WORKFILE(SORT)*
000180* PROGRAMA(S) : OVI1PRF (VALIDA/ENRIQUECE/DERIVA PESOS)          *
000190*             : OVI1STM (SIMILARES/IMPULSO DE POPULARIDAD)       *
000200******************************************************************
000210 IDENTIFICATION DIVISION.
000220 PROGRAM-ID.                     OVI1RCM.
000230 AUTHOR.                         MARIO ALBERTO CASTILLO PEREZ.
000240 INSTALLATION.                   BANCO INDUSTRIAL, S.A. - DEPTO
000250                                  DE ORIENTACION VOCACIONAL.
000260 DATE-WRITTEN.                   21/09/1988.
000270 DATE-COMPILED.                  21/09/1988.
000280 SECURITY.                       USO INTERNO - DEPARTAMENTO DE
000290                                  ORIENTACION VOCACIONAL.
000300******************************************************************
000310* BITACORA DE CAMBIOS                                            *
000320* FECHA       PROGR.  REQ/TICKET   DESCRIPCION                   *
000330* ----------  ------  -----------  ------------------------------*
000340* 21/09/1988  MACP    REQ-88145    VERSION ORIGINAL: CARGA DE    *88145   
000350*                                  MAESTROS, FILTROS R1-R5 Y     *
000360*                                  CALIFICACION R6-R14           *
000370* 04/02/1990  SQR     REQ-90019    SE AGREGA ORDENAMIENTO POR    *90019   
000380*                                  SORT DESCENDENTE (WORKFILE)   *
000390* 14/03/1992  SQR     REQ-92066    SE AGREGA IMPULSO DE DIVER-   *92066   
000400*                                  SIDAD (R15) SOBRE LA LISTA    *
000410*                                  ORDENADA                      *
000420* 30/09/1995  JLPM    REQ-95311    SE AGREGA LLAMADA A OVI1STM   *95311   
000430*                                  PARA EL IMPULSO DE POPULARI-  *
000440*                                  DAD DERIVADO DEL HISTORIAL    *
000450* 08/01/1996  JLPM    REQ-96004    SE AGREGA BLOQUE DE DETALLE   *96004   
000460*                                  DE LA MEJOR RECOMENDACION CON *
000470*                                  DESGLOSE DE CRITERIOS EN      *
000480*                                  RECRPT                        *
000490* 27/10/1997  CMPR    REQ-97188    REVISION GENERAL DE CAMPOS    *97188   
000500*                                  NUMERICOS PARA EL PROYECTO    *
000510*                                  DE ADECUACION AL ANIO 2000    *
000520* 05/08/1999  EEDR    REQ-99231    SE AGREGA GENERACION DE       *99231   
000530*                                  EXPLICACIONES (R17) Y NOTA DE *
000540*                                  SATISFACCION DE SIMILARES     *
000550* 18/06/2003  EEDR    REQ-03177    SE PROTEGE LA CORRIDA CUANDO  *03177
000560*                                  LA SOLICITUD DE PREFERENCIAS  *
000570*                                  NO PASA LA VALIDACION DE      *
000580*                                  OVI1PRF (ABORTO CONTROLADO)   *
000590* 11/05/2006  EEDR    REQ-06511    SE PASAN A NIVEL 77 LOS       *06511
000600*                                  CONTADORES DE ESTADISTICA QUE *
000610*                                  NO TIENEN SUBORDINADOS, SEGUN *
000620*                                  LA COSTUMBRE DEL DEPARTAMENTO,*
000630*                                  Y SE AMPLIA LA DOCUMENTACION  *
000640*                                  DE LOS PARRAFOS DE FILTRO Y   *
000650*                                  DE CALIFICACION PORQUE EL     *
000660*                                  ULTIMO PROGRAMADOR QUE LOS    *
000670*                                  TOCO YA NO ESTA DISPONIBLE Y  *
000680*                                  EL MANTENIMIENTO SE HABIA     *
000690*                                  VUELTO MAS LENTO DE LO        *
000700*                                  NECESARIO EN ESTA RUTINA      *
000710* 10/08/2026  EEDR    REQ-06588    EN 805-GENERA-EXPLICACION-UNA *06588
000720*                                  SE ARMABA CADA FRASE VOLVIENDO*
000730*                                  A LEER WKS-CAN-EXPLICACION    *
000740*                                  COMO SU PROPIO ORIGEN CON     *
000750*                                  DELIMITED BY '  ', Y ESE PAR  *
000760*                                  DE ESPACIOS SE CONFUNDIA CON  *
000770*                                  EL QUE DEJA WKS-EDITA-        *
000780*                                  COLEGIATURA AL SUPRIMIR CEROS *
000790*                                  A LA IZQUIERDA (CAMPO ZZZ,ZZ9)*
000800*                                  TRUNCANDO LA EXPLICACION Y    *
000810*                                  PERDIENDO LAS RAZONES DE      *
000820*                                  RANKING, PAIS, IDIOMA Y NOTA  *
000830*                                  DE SATISFACCION EN RECOUT Y   *
000840*                                  RECRPT CUANDO LA COLEGIATURA  *
000850*                                  CALIFICABA ALTO. SE CAMBIA A  *
000860*                                  STRING ... WITH POINTER SOBRE *
000870*                                  WKS-EXP-PUNTERO (NIVEL 77)    *
000880*                                  PARA QUE CADA FRASE SE AGREGUE*
000890*                                  POR POSICION Y NO POR BUSQUEDA*
000900*                                  DE DELIMITADOR               *06588
000901* 10/08/2026  EEDR    REQ-06610    EN 515-EXTRAE-PALABRAS-CLAVE  *06610
000902*                                  (R6) EL TOPE DE PALABRAS      *
000903*                                  CLAVE ERA 5, SIN RELACION CON *
000904*                                  EL ANCHO REAL DE PRF-CAMPO-   *
000905*                                  ESTUDIO; SE AMPLIA LA TABLA A *
000906*                                  9 (EL MAYOR VALOR QUE CABE EN *
000907*                                  WKS-CANT-PALABRAS PIC 9(01)), *
000908*                                  QUE SE PRUEBA SUFICIENTE PARA *
000909*                                  CUALQUIER VALOR LEGITIMO DEL  *
000910*                                  CAMPO (PIC X(30)) PARA QUE EL *
000911*                                  DENOMINADOR DE R6 YA NO SE    *
000912*                                  TRUNQUE                      *06610
000913******************************************************************
000920 ENVIRONMENT DIVISION.
000930 CONFIGURATION SECTION.
000940 SPECIAL-NAMES.
000950     C01 IS TOP-OF-FORM.
000960 INPUT-OUTPUT SECTION.
000970 FILE-CONTROL.
000980*--------> LOS TRES MAESTROS Y LA SOLICITUD DE PREFERENCIAS SE
000990*          ABREN EN MODO INPUT UNICAMENTE; OVI1RCM NUNCA
001000*          ACTUALIZA NINGUNO DE LOS ARCHIVOS DE ENTRADA.
001010     SELECT PAISES   ASSIGN TO PAISES
001020                      FILE STATUS IS FS-PAISES.
001030     SELECT UNIVERSI ASSIGN TO UNIVERSI
001040                      FILE STATUS IS FS-UNIVERSI.
001050     SELECT PROGRAMA ASSIGN TO PROGRAMA
001060                      FILE STATUS IS FS-PROGRAMA.
001070     SELECT PREFEREN ASSIGN TO PREFEREN
001080                      FILE STATUS IS FS-PREFEREN.
001090     SELECT RECOUT   ASSIGN TO RECOUT
001100                      FILE STATUS IS FS-RECOUT.
001110     SELECT RECRPT   ASSIGN TO RECRPT
001120                      FILE STATUS IS FS-RECRPT.
001130*--------> WORKFILE ES EL ARCHIVO DE TRABAJO DEL SORT (600); NO
001140*          LLEVA FILE STATUS PORQUE EL PROPIO VERBO SORT REPORTA
001150*          SUS ERRORES.
001160     SELECT WORKFILE ASSIGN TO SORTWK1.
001170 DATA DIVISION.
001180 FILE SECTION.
001190 FD  PAISES.
001200     COPY WPAIREG.
001210 FD  UNIVERSI.
001220     COPY WUNVREG.
001230 FD  PROGRAMA.
001240     COPY WPRGREG.
001250 FD  PREFEREN.
001260     COPY WPRFREG.
001270 FD  RECOUT.
001280     COPY WRECREG.
001290 FD  RECRPT
001300     REPORT IS RECRPT-REPORTE.
001310 SD  WORKFILE.
001320*--------> REGISTRO DE ORDENAMIENTO; LLEVA LOS MISMOS CAMPOS QUE
001330*          WKS-TAB-CANDIDATOS PERO SIN EL PORCENTAJE DE MATCH,
001340*          QUE SE RECALCULA AL REGRESAR DEL SORT (625) PARA NO
001350*          DUPLICAR UN VALOR DERIVADO.
001360 01  WRK-REGISTRO.
001370     02  WRK-CALIFICACION-FINAL      PIC 9(01)V9(04).
001380     02  WRK-PRG-ID                  PIC 9(04).
001390     02  WRK-NOMBRE-PROGRAMA         PIC X(45).
001400     02  WRK-NOMBRE-UNIVERSIDAD      PIC X(45).
001410     02  WRK-CIUDAD                  PIC X(20).
001420     02  WRK-PAIS                    PIC X(30).
001430     02  WRK-NIVEL                   PIC X(10).
001440     02  WRK-CAMPO-ESTUDIO           PIC X(30).
001450     02  WRK-IDIOMA                  PIC X(20).
001460     02  WRK-DURACION                PIC 9(02).
001470     02  WRK-COLEGIATURA             PIC 9(06).
001480     02  WRK-CUOTA-INSCRIPCION       PIC 9(04).
001490     02  WRK-RANKING-MUNDIAL         PIC 9(04).
001500     02  WRK-CALIFICACIONES.
001510         03  WRK-CALIF-CRITERIO      PIC V9(04) OCCURS 7 TIMES.
001520     02  WRK-PAIS-SATISFECHO         PIC X(01).
001530         88  WRK-HAY-SATISFACCION-PAIS      VALUE 'S'.
001540*--------> RELLENO A ANCHO FIJO DE REGISTRO, POR COSTUMBRE DEL
001550*          DEPARTAMENTO EN TODO ARCHIVO DE ORDENAMIENTO.
001560     02  FILLER                      PIC X(20).
001570 WORKING-STORAGE SECTION.
001580******************************************************************
001590*                 VARIABLES DE FILE STATUS                       *
001600******************************************************************
001610*--------> UN CODIGO DE ESTADO DE ARCHIVO POR CADA SELECT, EN VEZ
001620*          DE UNA SOLA AREA COMPARTIDA, PARA PODER IDENTIFICAR
001630*          DE INMEDIATO CUAL DE LOS SEIS ARCHIVOS FALLO.
001640 01  FS-PAISES                       PIC X(02) VALUE ZEROS.
001650 01  FS-UNIVERSI                     PIC X(02) VALUE ZEROS.
001660 01  FS-PROGRAMA                     PIC X(02) VALUE ZEROS.
001670 01  FS-PREFEREN                     PIC X(02) VALUE ZEROS.
001680 01  FS-RECOUT                       PIC X(02) VALUE ZEROS.
001690 01  FS-RECRPT                       PIC X(02) VALUE ZEROS.
001700******************************************************************
001710*                 CONTADORES Y DISPARADORES                      *
001720******************************************************************
001730*--------> LOS CUATRO CONTADORES DE ESTADISTICA (950) SE PASAN A  *
001740*          NIVEL 77 EN VEZ DE AGRUPARLOS BAJO UN 01, PORQUE NO    *
001750*          SE MUEVEN NI SE INICIALIZAN EN CONJUNTO Y NINGUNO      *
001760*          TIENE SUBORDINADOS, SEGUN LA COSTUMBRE DEL DEPARTAMENTO*
001770*          PARA ESTA CLASE DE CAMPOS DE TRABAJO (REQ-06511).      *
001780 77  WKS-CTR-PROGRAMAS-LEIDOS        PIC 9(05) COMP.
001790 77  WKS-CTR-UNIV-NO-ENCONTRADA      PIC 9(05) COMP.
001800 77  WKS-CTR-PROGRAMAS-FILTRADOS     PIC 9(05) COMP.
001810 77  WKS-CTR-RECOMENDADOS            PIC 9(03) COMP.
001820*--------> LOS DISPARADORES (88-LEVELS SOBRE INDICADORES DE UN
001830*          SOLO BYTE) SE AGRUPAN AQUI PARA QUE TODAS LAS BANDERAS
001840*          DE FIN-DE-ARCHIVO/ERROR DEL PROGRAMA QUEDEN JUNTAS.
001850 01  WKS-DISPARADORES.
001860     02  WKS-SW-FIN-PAISES           PIC X(01) VALUE 'N'.
001870         88  WKS-FIN-PAISES                     VALUE 'S'.
001880     02  WKS-SW-FIN-UNIVERSI         PIC X(01) VALUE 'N'.
001890         88  WKS-FIN-UNIVERSIDADES              VALUE 'S'.
001900     02  WKS-SW-FIN-PROGRAMA         PIC X(01) VALUE 'N'.
001910         88  WKS-FIN-PROGRAMAS                  VALUE 'S'.
001920     02  WKS-SW-UNIV-ENCONTRADA      PIC X(01) VALUE 'N'.
001930         88  WKS-UNIV-SI-ENCONTRADA             VALUE 'S'.
001940     02  WKS-SW-PROGRAMA-VALIDO      PIC X(01) VALUE 'S'.
001950         88  WKS-PROGRAMA-PASA-FILTROS          VALUE 'S'.
001960     02  WKS-SW-FIN-WORKFILE         PIC X(01) VALUE 'N'.
001970         88  WKS-FIN-WORKFILE                   VALUE 'S'.
001980*--------> SE OBTIENE UNA SOLA VEZ AL ABRIR ARCHIVOS (110) Y SE
001990*          USA SOLO PARA EL ENCABEZADO DEL REPORTE IMPRESO.
002000 01  WKS-FECHA-PROCESO.
002010     02  WKS-FEC-ANIO                PIC 9(02).
002020     02  WKS-FEC-MES                 PIC 9(02).
002030     02  WKS-FEC-DIA                 PIC 9(02).
002040 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO
002050                                    PIC 9(06).
002060 01  WKS-FECHA-EDITADA.
002070     02  WKS-FE-DIA                  PIC 9(02).
002080     02  FILLER                      PIC X(01) VALUE '/'.
002090     02  WKS-FE-MES                  PIC 9(02).
002100     02  FILLER                      PIC X(01) VALUE '/'.
002110     02  WKS-FE-ANIO                 PIC 9(02).
002120******************************************************************
002130*      TABLA DE PAISES EN MEMORIA (SOLO NOMBRE Y COSTO DE VIDA,  *
002140*      USADA POR LA REGLA R9 - COSTO DE VIDA DEL PROGRAMA)       *
002150******************************************************************
002160*--------> CONTADOR DE RENGLONES CARGADOS EN WKS-TAB-PAISES;
002170*          SE DECLARA COMO 01 (NO 77) PORQUE ACOMPAÑA A LA TABLA
002180*          SIGUIENTE EN LA MISMA ZONA DE MEMORIA POR CONVENCION
002190*          DEL DEPARTAMENTO PARA TABLAS CARGADAS EN 200.
002200 01  WKS-CANT-PAISES                 PIC 9(04) COMP.
002210*--------> TABLA MAESTRA DE PAISES EN MEMORIA (CARGADA POR 210);
002220*          SE MANTIENE ORDENADA POR NOMBRE PARA PERMITIR SEARCH
002230*          ALL EN LOS PARRAFOS DE CALIFICACION.
002240 01  WKS-TAB-PAISES.
002250     02  WKS-PAI-OC OCCURS 1 TO 500 TIMES
002260                    DEPENDING ON WKS-CANT-PAISES
002270                    INDEXED BY IDX-PAI.
002280         03  WKS-PAI-NOMBRE          PIC X(30).
002290         03  WKS-PAI-COSTO-VIDA-PROM PIC 9(05).
002300         03  FILLER                  PIC X(05).
002310******************************************************************
002320*      TABLA DE UNIVERSIDADES EN MEMORIA (SEARCH ALL POR ID,     *
002330*      REQUIERE QUE UNIVERSI VENGA ORDENADO ASCENDENTE)          *
002340******************************************************************
002350*--------> CONTADOR DE RENGLONES CARGADOS EN WKS-TAB-UNIVERSI-
002360*          DADES (CARGADA POR 220).
002370 01  WKS-CANT-UNIVERSIDADES          PIC 9(04) COMP.
002380 01  WKS-TAB-UNIVERSIDADES.
002390     02  WKS-UNV-OC OCCURS 1 TO 2000 TIMES
002400                    DEPENDING ON WKS-CANT-UNIVERSIDADES
002410                    ASCENDING KEY WKS-UNV-ID
002420                    INDEXED BY IDX-UNV.
002430         03  WKS-UNV-ID              PIC 9(04).
002440         03  WKS-UNV-NOMBRE          PIC X(45).
002450         03  WKS-UNV-CIUDAD          PIC X(20).
002460         03  WKS-UNV-PAIS            PIC X(30).
002470         03  WKS-UNV-RANKING-MUNDIAL PIC 9(04).
002480         03  FILLER                  PIC X(10).
002490******************************************************************
002500*      TABLA DE REGIONES (LISTA FIJA DEL DEPARTAMENTO, REGLA     *
002510*      R11 - UBICACION) - CARGADA POR VALUE, VISTA POR TABLA     *
002520******************************************************************
002530*--------> TABLA DE REGIONES GEOGRAFICAS CON VALORES FIJOS
002540*          (VALUE), NO CARGADA DE ARCHIVO; SE USA PARA EL
002550*          CRITERIO R11 (UBICACION) CUANDO NO HAY COINCIDENCIA
002560*          EXACTA DE PAIS.
002570 01  WKS-TAB-REGIONES-NOM.
002580     02  FILLER  PIC X(31) VALUE 'GERMANY                       E'.
002590     02  FILLER  PIC X(31) VALUE 'FRANCE                        E'.
002600     02  FILLER  PIC X(31) VALUE 'ITALY                         E'.
002610     02  FILLER  PIC X(31) VALUE 'SPAIN                         E'.
002620     02  FILLER  PIC X(31) VALUE 'NETHERLANDS                   E'.
002630     02  FILLER  PIC X(31) VALUE 'BELGIUM                       E'.
002640     02  FILLER  PIC X(31) VALUE 'AUSTRIA                       E'.
002650     02  FILLER  PIC X(31) VALUE 'SWITZERLAND                   E'.
002660     02  FILLER  PIC X(31) VALUE 'UK                            E'.
002670     02  FILLER  PIC X(31) VALUE 'IRELAND                       E'.
002680     02  FILLER  PIC X(31) VALUE 'USA                           N'.
002690     02  FILLER  PIC X(31) VALUE 'UNITED STATES                 N'.
002700     02  FILLER  PIC X(31) VALUE 'CANADA                        N'.
002710     02  FILLER  PIC X(31) VALUE 'MEXICO                        N'.
002720     02  FILLER  PIC X(31) VALUE 'CHINA                         A'.
002730     02  FILLER  PIC X(31) VALUE 'JAPAN                         A'.
002740     02  FILLER  PIC X(31) VALUE 'SOUTH KOREA                   A'.
002750     02  FILLER  PIC X(31) VALUE 'SINGAPORE                     A'.
002760     02  FILLER  PIC X(31) VALUE 'INDIA                         A'.
002770     02  FILLER  PIC X(31) VALUE 'MALAYSIA                      A'.
002780     02  FILLER  PIC X(31) VALUE 'AUSTRALIA                     O'.
002790     02  FILLER  PIC X(31) VALUE 'NEW ZEALAND                   O'.
002800 01  WKS-TAB-REGIONES REDEFINES WKS-TAB-REGIONES-NOM.
002810     02  WKS-REG-OC OCCURS 22 TIMES INDEXED BY IDX-REG.
002820         03  WKS-REG-PAIS            PIC X(30).
002830         03  WKS-REG-CODIGO          PIC X(01).
002840 01  WKS-REGION-PREFERIDA            PIC X(01).
002850******************************************************************
002860*      TABLA DE CANDIDATOS QUE PASARON LOS FILTROS (RESULTADO    *
002870*      DE 500-CALIFICA-PROGRAMA, ORDENADA POR 600-ORDENA-        *
002880*      DESCENDENTE Y AJUSTADA POR 650/700)                       *
002890******************************************************************
002900*--------> CUANTOS PROGRAMAS SOBREVIVIERON EL FILTRO (400) Y
002910*          FUERON CALIFICADOS; SE REUTILIZA COMO INDICE DE
002920*          INSERCION EN 595 Y COMO LIMITE DE LOS CICLOS
002930*          POSTERIORES DE ORDENAMIENTO E IMPULSO.
002940 01  WKS-CANT-CANDIDATOS             PIC 9(04) COMP.
002950*--------> TABLA DE TRABAJO CON UN RENGLON POR PROGRAMA
002960*          CALIFICADO; SE LLENA EN 595, SE REORDENA EN 600 Y SE
002970*          AJUSTA EN 650/700 ANTES DE ESCRIBIRSE EN 900.
002980 01  WKS-TAB-CANDIDATOS.
002990     02  WKS-CAN-OC OCCURS 1 TO 2000 TIMES
003000                   DEPENDING ON WKS-CANT-CANDIDATOS
003010                   INDEXED BY IDX-CAN.
003020         03  WKS-CAN-PRG-ID              PIC 9(04).
003030         03  WKS-CAN-NOMBRE-PROGRAMA     PIC X(45).
003040         03  WKS-CAN-NOMBRE-UNIVERSIDAD  PIC X(45).
003050         03  WKS-CAN-CIUDAD              PIC X(20).
003060         03  WKS-CAN-PAIS                PIC X(30).
003070         03  WKS-CAN-NIVEL               PIC X(10).
003080         03  WKS-CAN-CAMPO-ESTUDIO       PIC X(30).
003090         03  WKS-CAN-IDIOMA              PIC X(20).
003100         03  WKS-CAN-DURACION            PIC 9(02).
003110         03  WKS-CAN-COLEGIATURA         PIC 9(06).
003120         03  WKS-CAN-CUOTA-INSCRIPCION   PIC 9(04).
003130         03  WKS-CAN-RANKING-MUNDIAL     PIC 9(04).
003140         03  WKS-CAN-CALIFICACIONES.
003150             04  WKS-CAN-CALIF-CRITERIO  PIC V9(04) OCCURS 7 TIMES.
003160         03  WKS-CAN-CALIFICACION-FINAL  PIC 9(01)V9(04).
003170         03  WKS-CAN-PORCENTAJE-MATCH    PIC 9(03)V9.
003180         03  WKS-CAN-PAIS-SATISFECHO     PIC X(01).
003190             88  WKS-CAN-HAY-SATISFACCION       VALUE 'S'.
003200         03  WKS-CAN-EXPLICACION         PIC X(200).
003210         03  FILLER                      PIC X(10).
003220******************************************************************
003230*      CONJUNTOS "YA VISTOS" DEL IMPULSO DE DIVERSIDAD (R15)     *
003240******************************************************************
003250*--------> USADO POR EL IMPULSO DE DIVERSIDAD (650); SE
003260*          REINICIA A CERO EN CADA CORRIDA, NO POR CANDIDATO.
003270 01  WKS-CANT-PAISES-VISTOS          PIC 9(04) COMP.
003280 01  WKS-TAB-PAISES-VISTOS.
003290     02  WKS-PVIS-OC OCCURS 1 TO 2000 TIMES
003300                    DEPENDING ON WKS-CANT-PAISES-VISTOS
003310                    INDEXED BY IDX-PVIS.
003320         03  WKS-PVIS-NOMBRE         PIC X(30).
003330 01  WKS-CANT-UNIV-VISTAS            PIC 9(04) COMP.
003340 01  WKS-TAB-UNIV-VISTAS.
003350     02  WKS-UVIS-OC OCCURS 1 TO 2000 TIMES
003360                    DEPENDING ON WKS-CANT-UNIV-VISTAS
003370                    INDEXED BY IDX-UVIS.
003380         03  WKS-UVIS-NOMBRE         PIC X(45).
003390 01  WKS-CANT-CAMPOS-VISTOS          PIC 9(04) COMP.
003400 01  WKS-TAB-CAMPOS-VISTOS.
003410     02  WKS-CVIS-OC OCCURS 1 TO 2000 TIMES
003420                    DEPENDING ON WKS-CANT-CAMPOS-VISTOS
003430                    INDEXED BY IDX-CVIS.
003440         03  WKS-CVIS-NOMBRE         PIC X(30).
003450*--------> BANDERA DE USO GENERAL DEVUELTA POR LOS TRES SEARCH
003460*          DE 'VISTOS' (657/658/659) Y POR 707; SE REESCRIBE EN
003470*          CADA LLAMADA, NO SE ACUMULA.
003480 01  WKS-SW-YA-VISTO                 PIC X(01).
003490     88  WKS-YA-ESTABA-VISTO                 VALUE 'S'.
003500     88  WKS-NO-ESTABA-VISTO                 VALUE 'N'.
003510******************************************************************
003520*      AREA DE TRABAJO DE LA CALIFICACION DEL PROGRAMA ACTUAL    *
003530*      (SE ARMA EN 400-500, SE PUBLICA A LA TABLA EN 595)        *
003540******************************************************************
003550*--------> ACUMULA LAS SIETE CALIFICACIONES DEL PROGRAMA QUE SE
003560*          ESTA EVALUANDO EN ESTE MOMENTO; SE COPIA A LA TABLA
003570*          DE CANDIDATOS EN 595 Y SE REUTILIZA PARA EL
003580*          SIGUIENTE PROGRAMA.
003590 01  WKS-CALIFICACIONES-ACTUAL.
003600     02  WKS-CAL-AFINIDAD            PIC V9(04).
003610     02  WKS-CAL-COLEGIATURA         PIC V9(04).
003620     02  WKS-CAL-COSTOVIDA           PIC V9(04).
003630     02  WKS-CAL-RANKING             PIC V9(04).
003640     02  WKS-CAL-CARRERA             PIC V9(04).
003650     02  WKS-CAL-UBICACION           PIC V9(04).
003660     02  WKS-CAL-IDIOMA              PIC V9(04).
003670 01  WKS-CAL-TABLA REDEFINES WKS-CALIFICACIONES-ACTUAL.
003680     02  WKS-CAL-CRITERIO-OC PIC V9(04) OCCURS 7 TIMES.
003690*--------> RESULTADO DE 580; SIN PARTE ENTERA PORQUE SIEMPRE
003700*          ESTA ENTRE .7000 Y 1.0000.
003710 01  WKS-CONFIANZA-ACTUAL            PIC V9(04).
003720 01  WKS-FINAL-ACTUAL                PIC 9(01)V9(04).
003730 01  WKS-MATCH-ACTUAL                PIC 9(03)V9.
003740 01  WKS-IDX-CRIT                    PIC 9(02) COMP.
003750 01  WKS-SUMA-PONDERADA              PIC 9(01)V9(08) COMP-3.
003760******************************************************************
003770*      EXTRACCION DE PALABRAS CLAVE DEL CAMPO DE ESTUDIO         *
003780*      SOLICITADO (REGLA R6 - AFINIDAD ACADEMICA)                *
003790******************************************************************
003800*--------> PIC 9(01) ALCANZA PORQUE PRF-CAMPO-ESTUDIO ES PIC
003810*          X(30) Y NINGUNA PALABRA UTIL (MAS DE 2 LETRAS) CABE
003820*          MAS DE 7 VECES SEPARADA POR ESPACIO, COMA O PUNTO Y
003830*          COMA EN ESE ANCHO; LA TABLA SE DIMENSIONA A 9 (EL
003840*          MAYOR VALOR QUE CABE EN ESTE PIC) PARA QUE 515 NUNCA
003850*          TRUNQUE UN VALOR LEGITIMO DE LA SOLICITUD (REQ-06610).
003860 01  WKS-CANT-PALABRAS               PIC 9(01) COMP.
003870 01  WKS-TAB-PALABRAS.
003880     02  WKS-PAL-OC OCCURS 9 TIMES INDEXED BY IDX-PAL.
003890         03  WKS-PALABRA             PIC X(30).
003900         03  WKS-LON-PALABRA         PIC 9(02) COMP.
003910 01  WKS-PALABRA-EN-CONSTRUCCION     PIC X(30).
003920 01  WKS-LON-EN-CONSTRUCCION         PIC 9(02) COMP.
003930 01  WKS-IDX-BYTE-CAMPO              PIC 9(02) COMP.
003940 01  WKS-BYTE-CAMPO                  PIC X(01).
003950 01  WKS-CANT-COINCIDENCIAS          PIC 9(01) COMP.
003960******************************************************************
003970*      CONCATENACION PROGRAMA + CAMPO PARA BUSQUEDA DE           *
003980*      SUBCADENAS (REGLAS R1 Y R6) - VISTA GENERICA               *
003990******************************************************************
004000*--------> CONCATENACION DE NOMBRE (45) MAS UN ESPACIO MAS
004010*          CAMPO DE ESTUDIO (30) DEL PROGRAMA, USADA COMO
004020*          CADENA FUENTE POR 197-BUSCA-SUBCADENA.
004030 01  WKS-CADENA-BUSQUEDA             PIC X(76).
004040 01  WKS-CADENA-BUSCADA              PIC X(30).
004050 01  WKS-LON-CADENA-BUSCADA          PIC 9(02) COMP.
004060 01  WKS-LON-CADENA-FUENTE           PIC 9(02) COMP.
004070 01  WKS-POS-BUSQUEDA                PIC 9(03) COMP.
004080 01  WKS-SW-SUBCADENA                PIC X(01).
004090     88  WKS-SUBCADENA-ENCONTRADA            VALUE 'S'.
004100     88  WKS-SUBCADENA-NO-ENCONTRADA         VALUE 'N'.
004110******************************************************************
004120*      AREA DE TRABAJO PARA COMPARACIONES SIN DISTINGUIR         *
004130*      MAYUSCULAS/MINUSCULAS (RUTINAS COMUNES 199-XXX)            *
004140******************************************************************
004150*--------> AREA DE TRABAJO COMPARTIDA POR 199-CONVIERTE-A-
004160*          MAYUSCULAS; SE SOBREESCRIBE EN CADA LLAMADA.
004170 01  WKS-CADENA-MAYUSCULAS           PIC X(45).
004180 01  WKS-CMP-ENTRADA-A               PIC X(45).
004190 01  WKS-CMP-ENTRADA-B               PIC X(45).
004200 01  WKS-CMP-SW-IGUALES              PIC X(01).
004210     88  WKS-CMP-IGUALES                     VALUE 'S'.
004220     88  WKS-CMP-NO-IGUALES                  VALUE 'N'.
004230*--------> ENTRADA DE 199-VERIFICA-PAIS-PREFERIDO; SE COMPARA
004240*          CONTRA LOS TRES PAISES PREFERIDOS DEL PERFIL.
004250 01  WKS-CMP-PAIS-VERIFICAR          PIC X(30).
004260 01  WKS-CMP-SW-PREFERIDO            PIC X(01).
004270     88  WKS-CMP-ES-PREFERIDO                VALUE 'S'.
004280     88  WKS-CMP-NO-ES-PREFERIDO             VALUE 'N'.
004290*--------> COPIA EN MAYUSCULAS DE LOS TRES PAISES PREFERIDOS
004300*          DEL PERFIL, CONVERTIDA UNA SOLA VEZ EN 155 PARA NO
004310*          REPETIR LA CONVERSION POR CADA PROGRAMA CALIFICADO.
004320 01  WKS-PREF-PAIS-MAY.
004330     02  WKS-PPM-OC PIC X(30) OCCURS 3 TIMES INDEXED BY IDX-PPM.
004340******************************************************************
004350*      PESOS DE LOS 7 CRITERIOS (DERIVADOS POR OVI1PRF)          *
004360******************************************************************
004370*--------> LOS SIETE PESOS DE PONDERACION (R6-R14) SUMAN 1.0000;
004380*          SE FIJAN AQUI EN VEZ DE EN OVI1PRF PORQUE SON PROPIOS
004390*          DEL MOTOR DE CALIFICACION, NO DEL PERFIL DEL ALUMNO.
004400 01  WKS-PESOS-CRITERIO.
004410     02  WKS-PESO-CRIT                PIC V9(04) OCCURS 7 TIMES.
004420 01  WKS-COD-VALIDACION               PIC 9(02).
004430     88  WKS-VALIDACION-OK                   VALUE 00.
004440     88  WKS-CAMPO-ESTUDIO-VACIO             VALUE 90.
004450     88  WKS-NIVEL-GRADO-VACIO               VALUE 91.
004460******************************************************************
004470*      SALIDA DE OVI1STM - IMPULSO DE POPULARIDAD (R16/R19)      *
004480******************************************************************
004490*--------> RECIBE DE OVI1STM, POR PARAMETRO, LOS IMPULSOS DE
004500*          POPULARIDAD POR PAIS DERIVADOS DEL HISTORIAL DE
004510*          ALUMNOS SIMILARES (R16/R19); VER 700.
004520 01  WKS-TABLA-IMPULSOS.
004530     02  WKS-IMP-OC OCCURS 10 TIMES INDEXED BY IDX-IMP.
004540         03  WKS-IMP-PAIS             PIC X(30).
004550         03  WKS-IMP-BOOST            PIC S9(01)V9(06) COMP-3.
004560         03  WKS-IMP-SATISFECHO       PIC X(01).
004570             88  WKS-IMP-HAY-SATISFACCION    VALUE 'S'.
004580 01  WKS-CANT-PAISES-IMPULSO          PIC 9(02) COMP.
004590 01  WKS-HISTORIAL-DISPONIBLE         PIC X(01).
004600     88  WKS-HAY-HISTORIAL                   VALUE 'S'.
004610     88  WKS-NO-HAY-HISTORIAL                VALUE 'N'.
004620******************************************************************
004630*      NOMBRES DE LOS 7 CRITERIOS PARA EL DESGLOSE DEL REPORTE   *
004640******************************************************************
004650 01  WKS-TAB-NOMBRES-CRITERIO-NOM.
004660     02  FILLER  PIC X(20) VALUE 'AFINIDAD ACADEMICA'.
004670     02  FILLER  PIC X(20) VALUE 'COSTO DE COLEGIATURA'.
004680     02  FILLER  PIC X(20) VALUE 'COSTO DE VIDA'.
004690     02  FILLER  PIC X(20) VALUE 'RANKING UNIVERSITARIO'.
004700     02  FILLER  PIC X(20) VALUE 'PROSPECTOS CARRERA'.
004710     02  FILLER  PIC X(20) VALUE 'UBICACION'.
004720     02  FILLER  PIC X(20) VALUE 'IDIOMA'.
004730 01  WKS-TAB-NOMBRES-CRITERIO REDEFINES WKS-TAB-NOMBRES-CRITERIO-NOM.
004740     02  WKS-NOM-CRITERIO-OC PIC X(20) OCCURS 7 TIMES.
004750******************************************************************
004760*      AREA DE IMPRESION (ALIMENTA LOS GRUPOS DE REPORT SECTION) *
004770******************************************************************
004780 01  WKS-AREA-REPORTE.
004790     02  WKS-RPT-RANGO                PIC 9(03).
004800     02  WKS-RPT-NOMBRE-PROGRAMA      PIC X(45).
004810     02  WKS-RPT-NOMBRE-UNIV          PIC X(35).
004820     02  WKS-RPT-PAIS                 PIC X(20).
004830     02  WKS-RPT-NIVEL                PIC X(08).
004840     02  WKS-RPT-COLEGIATURA          PIC 9(06).
004850     02  WKS-RPT-PORCENTAJE-MATCH     PIC 9(03)V9.
004860     02  WKS-RPT-CIUDAD               PIC X(20).
004870     02  WKS-RPT-CAMPO                PIC X(30).
004880     02  WKS-RPT-IDIOMA               PIC X(20).
004890     02  WKS-RPT-DURACION             PIC 9(02).
004900     02  WKS-RPT-CUOTA-INSCRIPCION    PIC 9(04).
004910     02  WKS-RPT-RANKING-MUNDIAL      PIC 9(04).
004920     02  WKS-RPT-NOMBRE-CRITERIO      PIC X(20).
004930     02  WKS-RPT-SCORE-CRITERIO       PIC ZZ9.9.
004940     02  WKS-RPT-PESO-CRITERIO        PIC ZZ9.9.
004950     02  WKS-RPT-EXPLICACION          PIC X(100).
004960*--------> AREAS DE EDICION PARA LAS EXPLICACIONES DE TEXTO
004970*          (805); SEPARADAS DE WKS-RPT-* PORQUE EL TEXTO SE
004980*          ARMA ANTES DE SABER SI EL CANDIDATO SERA IMPRESO.
004990 01  WKS-EDITA-COLEGIATURA            PIC ZZZ,ZZ9.
005000 01  WKS-EDITA-RANKING                PIC ZZZ9.
005010*--------> PUNTERO DE ARMADO DE WKS-CAN-EXPLICACION (805); SE
005020*          PASA COMO WITH POINTER A CADA STRING PARA QUE LA
005030*          SIGUIENTE RAZON SE AGREGUE JUSTO DESPUES DE LA
005040*          ANTERIOR, EN VEZ DE BUSCAR EL FINAL DEL TEXTO CON
005050*          DELIMITED BY '  ' SOBRE EL PROPIO CAMPO YA ARMADO
005060*          (VER BITACORA REQ-06588: ESE METODO SE CONFUNDIA
005070*          CON EL DOBLE ESPACIO QUE DEJA WKS-EDITA-COLEGIATURA
005080*          AL SUPRIMIR CEROS A LA IZQUIERDA, Y TRUNCABA LA
005090*          EXPLICACION A PARTIR DE LA RAZON DE COLEGIATURA).
005100 77  WKS-EXP-PUNTERO                  PIC 9(03) COMP.
005110******************************************************************
005120*                       LINKAGE SECTION                          *
005130******************************************************************
005140 LINKAGE SECTION.
005150******************************************************************
005160*                       REPORT SECTION                           *
005170******************************************************************
005180 REPORT SECTION.
005190*--------> PAGINA DE 60 RENGLONES CON DETALLE HASTA EL 50 Y
005200*          PIE DE PAGINA EN EL 55, DEJANDO 5 RENGLONES DE
005210*          MARGEN PARA QUE EL PIE NUNCA CHOQUE CON EL DETALLE
005220*          DE LA ULTIMA RECOMENDACION DE LA PAGINA.
005230 RD  RECRPT-REPORTE
005240     PAGE LIMIT IS 60
005250     HEADING 1
005260     FIRST DETAIL 4
005270     LAST DETAIL 50
005280     FOOTING 55.
005290*--------> ENCABEZADO CON FECHA Y NUMERO DE PAGINA (LINEA 1),
005300*          UNA LINEA DIVISORA (LINEA 2) Y LOS TITULOS DE
005310*          COLUMNA DEL DETALLE PRINCIPAL (LINEA 3).
005320 01  TYPE IS PH.
005330     02  LINE 1.
005340         03  COLUMN   1 PIC X(60) VALUE
005350             'UNIVERSITY COURSE SELECTION ASSISTANT - RECOMMENDATIONS'.
005360         03  COLUMN  90 PIC X(06) VALUE 'FECHA:'.
005370         03  COLUMN  97 PIC X(08) SOURCE WKS-FECHA-EDITADA.
005380         03  COLUMN 120 PIC X(06) VALUE 'PAGINA'.
005390         03  COLUMN 127 PIC Z(05) SOURCE
005400                         PAGE-COUNTER IN RECRPT-REPORTE.
005410     02  LINE 2.
005420         03  COLUMN   1 PIC X(132) VALUE ALL '='.
005430     02  LINE 3.
005440         03  COLUMN   1 PIC X(04) VALUE 'RANK'.
005450         03  COLUMN   6 PIC X(45) VALUE 'PROGRAM'.
005460         03  COLUMN  52 PIC X(35) VALUE 'UNIVERSITY'.
005470         03  COLUMN  88 PIC X(20) VALUE 'COUNTRY'.
005480         03  COLUMN 109 PIC X(08) VALUE 'LEVEL'.
005490         03  COLUMN 118 PIC X(11) VALUE 'TUITION/YR'.
005500         03  COLUMN 130 PIC X(07) VALUE 'MATCH %'.
005510*--------> UN RENGLON POR CADA UNA DE LAS PRIMERAS DIEZ
005520*          RECOMENDACIONES, CON LOS CAMPOS QUE PERMITEN
005530*          COMPARAR PROGRAMAS DE UN VISTAZO.
005540 01  DET-RECOMENDACION TYPE IS DETAIL.
005550     02  LINE PLUS 1.
005560         03  COLUMN   1 PIC ZZ9 SOURCE WKS-RPT-RANGO.
005570         03  COLUMN   6 PIC X(45) SOURCE WKS-RPT-NOMBRE-PROGRAMA.
005580         03  COLUMN  52 PIC X(35) SOURCE WKS-RPT-NOMBRE-UNIV.
005590         03  COLUMN  88 PIC X(20) SOURCE WKS-RPT-PAIS.
005600         03  COLUMN 109 PIC X(08) SOURCE WKS-RPT-NIVEL.
005610         03  COLUMN 117 PIC $ZZZ,ZZ9 SOURCE WKS-RPT-COLEGIATURA.
005620         03  COLUMN 130 PIC ZZ9.9 SOURCE WKS-RPT-PORCENTAJE-MATCH.
005630*--------> BLOQUE EXTENDIDO SOLO PARA EL CANDIDATO #1, CON LOS
005640*          DATOS QUE NO CABEN EN EL RENGLON DE DET-RECOMENDACION
005650*          (CIUDAD, CAMPO, IDIOMA, DURACION, CUOTA, RANKING).
005660 01  DET-BLOQUE-TOP TYPE IS DETAIL.
005670     02  LINE PLUS 2.
005680         03  COLUMN   1 PIC X(24) VALUE
005690             '*** TOP RECOMMENDATION *'.
005700     02  LINE PLUS 1.
005710         03  COLUMN   1 PIC X(09) VALUE 'PROGRAM: '.
005720         03  COLUMN  11 PIC X(45) SOURCE WKS-RPT-NOMBRE-PROGRAMA.
005730     02  LINE PLUS 1.
005740         03  COLUMN   1 PIC X(12) VALUE 'UNIVERSITY: '.
005750         03  COLUMN  14 PIC X(45) SOURCE WKS-RPT-NOMBRE-UNIV.
005760         03  COLUMN  62 PIC X(01) VALUE ','.
005770         03  COLUMN  64 PIC X(20) SOURCE WKS-RPT-CIUDAD.
005780         03  COLUMN  86 PIC X(01) VALUE ','.
005790         03  COLUMN  88 PIC X(20) SOURCE WKS-RPT-PAIS.
005800     02  LINE PLUS 1.
005810         03  COLUMN   1 PIC X(07) VALUE 'LEVEL: '.
005820         03  COLUMN   9 PIC X(08) SOURCE WKS-RPT-NIVEL.
005830         03  COLUMN  20 PIC X(07) VALUE 'FIELD: '.
005840         03  COLUMN  28 PIC X(30) SOURCE WKS-RPT-CAMPO.
005850         03  COLUMN  61 PIC X(10) VALUE 'LANGUAGE: '.
005860         03  COLUMN  72 PIC X(20) SOURCE WKS-RPT-IDIOMA.
005870     02  LINE PLUS 1.
005880         03  COLUMN   1 PIC X(10) VALUE 'DURATION: '.
005890         03  COLUMN  11 PIC 9(02) SOURCE WKS-RPT-DURACION.
005900         03  COLUMN  14 PIC X(06) VALUE 'YEARS.'.
005910         03  COLUMN  22 PIC X(10) VALUE 'TUITION: '.
005920         03  COLUMN  33 PIC $ZZZ,ZZ9 SOURCE WKS-RPT-COLEGIATURA.
005930         03  COLUMN  46 PIC X(10) VALUE 'APP FEE: '.
005940         03  COLUMN  57 PIC $ZZ9 SOURCE WKS-RPT-CUOTA-INSCRIPCION.
005950     02  LINE PLUS 1.
005960         03  COLUMN   1 PIC X(16) VALUE 'GLOBAL RANKING: '.
005970         03  COLUMN  18 PIC ZZZ9 SOURCE WKS-RPT-RANKING-MUNDIAL.
005980         03  COLUMN  27 PIC X(08) VALUE 'MATCH % '.
005990         03  COLUMN  36 PIC ZZ9.9 SOURCE WKS-RPT-PORCENTAJE-MATCH.
006000     02  LINE PLUS 1.
006010         03  COLUMN   1 PIC X(30) VALUE
006020             'SCORE BREAKDOWN (SCORE / WGT):'.
006030*--------> UN RENGLON POR CADA UNO DE LOS SIETE CRITERIOS DEL
006040*          CANDIDATO #1, CON SU CALIFICACION Y SU PESO EN
006050*          PORCENTAJE (VER 910).
006060 01  DET-CRITERIO TYPE IS DETAIL.
006070     02  LINE PLUS 1.
006080         03  COLUMN   3 PIC X(20) SOURCE WKS-RPT-NOMBRE-CRITERIO.
006090         03  COLUMN  25 PIC ZZ9.9 SOURCE WKS-RPT-SCORE-CRITERIO.
006100         03  COLUMN  33 PIC X(01) VALUE '/'.
006110         03  COLUMN  35 PIC ZZ9.9 SOURCE WKS-RPT-PESO-CRITERIO.
006120*--------> TEXTO LIBRE ARMADO EN 805; SE IMPRIME PARA TODAS
006130*          LAS RECOMENDACIONES, NO SOLO PARA LA #1.
006140 01  DET-EXPLICACION TYPE IS DETAIL.
006150     02  LINE PLUS 1.
006160         03  COLUMN   1 PIC X(100) SOURCE WKS-RPT-EXPLICACION.
006170*--------> PIE DE REPORTE CON LOS MISMOS TRES CONTADORES QUE
006180*          950 MUESTRA EN CONSOLA, PARA QUE EL REPORTE IMPRESO
006190*          SEA AUTOSUFICIENTE SIN CONSULTAR EL LOG DE CORRIDA.
006200 01  TYPE IS RF.
006210     02  LINE PLUS 2.
006220         03  COLUMN   1 PIC X(132) VALUE ALL '-'.
006230     02  LINE PLUS 1.
006240         03  COLUMN   1 PIC X(27) VALUE 'PROGRAMS READ.........: '.
006250         03  COLUMN  30 PIC ZZ,ZZ9 SOURCE WKS-CTR-PROGRAMAS-LEIDOS.
006260     02  LINE PLUS 1.
006270         03  COLUMN   1 PIC X(27) VALUE 'PROGRAMS FILTERED-IN...: '.
006280         03  COLUMN  30 PIC ZZ,ZZ9
006290                        SOURCE WKS-CTR-PROGRAMAS-FILTRADOS.
006300     02  LINE PLUS 1.
006310         03  COLUMN   1 PIC X(27) VALUE 'RECOMMENDATIONS WRITTEN: '.
006320         03  COLUMN  30 PIC ZZ9 SOURCE WKS-CTR-RECOMENDADOS.
006330******************************************************************
006340*                     PROCEDURE DIVISION                         *
006350******************************************************************
006360 PROCEDURE DIVISION.
006370*--------> LA CORRIDA COMPLETA SE ABORTA SI LA VALIDACION DE 150
006380*          FALLA (VIA OVI1PRF); NINGUNA DE LAS ETAPAS DE CARGA,
006390*          FILTRO, CALIFICACION U ORDENAMIENTO TIENE SENTIDO SIN
006400*          UNA SOLICITUD DE PREFERENCIAS VALIDA.
006410 100-PRINCIPAL SECTION.
006420     PERFORM 110-ABRE-ARCHIVOS
006430     PERFORM 150-VALIDA-PREFERENCIA
006440     IF WKS-VALIDACION-OK
006450*--------> EL ORDENAMIENTO DESCENDENTE (600) SE REPITE TRES VECES
006460*          PORQUE TANTO EL IMPULSO DE DIVERSIDAD (650) COMO EL
006470*          IMPULSO DE HISTORIAL (700) PUEDEN CAMBIAR LA
006480*          CALIFICACION FINAL DE UN CANDIDATO Y DEJAR LA LISTA
006490*          DESORDENADA; NO HAY FORMA DE EVITAR EL RE-ORDENAMIENTO
006500*          SIN REESCRIBIR AMBOS IMPULSOS COMO MERGE-INSERT.
006510        PERFORM 200-CARGA-TABLAS-MAESTRAS
006520        PERFORM 300-UNE-PROGRAMA-UNIVERSIDAD
006530        PERFORM 600-ORDENA-DESCENDENTE
006540        PERFORM 650-APLICA-DIVERSIDAD
006550        PERFORM 600-ORDENA-DESCENDENTE
006560        PERFORM 700-MEJORA-CON-HISTORIAL
006570        PERFORM 600-ORDENA-DESCENDENTE
006580        PERFORM 800-GENERA-EXPLICACION
006590        PERFORM 900-ESCRIBE-RECOMENDACIONES
006600        PERFORM 950-ESTADISTICAS
006610     END-IF
006620     PERFORM 999-CIERRA-ARCHIVOS
006630     STOP RUN.
006640 100-PRINCIPAL-E.                    EXIT.
006650*--------> APERTURA DE ARCHIVOS Y FECHA DE PROCESO
006660*--------> LA FECHA DE PROCESO SOLO ALIMENTA EL ENCABEZADO DE
006670*          RECRPT (TYPE PH); NO PARTICIPA EN NINGUN FILTRO NI
006680*          CALIFICACION DE PROGRAMAS.
006690 110-ABRE-ARCHIVOS SECTION.
006700     ACCEPT WKS-FECHA-PROCESO-R FROM DATE
006710     MOVE WKS-FEC-DIA  TO WKS-FE-DIA
006720     MOVE WKS-FEC-MES  TO WKS-FE-MES
006730     MOVE WKS-FEC-ANIO TO WKS-FE-ANIO
006740     OPEN INPUT  PAISES
006750     OPEN INPUT  UNIVERSI
006760     OPEN INPUT  PROGRAMA
006770     OPEN INPUT  PREFEREN
006780     OPEN OUTPUT RECOUT
006790     OPEN OUTPUT RECRPT
006800     INITIATE RECRPT-REPORTE.
006810 110-ABRE-ARCHIVOS-E.                EXIT.
006820*--------> LEE LA UNICA SOLICITUD DE PREFERENCIAS Y LA MANDA A
006830*          VALIDAR/ENRIQUECER/DERIVAR PESOS EN OVI1PRF
006840*--------> PREFEREN DEBE TRAER EXACTAMENTE UN REGISTRO POR
006850*          CORRIDA (UNA SOLICITUD DE UN ALUMNO); UN ARCHIVO VACIO
006860*          SE TRATA COMO ERROR DE OPERACION, NO COMO CASO VALIDO
006870*          DE CERO PROGRAMAS RECOMENDADOS.
006880 150-VALIDA-PREFERENCIA SECTION.
006890     READ PREFEREN
006900        AT END
006910           DISPLAY
006920           "OVI1RCM: EL ARCHIVO PREFEREN VINO VACIO" UPON CONSOLE
006930           MOVE 91 TO RETURN-CODE
006940           SET WKS-CAMPO-ESTUDIO-VACIO TO TRUE
006950     END-READ
006960     IF FS-PREFEREN = ZEROS
006970        CALL 'OVI1PRF' USING PRF-REGISTRO, WKS-PESOS-CRITERIO,
006980                              WKS-COD-VALIDACION
006990        IF NOT WKS-VALIDACION-OK
007000           DISPLAY
007010           "OVI1RCM: LA SOLICITUD NO PASO LA VALIDACION"
007020           UPON CONSOLE
007030           MOVE 90 TO RETURN-CODE
007040        ELSE
007050           PERFORM 155-CONVIERTE-PAISES-PREFERIDOS
007060        END-IF
007070     END-IF.
007080 150-VALIDA-PREFERENCIA-E.           EXIT.
007090*--------> DEJA EN WKS-PREF-PAIS-MAY UNA COPIA EN MAYUSCULAS DE
007100*          LOS TRES PAISES PREFERIDOS DE LA SOLICITUD, PARA NO
007110*          TENER QUE CONVERTIRLOS CADA VEZ QUE SE COMPARAN
007120*          (INVOCADA POR 150, UNA SOLA VEZ POR CORRIDA)
007130 155-CONVIERTE-PAISES-PREFERIDOS SECTION.
007140*--------> SE CONVIERTEN LOS TRES PAISES PREFERIDOS UNA SOLA VEZ
007150*          AQUI, EN VEZ DE DENTRO DE 440/565/566, PORQUE ESOS
007160*          PARRAFOS SE EJECUTAN UNA VEZ POR PROGRAMA CANDIDATO Y
007170*          CONVERTIR REPETIDAMENTE SERIA TRABAJO INNECESARIO.
007180     MOVE PRF-PAIS-PREF(1) TO WKS-PPM-OC(1)
007190     MOVE PRF-PAIS-PREF(2) TO WKS-PPM-OC(2)
007200     MOVE PRF-PAIS-PREF(3) TO WKS-PPM-OC(3)
007210     INSPECT WKS-PPM-OC(1) CONVERTING
007220        'abcdefghijklmnopqrstuvwxyz' TO
007230        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
007240     INSPECT WKS-PPM-OC(2) CONVERTING
007250        'abcdefghijklmnopqrstuvwxyz' TO
007260        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
007270     INSPECT WKS-PPM-OC(3) CONVERTING
007280        'abcdefghijklmnopqrstuvwxyz' TO
007290        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
007300 155-CONVIERTE-PAISES-PREFERIDOS-E.  EXIT.
007310*--------> CARGA LOS MAESTROS DE PAISES Y UNIVERSIDADES EN TABLA
007320*--------> PAISES Y UNIVERSIDADES SE CARGAN COMPLETOS EN MEMORIA
007330*          PORQUE 300 LOS CONSULTA UNA VEZ POR CADA PROGRAMA DEL
007340*          MAESTRO PROGRAMA, Y RELEERLOS DE DISCO CADA VEZ SERIA
007350*          DEMASIADO LENTO (LA UNIVERSIDAD SE BUSCA POR SEARCH ALL,
007360*          EL PAIS POR NOMBRE DENTRO DE 440/560 Y AFINES).
007370 200-CARGA-TABLAS-MAESTRAS SECTION.
007380     MOVE ZEROS TO WKS-CANT-PAISES WKS-CANT-UNIVERSIDADES
007390     READ PAISES AT END SET WKS-FIN-PAISES TO TRUE END-READ
007400     PERFORM 210-CARGA-UN-PAIS UNTIL WKS-FIN-PAISES
007410     READ UNIVERSI AT END SET WKS-FIN-UNIVERSIDADES TO TRUE
007420     END-READ
007430     PERFORM 220-CARGA-UNA-UNIVERSIDAD
007440             UNTIL WKS-FIN-UNIVERSIDADES.
007450 200-CARGA-TABLAS-MAESTRAS-E.        EXIT.
007460*--------> AGREGA UN PAIS A LA TABLA (INVOCADA POR 200)
007470*--------> EL NOMBRE SE CONVIERTE A MAYUSCULAS AL CARGARLO PARA
007480*          QUE LAS COMPARACIONES POSTERIORES (440, 560) NO TENGAN
007490*          QUE CONVERTIR CADA VEZ NI PREOCUPARSE DE LA CAPITALI-
007500*          ZACION QUE TRAIGA EL MAESTRO.
007510 210-CARGA-UN-PAIS SECTION.
007520     ADD 1 TO WKS-CANT-PAISES
007530     MOVE PAI-NOMBRE          TO WKS-PAI-NOMBRE(WKS-CANT-PAISES)
007540     INSPECT WKS-PAI-NOMBRE(WKS-CANT-PAISES) CONVERTING
007550        'abcdefghijklmnopqrstuvwxyz' TO
007560        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
007570     MOVE PAI-COSTO-VIDA-PROM TO
007580                           WKS-PAI-COSTO-VIDA-PROM(WKS-CANT-PAISES)
007590     READ PAISES AT END SET WKS-FIN-PAISES TO TRUE END-READ.
007600 210-CARGA-UN-PAIS-E.                EXIT.
007610*--------> AGREGA UNA UNIVERSIDAD A LA TABLA (INVOCADA POR 200)
007620*          EL MAESTRO DEBE VENIR ORDENADO ASCENDENTE POR UNV-ID
007630*          PARA QUE 300 PUEDA UNIRLO POR SEARCH ALL
007640*--------> EL PAIS DE LA UNIVERSIDAD TAMBIEN SE GUARDA EN
007650*          MAYUSCULAS POR LA MISMA RAZON QUE EL NOMBRE DE PAIS EN
007660*          210; EL RESTO DE LOS CAMPOS SE COPIA TAL CUAL PORQUE
007670*          SOLO SE IMPRIMEN, NUNCA SE COMPARAN.
007680 220-CARGA-UNA-UNIVERSIDAD SECTION.
007690     ADD 1 TO WKS-CANT-UNIVERSIDADES
007700     MOVE UNV-ID     TO WKS-UNV-ID(WKS-CANT-UNIVERSIDADES)
007710     MOVE UNV-NOMBRE TO WKS-UNV-NOMBRE(WKS-CANT-UNIVERSIDADES)
007720     MOVE UNV-CIUDAD TO WKS-UNV-CIUDAD(WKS-CANT-UNIVERSIDADES)
007730     MOVE UNV-PAIS   TO WKS-UNV-PAIS(WKS-CANT-UNIVERSIDADES)
007740     INSPECT WKS-UNV-PAIS(WKS-CANT-UNIVERSIDADES) CONVERTING
007750        'abcdefghijklmnopqrstuvwxyz' TO
007760        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
007770     MOVE UNV-RANKING-MUNDIAL TO
007780                    WKS-UNV-RANKING-MUNDIAL(WKS-CANT-UNIVERSIDADES)
007790     READ UNIVERSI AT END SET WKS-FIN-UNIVERSIDADES TO TRUE
007800     END-READ.
007810 220-CARGA-UNA-UNIVERSIDAD-E.        EXIT.
007820*--------> LEE CADA PROGRAMA Y LO UNE CONTRA SU UNIVERSIDAD
007830*--------> ESTA ES LA UNICA SECCION QUE LEE EL MAESTRO PROGRAMA;
007840*          POR CADA PROGRAMA SE BUSCA SU UNIVERSIDAD (305) Y, SI
007850*          EXISTE, SE MANDA A FILTRAR (400) EN LA MISMA PASADA,
007860*          SIN GUARDAR TODOS LOS PROGRAMAS ANTES DE FILTRAR.
007870 300-UNE-PROGRAMA-UNIVERSIDAD SECTION.
007880     MOVE ZEROS TO WKS-CANT-CANDIDATOS
007890     READ PROGRAMA AT END SET WKS-FIN-PROGRAMAS TO TRUE END-READ
007900     PERFORM 305-PROCESA-UN-PROGRAMA UNTIL WKS-FIN-PROGRAMAS.
007910 300-UNE-PROGRAMA-UNIVERSIDAD-E.     EXIT.
007920*--------> BUSCA LA UNIVERSIDAD DEL PROGRAMA ACTUAL Y, SI LA
007930*          ENCUENTRA, LO MANDA A FILTRAR (INVOCADA POR 300)
007940*--------> EL MAESTRO UNIVERSI DEBE VENIR ORDENADO ASCENDENTE POR
007950*          UNV-ID PARA QUE SEARCH ALL FUNCIONE (BUSQUEDA BINARIA);
007960*          SI UN PROGRAMA APUNTA A UNA UNIVERSIDAD QUE NO EXISTE
007970*          EN EL MAESTRO, SE CUENTA (WKS-CTR-UNIV-NO-ENCONTRADA)
007980*          PERO NO DETIENE LA CORRIDA.
007990 305-PROCESA-UN-PROGRAMA SECTION.
008000     ADD 1 TO WKS-CTR-PROGRAMAS-LEIDOS
008010     MOVE 'N' TO WKS-SW-UNIV-ENCONTRADA
008020     SEARCH ALL WKS-UNV-OC
008030        AT END
008040           ADD 1 TO WKS-CTR-UNIV-NO-ENCONTRADA
008050        WHEN WKS-UNV-ID(IDX-UNV) = PRG-UNV-ID
008060           MOVE 'S' TO WKS-SW-UNIV-ENCONTRADA
008070     END-SEARCH
008080     IF WKS-UNIV-SI-ENCONTRADA
008090        PERFORM 400-FILTRA-PROGRAMA
008100     END-IF
008110     READ PROGRAMA AT END SET WKS-FIN-PROGRAMAS TO TRUE END-READ.
008120 305-PROCESA-UN-PROGRAMA-E.          EXIT.
008130*--------> APLICA LOS FILTROS DUROS R1-R5. SI EL PROGRAMA PASA
008140*          TODOS LO MANDA A CALIFICAR (INVOCADA POR 305)
008150*--------> LOS CINCO FILTROS SE EVALUAN EN ORDEN Y CADA UNO SE
008160*          SALTA SI EL PROGRAMA YA FUE RECHAZADO POR UNO ANTERIOR
008170*          (WKS-PROGRAMA-PASA-FILTROS), PARA NO GASTAR TIEMPO EN
008180*          FILTROS MAS CAROS (COMO 410, QUE HACE BUSQUEDA DE
008190*          SUBCADENA) SOBRE UN PROGRAMA YA DESCARTADO.
008200 400-FILTRA-PROGRAMA SECTION.
008210     MOVE 'S' TO WKS-SW-PROGRAMA-VALIDO
008220     PERFORM 410-FILTRA-CAMPO
008230     IF WKS-PROGRAMA-PASA-FILTROS
008240        PERFORM 420-FILTRA-NIVEL
008250     END-IF
008260     IF WKS-PROGRAMA-PASA-FILTROS
008270        PERFORM 430-FILTRA-COLEGIATURA
008280     END-IF
008290     IF WKS-PROGRAMA-PASA-FILTROS
008300        PERFORM 440-FILTRA-PAIS
008310     END-IF
008320     IF WKS-PROGRAMA-PASA-FILTROS
008330        PERFORM 450-FILTRA-IDIOMA
008340     END-IF
008350     IF WKS-PROGRAMA-PASA-FILTROS
008360        ADD 1 TO WKS-CTR-PROGRAMAS-FILTRADOS
008370        PERFORM 500-CALIFICA-PROGRAMA
008380     END-IF.
008390 400-FILTRA-PROGRAMA-E.              EXIT.
008400*--------> R1 - EL TEXTO DE CAMPO DE ESTUDIO SOLICITADO DEBE
008410*          APARECER COMO SUBCADENA DEL CAMPO O DEL NOMBRE DEL
008420*          PROGRAMA (SIN DISTINGUIR MAYUSCULAS/MINUSCULAS)
008430*--------> EL CAMPO SOLICITADO SE BUSCA PRIMERO DENTRO DEL CAMPO
008440*          DE ESTUDIO DEL PROGRAMA Y, SI NO APARECE AHI, DENTRO
008450*          DEL NOMBRE DEL PROGRAMA; ESTO PERMITE QUE UNA
008460*          SOLICITUD DE 'DATA SCIENCE' ENCUENTRE UN PROGRAMA
008470*          LLAMADO 'MSC IN DATA SCIENCE AND AI' AUNQUE SU CAMPO DE
008480*          ESTUDIO FORMAL DIGA SOLO 'COMPUTER SCIENCE'.
008490 410-FILTRA-CAMPO SECTION.
008500     MOVE PRF-CAMPO-ESTUDIO TO WKS-CADENA-MAYUSCULAS
008510     PERFORM 199-CONVIERTE-A-MAYUSCULAS
008520     MOVE WKS-CADENA-MAYUSCULAS(1:30) TO WKS-CADENA-BUSCADA
008530     PERFORM 195-CALCULA-LONGITUD-BUSCADA
008540     MOVE PRG-CAMPO-ESTUDIO TO WKS-CADENA-MAYUSCULAS
008550     PERFORM 199-CONVIERTE-A-MAYUSCULAS
008560     MOVE WKS-CADENA-MAYUSCULAS(1:30) TO WKS-CADENA-BUSQUEDA(1:30)
008570     MOVE SPACES TO WKS-CADENA-BUSQUEDA(31:46)
008580     MOVE 30 TO WKS-LON-CADENA-FUENTE
008590     PERFORM 197-BUSCA-SUBCADENA
008600     IF WKS-SUBCADENA-NO-ENCONTRADA
008610        MOVE PRG-NOMBRE TO WKS-CADENA-MAYUSCULAS
008620        PERFORM 199-CONVIERTE-A-MAYUSCULAS
008630        MOVE WKS-CADENA-MAYUSCULAS(1:45) TO WKS-CADENA-BUSQUEDA(1:45)
008640        MOVE SPACES TO WKS-CADENA-BUSQUEDA(46:31)
008650        MOVE 45 TO WKS-LON-CADENA-FUENTE
008660        PERFORM 197-BUSCA-SUBCADENA
008670     END-IF
008680     IF WKS-SUBCADENA-NO-ENCONTRADA
008690        MOVE 'N' TO WKS-SW-PROGRAMA-VALIDO
008700     END-IF.
008710 410-FILTRA-CAMPO-E.                 EXIT.
008720*--------> R2 - NIVEL DE GRADO EXACTO (SIN DISTINGUIR MAYUS/MIN)
008730*--------> A DIFERENCIA DEL FILTRO DE CAMPO (410), EL NIVEL DE
008740*          GRADO ES COMPARACION EXACTA, NO SUBCADENA: 'MASTER' NO
008750*          DEBE CALIFICAR COMO 'MASTER OF SCIENCE'.
008760 420-FILTRA-NIVEL SECTION.
008770     MOVE PRG-NIVEL TO WKS-CMP-ENTRADA-A
008780     MOVE PRF-NIVEL-GRADO TO WKS-CMP-ENTRADA-B
008790     PERFORM 199-COMPARA-MAYUSCULAS
008800     IF WKS-CMP-NO-IGUALES
008810        MOVE 'N' TO WKS-SW-PROGRAMA-VALIDO
008820     END-IF.
008830 420-FILTRA-NIVEL-E.                 EXIT.
008840*--------> R3 - LA COLEGIATURA ANUAL NO DEBE EXCEDER EL MAXIMO
008850*--------> FILTRO PURAMENTE NUMERICO, EL MAS SIMPLE DE LOS CINCO;
008860*          NO REQUIERE CONVERSION A MAYUSCULAS NI BUSQUEDA DE
008870*          SUBCADENA.
008880 430-FILTRA-COLEGIATURA SECTION.
008890     IF PRG-COLEGIATURA-ANUAL > PRF-COLEGIATURA-MAXIMA
008900        MOVE 'N' TO WKS-SW-PROGRAMA-VALIDO
008910     END-IF.
008920 430-FILTRA-COLEGIATURA-E.           EXIT.
008930*--------> R4 - SI HAY PAISES PREFERIDOS, EL PAIS DE LA
008940*          UNIVERSIDAD DEBE SER UNO DE ELLOS
008950*--------> SI EL ALUMNO NO INDICO NINGUN PAIS PREFERIDO (LOS TRES
008960*          EN BLANCO), EL FILTRO SE OMITE POR COMPLETO Y EL
008970*          PROGRAMA PASA SIN IMPORTAR EL PAIS DE LA UNIVERSIDAD.
008980 440-FILTRA-PAIS SECTION.
008990     IF PRF-PAIS-PREF(1) NOT = SPACES OR
009000        PRF-PAIS-PREF(2) NOT = SPACES OR
009010        PRF-PAIS-PREF(3) NOT = SPACES
009020        MOVE WKS-UNV-PAIS(IDX-UNV) TO WKS-CMP-PAIS-VERIFICAR
009030        PERFORM 199-VERIFICA-PAIS-PREFERIDO
009040        IF WKS-CMP-NO-ES-PREFERIDO
009050           MOVE 'N' TO WKS-SW-PROGRAMA-VALIDO
009060        END-IF
009070     END-IF.
009080 440-FILTRA-PAIS-E.                  EXIT.
009090*--------> R5 - SI LA PREFERENCIA ES SOLO INGLES, EL IDIOMA DEL
009100*          PROGRAMA DEBE SER EXACTAMENTE "ENGLISH"
009110*--------> SOLO SE APLICA CUANDO LA SOLICITUD PIDE EXPLICITAMENTE
009120*          SOLO-INGLES; SI EL ALUMNO ACEPTA OTROS IDIOMAS, EL
009130*          FILTRO NO RESTRINGE NADA.
009140 450-FILTRA-IDIOMA SECTION.
009150     IF PRF-IDIOMA-SOLO-INGLES
009160        MOVE PRG-IDIOMA TO WKS-CADENA-MAYUSCULAS
009170        PERFORM 199-CONVIERTE-A-MAYUSCULAS
009180        IF WKS-CADENA-MAYUSCULAS(1:20) NOT = 'ENGLISH'
009190           MOVE 'N' TO WKS-SW-PROGRAMA-VALIDO
009200        END-IF
009210     END-IF.
009220 450-FILTRA-IDIOMA-E.                EXIT.
009230*--------> CALCULA LA LONGITUD SIGNIFICATIVA (SIN BLANCOS A LA
009240*          DERECHA) DE WKS-CADENA-BUSCADA (RUTINA COMUN)
009250*--------> SE CALCULA UNA SOLA VEZ POR LLAMADA A 197, NO POR
009260*          POSICION DE BUSQUEDA, PORQUE LA CADENA BUSCADA NO
009270*          CAMBIA MIENTRAS SE RECORRE LA CADENA FUENTE.
009280 195-CALCULA-LONGITUD-BUSCADA SECTION.
009290     MOVE 30 TO WKS-LON-CADENA-BUSCADA
009300     PERFORM 196-ACORTA-UN-BYTE
009310        VARYING WKS-LON-CADENA-BUSCADA FROM 30 BY -1
009320        UNTIL WKS-LON-CADENA-BUSCADA = 0 OR
009330              WKS-CADENA-BUSCADA(WKS-LON-CADENA-BUSCADA:1)
009340                 NOT = SPACE.
009350 195-CALCULA-LONGITUD-BUSCADA-E.     EXIT.
009360*--------> CUERPO VACIO, LA CONDICION DE PARADA HACE EL TRABAJO
009370*          (INVOCADA POR 195 EN FORMA NO EMBEBIDA)
009380 196-ACORTA-UN-BYTE SECTION.
009390     CONTINUE.
009400 196-ACORTA-UN-BYTE-E.               EXIT.
009410*--------> BUSCA WKS-CADENA-BUSCADA (YA ACORTADA) DENTRO DE
009420*          WKS-CADENA-BUSQUEDA(1:WKS-LON-CADENA-FUENTE). RUTINA
009430*          COMUN A LAS REGLAS R1 Y R6
009440*--------> BUSQUEDA DE SUBCADENA POR FUERZA BRUTA (COMPARAR EN
009450*          CADA POSICION POSIBLE); SUFICIENTE PORQUE LAS CADENAS
009460*          SON CORTAS (MAX 45 BYTES) Y SE EJECUTA POCAS VECES POR
009470*          PROGRAMA CANDIDATO.
009480 197-BUSCA-SUBCADENA SECTION.
009490     MOVE 'N' TO WKS-SW-SUBCADENA
009500     IF WKS-LON-CADENA-BUSCADA > 0 AND
009510        WKS-LON-CADENA-BUSCADA NOT > WKS-LON-CADENA-FUENTE
009520        PERFORM 198-COMPARA-UNA-POSICION
009530                VARYING WKS-POS-BUSQUEDA FROM 1 BY 1
009540                UNTIL WKS-SUBCADENA-ENCONTRADA OR
009550                WKS-POS-BUSQUEDA >
009560                (WKS-LON-CADENA-FUENTE - WKS-LON-CADENA-BUSCADA + 1)
009570     END-IF.
009580 197-BUSCA-SUBCADENA-E.              EXIT.
009590*--------> COMPARA LA SUBCADENA BUSCADA CONTRA UNA POSICION DE
009600*          LA CADENA FUENTE (INVOCADA POR 197)
009610 198-COMPARA-UNA-POSICION SECTION.
009620     IF WKS-CADENA-BUSQUEDA(WKS-POS-BUSQUEDA:WKS-LON-CADENA-BUSCADA)
009630        = WKS-CADENA-BUSCADA(1:WKS-LON-CADENA-BUSCADA)
009640        MOVE 'S' TO WKS-SW-SUBCADENA
009650     END-IF.
009660 198-COMPARA-UNA-POSICION-E.         EXIT.
009670*--------> CONVIERTE A MAYUSCULAS, EN SU PROPIO LUGAR,
009680*          WKS-CADENA-MAYUSCULAS (RUTINA COMUN, EVITA EL USO DE
009690*          FUNCTION UPPER-CASE)
009700*--------> SE EVITA FUNCTION UPPER-CASE A PROPOSITO; EL COMPILADOR
009710*          DEL DEPARTAMENTO EN LA EPOCA EN QUE SE ESCRIBIO ESTA
009720*          RUTINA (VER BITACORA) NO SOPORTABA INTRINSIC FUNCTIONS.
009730 199-CONVIERTE-A-MAYUSCULAS SECTION.
009740     INSPECT WKS-CADENA-MAYUSCULAS CONVERTING
009750        'abcdefghijklmnopqrstuvwxyz' TO
009760        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
009770 199-CONVIERTE-A-MAYUSCULAS-E.       EXIT.
009780*--------> COMPARA WKS-CMP-ENTRADA-A CONTRA WKS-CMP-ENTRADA-B SIN
009790*          DISTINGUIR MAYUSCULAS/MINUSCULAS, DEJANDO EL RESULTADO
009800*          EN WKS-CMP-SW-IGUALES (RUTINA COMUN)
009810*--------> RUTINA GENERICA USADA POR 420 (NIVEL DE GRADO) Y POR
009820*          199-VERIFICA-PAIS-PREFERIDO; RECIBE LOS DOS VALORES EN
009830*          WKS-CMP-ENTRADA-A/B Y DEVUELVE EL RESULTADO EN EL 88
009840*          WKS-CMP-IGUALES/WKS-CMP-NO-IGUALES.
009850 199-COMPARA-MAYUSCULAS SECTION.
009860     MOVE WKS-CMP-ENTRADA-A TO WKS-CADENA-MAYUSCULAS
009870     PERFORM 199-CONVIERTE-A-MAYUSCULAS
009880     MOVE WKS-CADENA-MAYUSCULAS TO WKS-CMP-ENTRADA-A
009890     MOVE WKS-CMP-ENTRADA-B TO WKS-CADENA-MAYUSCULAS
009900     PERFORM 199-CONVIERTE-A-MAYUSCULAS
009910     MOVE WKS-CADENA-MAYUSCULAS TO WKS-CMP-ENTRADA-B
009920     IF WKS-CMP-ENTRADA-A = WKS-CMP-ENTRADA-B
009930        SET WKS-CMP-IGUALES TO TRUE
009940     ELSE
009950        SET WKS-CMP-NO-IGUALES TO TRUE
009960     END-IF.
009970 199-COMPARA-MAYUSCULAS-E.           EXIT.
009980*--------> VERIFICA SI WKS-CMP-PAIS-VERIFICAR COINCIDE, SIN
009990*          DISTINGUIR MAYUSCULAS/MINUSCULAS, CON ALGUNO DE LOS
010000*          TRES PAISES PREFERIDOS DE LA PREFERENCIA (RUTINA
010010*          COMUN A R4, AL IMPULSO DE DIVERSIDAD Y A LA SELECCION
010020*          DE CANDIDATOS CERCANOS)
010030*--------> SE COMPARA CONTRA LOS TRES PAISES PREFERIDOS UNO POR
010040*          UNO EN VEZ DE CON UN SEARCH, PORQUE SON SOLO TRES Y
010050*          ALGUNOS PUEDEN VENIR EN BLANCO (SIN PREFERENCIA).
010060 199-VERIFICA-PAIS-PREFERIDO SECTION.
010070     SET WKS-CMP-NO-ES-PREFERIDO TO TRUE
010080     MOVE WKS-CMP-PAIS-VERIFICAR TO WKS-CMP-ENTRADA-A
010090     MOVE PRF-PAIS-PREF(1) TO WKS-CMP-ENTRADA-B
010100     PERFORM 199-COMPARA-MAYUSCULAS
010110     IF WKS-CMP-IGUALES
010120        SET WKS-CMP-ES-PREFERIDO TO TRUE
010130     END-IF
010140     MOVE WKS-CMP-PAIS-VERIFICAR TO WKS-CMP-ENTRADA-A
010150     MOVE PRF-PAIS-PREF(2) TO WKS-CMP-ENTRADA-B
010160     PERFORM 199-COMPARA-MAYUSCULAS
010170     IF WKS-CMP-IGUALES
010180        SET WKS-CMP-ES-PREFERIDO TO TRUE
010190     END-IF
010200     MOVE WKS-CMP-PAIS-VERIFICAR TO WKS-CMP-ENTRADA-A
010210     MOVE PRF-PAIS-PREF(3) TO WKS-CMP-ENTRADA-B
010220     PERFORM 199-COMPARA-MAYUSCULAS
010230     IF WKS-CMP-IGUALES
010240        SET WKS-CMP-ES-PREFERIDO TO TRUE
010250     END-IF.
010260 199-VERIFICA-PAIS-PREFERIDO-E.      EXIT.
010270*--------> CALIFICA EL PROGRAMA EN LOS SIETE CRITERIOS (R6-R12),
010280*          LA CONFIANZA (R13) Y EL PUNTAJE FINAL (R14), Y LO
010290*          AGREGA A LA TABLA DE CANDIDATOS (INVOCADA POR 400)
010300*--------> LOS SIETE CRITERIOS SE CALIFICAN SIEMPRE EN EL MISMO
010310*          ORDEN FIJO PARA QUE WKS-CAN-CALIF-CRITERIO(IDX-CAN, N)
010320*          COINCIDA CON WKS-NOM-CRITERIO-OC(N) AL MOMENTO DE
010330*          IMPRIMIR EL DESGLOSE EN 910.
010340 500-CALIFICA-PROGRAMA SECTION.
010350     PERFORM 510-CALIFICA-AFINIDAD
010360     PERFORM 520-CALIFICA-COLEGIATURA
010370     PERFORM 530-CALIFICA-RANKING
010380     PERFORM 540-CALIFICA-COSTO-VIDA
010390     PERFORM 550-CALIFICA-CARRERA
010400     PERFORM 560-CALIFICA-UBICACION
010410     PERFORM 570-CALIFICA-IDIOMA
010420     PERFORM 580-CALCULA-CONFIANZA
010430*--------> LOS OCHO PARRAFOS ANTERIORES (510-580) SOLO LLENAN
010440*          WKS-CAL-CRITERIO-OC; 590 ES QUIEN PONDERA Y SUMA,
010450*          PARA QUE CADA CALIFICADOR SE PUEDA PROBAR POR
010460*          SEPARADO SIN DEPENDER DEL ORDEN DE LOS DEMAS.
010470     PERFORM 590-CALCULA-FINAL
010480     PERFORM 595-AGREGA-CANDIDATO.
010490 500-CALIFICA-PROGRAMA-E.            EXIT.
010500*--------> R6 - AFINIDAD ACADEMICA. SE PARTE EL CAMPO SOLICITADO
010510*          EN PALABRAS CLAVE (MAS DE 2 LETRAS) Y SE CUENTA
010520*          CUANTAS APARECEN EN "NOMBRE + CAMPO" DEL PROGRAMA
010530 510-CALIFICA-AFINIDAD SECTION.
010540     PERFORM 515-EXTRAE-PALABRAS-CLAVE
010550     IF WKS-CANT-PALABRAS = ZEROS
010560*--------> SI EL CAMPO SOLICITADO NO PRODUJO PALABRAS CLAVE
010570*          UTILES (MENOS DE 3 LETRAS, O EN BLANCO) SE ASIGNA
010580*          UNA CALIFICACION NEUTRA EN VEZ DE CERO O UNO.
010590        MOVE .5000 TO WKS-CAL-AFINIDAD
010600     ELSE
010610        MOVE PRG-NOMBRE TO WKS-CADENA-MAYUSCULAS
010620        PERFORM 199-CONVIERTE-A-MAYUSCULAS
010630        MOVE WKS-CADENA-MAYUSCULAS(1:45) TO WKS-CADENA-BUSQUEDA(1:45)
010640        MOVE ' ' TO WKS-CADENA-BUSQUEDA(46:1)
010650        MOVE PRG-CAMPO-ESTUDIO TO WKS-CADENA-MAYUSCULAS
010660        PERFORM 199-CONVIERTE-A-MAYUSCULAS
010670        MOVE WKS-CADENA-MAYUSCULAS(1:30) TO WKS-CADENA-BUSQUEDA(47:30)
010680        MOVE 76 TO WKS-LON-CADENA-FUENTE
010690        MOVE ZEROS TO WKS-CANT-COINCIDENCIAS
010700        PERFORM 517-BUSCA-PALABRA-CLAVE
010710                VARYING IDX-PAL FROM 1 BY 1
010720                UNTIL IDX-PAL > WKS-CANT-PALABRAS
010730        IF WKS-CANT-COINCIDENCIAS >= WKS-CANT-PALABRAS
010740           MOVE 1.0000 TO WKS-CAL-AFINIDAD
010750        ELSE
010760           COMPUTE WKS-CAL-AFINIDAD ROUNDED =
010770              WKS-CANT-COINCIDENCIAS / WKS-CANT-PALABRAS
010780        END-IF
010790     END-IF.
010800 510-CALIFICA-AFINIDAD-E.            EXIT.
010810*--------> PARTE PRF-CAMPO-ESTUDIO EN PALABRAS CLAVE POR ESPACIO,
010820*          COMA O PUNTO Y COMA, DESCARTANDO LAS DE 2 LETRAS O
010830*          MENOS (INVOCADA POR 510)
010840*--------> EL TOPE DE 9 PALABRAS (WKS-TAB-PALABRAS) ES EL MAYOR
010850*          VALOR QUE CABE EN WKS-CANT-PALABRAS PIC 9(01); COMO
010860*          PRF-CAMPO-ESTUDIO ES PIC X(30) Y CADA PALABRA UTIL
010870*          OCUPA AL MENOS 4 BYTES (3 DE PALABRA MAS 1 DE
010880*          SEPARADOR), NINGUNA SOLICITUD REAL PUEDE TRAER MAS
010890*          DE 7 PALABRAS CALIFICABLES, ASI QUE EL TOPE NUNCA
010900*          TRUNCA UN VALOR LEGITIMO (REQ-06610; ANTES EL TOPE
010910*          ERA 5 Y SI PODIA TRUNCAR).
010920 515-EXTRAE-PALABRAS-CLAVE SECTION.
010930     MOVE ZEROS TO WKS-CANT-PALABRAS
010940     MOVE SPACES TO WKS-PALABRA-EN-CONSTRUCCION
010950     MOVE ZEROS TO WKS-LON-EN-CONSTRUCCION
010960     PERFORM 516-EXAMINA-UN-BYTE-CAMPO
010970             VARYING WKS-IDX-BYTE-CAMPO FROM 1 BY 1
010980             UNTIL WKS-IDX-BYTE-CAMPO > 30 OR
010990                   WKS-CANT-PALABRAS = 9
011000     IF WKS-LON-EN-CONSTRUCCION > 2 AND WKS-CANT-PALABRAS < 9
011010        ADD 1 TO WKS-CANT-PALABRAS
011020        MOVE WKS-PALABRA-EN-CONSTRUCCION
011030           TO WKS-PALABRA(WKS-CANT-PALABRAS)
011040        MOVE WKS-LON-EN-CONSTRUCCION
011050           TO WKS-LON-PALABRA(WKS-CANT-PALABRAS)
011060     END-IF.
011070 515-EXTRAE-PALABRAS-CLAVE-E.        EXIT.
011080*--------> EXAMINA UN BYTE DEL CAMPO SOLICITADO; SI ES SEPARADOR
011090*          CIERRA LA PALABRA EN CONSTRUCCION, SI NO LA ALARGA
011100*          (INVOCADA POR 515)
011110*--------> SE CONVIERTE A MAYUSCULAS BYTE POR BYTE (NO CON
011120*          199-CONVIERTE-A-MAYUSCULAS) PORQUE SOLO SE NECESITA
011130*          UN CARACTER A LA VEZ DENTRO DEL CICLO DE 515.
011140 516-EXAMINA-UN-BYTE-CAMPO SECTION.
011150     MOVE PRF-CAMPO-ESTUDIO(WKS-IDX-BYTE-CAMPO:1) TO WKS-BYTE-CAMPO
011160     INSPECT WKS-BYTE-CAMPO CONVERTING
011170        'abcdefghijklmnopqrstuvwxyz' TO
011180        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
011190     IF WKS-BYTE-CAMPO = SPACE OR ',' OR ';'
011200        IF WKS-LON-EN-CONSTRUCCION > 2
011210           ADD 1 TO WKS-CANT-PALABRAS
011220           MOVE WKS-PALABRA-EN-CONSTRUCCION
011230              TO WKS-PALABRA(WKS-CANT-PALABRAS)
011240           MOVE WKS-LON-EN-CONSTRUCCION
011250              TO WKS-LON-PALABRA(WKS-CANT-PALABRAS)
011260        END-IF
011270        MOVE SPACES TO WKS-PALABRA-EN-CONSTRUCCION
011280        MOVE ZEROS TO WKS-LON-EN-CONSTRUCCION
011290     ELSE
011300        ADD 1 TO WKS-LON-EN-CONSTRUCCION
011310        MOVE WKS-BYTE-CAMPO TO
011320           WKS-PALABRA-EN-CONSTRUCCION(WKS-LON-EN-CONSTRUCCION:1)
011330     END-IF.
011340 516-EXAMINA-UN-BYTE-CAMPO-E.        EXIT.
011350*--------> BUSCA UNA PALABRA CLAVE DENTRO DE LA CONCATENACION
011360*          NOMBRE+CAMPO DEL PROGRAMA (INVOCADA POR 510)
011370 517-BUSCA-PALABRA-CLAVE SECTION.
011380     MOVE WKS-PALABRA(IDX-PAL)     TO WKS-CADENA-BUSCADA
011390     MOVE WKS-LON-PALABRA(IDX-PAL) TO WKS-LON-CADENA-BUSCADA
011400     PERFORM 197-BUSCA-SUBCADENA
011410     IF WKS-SUBCADENA-ENCONTRADA
011420        ADD 1 TO WKS-CANT-COINCIDENCIAS
011430     END-IF.
011440 517-BUSCA-PALABRA-CLAVE-E.          EXIT.
011450*--------> R7 - COSTO DE COLEGIATURA
011460*--------> SI EL PROGRAMA NO REPORTA COLEGIATURA (CERO O EN
011470*          BLANCO) SE CALIFICA COMO SI FUERA GRATUITO, PORQUE
011480*          NO HAY EVIDENCIA DE QUE EXCEDA EL PRESUPUESTO.
011490*          SI EXCEDE EL PRESUPUESTO MAXIMO SE CASTIGA A CERO
011500*          AUNQUE LA FORMULA HUBIERA DADO UN VALOR POSITIVO.
011510 520-CALIFICA-COLEGIATURA SECTION.
011520     IF PRG-COLEGIATURA-ANUAL NOT > ZEROS
011530        MOVE 1.0000 TO WKS-CAL-COLEGIATURA
011540     ELSE
011550        COMPUTE WKS-CAL-COLEGIATURA ROUNDED =
011560           (PRF-COLEGIATURA-MAXIMA - PRG-COLEGIATURA-ANUAL) /
011570           PRF-COLEGIATURA-MAXIMA
011580        IF WKS-CAL-COLEGIATURA > 1.0000
011590           MOVE 1.0000 TO WKS-CAL-COLEGIATURA
011600        END-IF
011610     END-IF
011620     IF PRG-COLEGIATURA-ANUAL > PRF-COLEGIATURA-MAXIMA
011630        MOVE ZEROS TO WKS-CAL-COLEGIATURA
011640     END-IF.
011650 520-CALIFICA-COLEGIATURA-E.         EXIT.
011660*--------> R8 - RANKING GLOBAL (FUNCION ESCALON)
011670*--------> ESCALON EN VEZ DE FORMULA CONTINUA, PORQUE EL
011680*          COMITE ACADEMICO PREFIRIO BANDAS FIJAS (TOP 10,
011690*          TOP 50, ETC.) A UNA CURVA QUE CAMBIARIA SI SE
011700*          AJUSTAN LOS RANGOS EN EL FUTURO.
011710 530-CALIFICA-RANKING SECTION.
011720     EVALUATE TRUE
011730        WHEN WKS-UNV-RANKING-MUNDIAL(IDX-UNV) NOT > 10
011740           MOVE 1.0000 TO WKS-CAL-RANKING
011750        WHEN WKS-UNV-RANKING-MUNDIAL(IDX-UNV) NOT > 50
011760           MOVE .9000 TO WKS-CAL-RANKING
011770        WHEN WKS-UNV-RANKING-MUNDIAL(IDX-UNV) NOT > 100
011780           MOVE .8000 TO WKS-CAL-RANKING
011790        WHEN WKS-UNV-RANKING-MUNDIAL(IDX-UNV) NOT > 200
011800           MOVE .7000 TO WKS-CAL-RANKING
011810        WHEN WKS-UNV-RANKING-MUNDIAL(IDX-UNV) NOT > 500
011820           MOVE .5000 TO WKS-CAL-RANKING
011830        WHEN OTHER
011840           MOVE .3000 TO WKS-CAL-RANKING
011850     END-EVALUATE.
011860 530-CALIFICA-RANKING-E.             EXIT.
011870*--------> R9 - COSTO DE VIDA. BUSCA EL PAIS DE LA UNIVERSIDAD
011880*          EN LA TABLA DE PAISES (BUSQUEDA SECUENCIAL, NO VIENE
011890*          ORDENADA POR NOMBRE)
011900*--------> SI EL ALUMNO NO INDICO PRESUPUESTO DE VIDA SE USA
011910*          UNA CALIFICACION NEUTRA; SI EL PAIS NO SE ENCUENTRA
011920*          EN LA TABLA (SEARCH AT END) SE CONSERVA EL VALOR
011930*          POR DEFECTO .7000 EN VEZ DE PENALIZAR AL PROGRAMA.
011940 540-CALIFICA-COSTO-VIDA SECTION.
011950     MOVE .7000 TO WKS-CAL-COSTOVIDA
011960     IF PRF-PRESUPUESTO-VIDA-MAX = ZEROS
011970        MOVE .5000 TO WKS-CAL-COSTOVIDA
011980     ELSE
011990        SET IDX-PAI TO 1
012000        SEARCH WKS-PAI-OC
012010           AT END
012020              CONTINUE
012030           WHEN WKS-PAI-NOMBRE(IDX-PAI) = WKS-UNV-PAIS(IDX-UNV)
012040              COMPUTE WKS-CAL-COSTOVIDA ROUNDED =
012050                 (PRF-PRESUPUESTO-VIDA-MAX -
012060                  WKS-PAI-COSTO-VIDA-PROM(IDX-PAI)) /
012070                  PRF-PRESUPUESTO-VIDA-MAX
012080              IF WKS-CAL-COSTOVIDA > 1.0000
012090                 MOVE 1.0000 TO WKS-CAL-COSTOVIDA
012100              END-IF
012110              IF WKS-PAI-COSTO-VIDA-PROM(IDX-PAI) >
012120                 PRF-PRESUPUESTO-VIDA-MAX
012130                 MOVE ZEROS TO WKS-CAL-COSTOVIDA
012140              END-IF
012150        END-SEARCH
012160     END-IF.
012170 540-CALIFICA-COSTO-VIDA-E.          EXIT.
012180*--------> R10 - PROSPECTOS DE CARRERA (CONSTANTE, NO HAY DATOS
012190*          DE CARRERA CONECTADOS AL MOTOR)
012200*--------> CRITERIO R10 PENDIENTE DE FUENTE DE DATOS EXTERNA
012210*          (BOLSA DE TRABAJO POR CARRERA); MIENTRAS TANTO SE
012220*          DEVUELVE UNA CONSTANTE PARA NO DEJAR EL CRITERIO
012230*          FUERA DE LA SUMA PONDERADA.
012240 550-CALIFICA-CARRERA SECTION.
012250     MOVE .7000 TO WKS-CAL-CARRERA.
012260 550-CALIFICA-CARRERA-E.             EXIT.
012270*--------> R11 - UBICACION
012280*--------> TRES NIVELES: PAIS EXACTO (1.0), MISMA REGION
012290*          GEOGRAFICA (.7), O SIN PREFERENCIA DECLARADA (.5
012300*          POR DEFECTO, NI PREMIA NI CASTIGA).
012310 560-CALIFICA-UBICACION SECTION.
012320     MOVE .5000 TO WKS-CAL-UBICACION
012330     IF PRF-PAIS-PREF(1) NOT = SPACES OR
012340        PRF-PAIS-PREF(2) NOT = SPACES OR
012350        PRF-PAIS-PREF(3) NOT = SPACES
012360        IF WKS-UNV-PAIS(IDX-UNV) = WKS-PPM-OC(1) OR
012370           WKS-UNV-PAIS(IDX-UNV) = WKS-PPM-OC(2) OR
012380           WKS-UNV-PAIS(IDX-UNV) = WKS-PPM-OC(3)
012390           MOVE 1.0000 TO WKS-CAL-UBICACION
012400        ELSE
012410           PERFORM 565-VERIFICA-MISMA-REGION
012420           IF WKS-REGION-PREFERIDA NOT = SPACE
012430              MOVE .7000 TO WKS-CAL-UBICACION
012440           END-IF
012450        END-IF
012460     END-IF.
012470 560-CALIFICA-UBICACION-E.           EXIT.
012480*--------> DETERMINA SI LA UNIVERSIDAD ESTA EN LA MISMA REGION
012490*          QUE ALGUNO DE LOS PAISES PREFERIDOS (INVOCADA POR 560)
012500 565-VERIFICA-MISMA-REGION SECTION.
012510     MOVE SPACE TO WKS-REGION-PREFERIDA
012520     SET IDX-REG TO 1
012530     SEARCH WKS-REG-OC
012540        AT END
012550           CONTINUE
012560        WHEN WKS-REG-PAIS(IDX-REG) = WKS-UNV-PAIS(IDX-UNV)
012570           PERFORM 566-BUSCA-REGION-PREFERIDA
012580     END-SEARCH.
012590 565-VERIFICA-MISMA-REGION-E.        EXIT.
012600*--------> CON LA REGION DE LA UNIVERSIDAD YA IDENTIFICADA,
012610*          VERIFICA SI ALGUN PAIS PREFERIDO CAE EN ELLA
012620*--------> DOBLE PASADA SOBRE LA TABLA DE REGIONES: LA PRIMERA
012630*          (565) IDENTIFICA LA REGION DE LA UNIVERSIDAD, ESTA
012640*          SEGUNDA VERIFICA SI ALGUN PAIS PREFERIDO PERTENECE
012650*          A LA MISMA REGION.
012660 566-BUSCA-REGION-PREFERIDA SECTION.
012670     MOVE WKS-REG-CODIGO(IDX-REG) TO WKS-REGION-PREFERIDA
012680     SET IDX-REG TO 1
012690     SEARCH WKS-REG-OC
012700        AT END
012710           MOVE SPACE TO WKS-REGION-PREFERIDA
012720        WHEN WKS-REG-CODIGO(IDX-REG) = WKS-REGION-PREFERIDA AND
012730            (WKS-REG-PAIS(IDX-REG) = WKS-PPM-OC(1) OR
012740             WKS-REG-PAIS(IDX-REG) = WKS-PPM-OC(2) OR
012750             WKS-REG-PAIS(IDX-REG) = WKS-PPM-OC(3))
012760           CONTINUE
012770     END-SEARCH.
012780 566-BUSCA-REGION-PREFERIDA-E.       EXIT.
012790*--------> R12 - CALIFICACION DE IDIOMA
012800*--------> SOLO SE RECONOCE 'ENGLISH'; CUALQUIER OTRO VALOR
012810*          DE PRG-IDIOMA (INCLUYENDO BLANCOS) SE TRATA COMO
012820*          IDIOMA LOCAL PARA EFECTOS DE ESTA CALIFICACION.
012830 570-CALIFICA-IDIOMA SECTION.
012840     MOVE PRG-IDIOMA TO WKS-CADENA-MAYUSCULAS
012850     PERFORM 199-CONVIERTE-A-MAYUSCULAS
012860     EVALUATE TRUE
012870        WHEN PRF-IDIOMA-SOLO-INGLES
012880           IF WKS-CADENA-MAYUSCULAS(1:20) = 'ENGLISH'
012890              MOVE 1.0000 TO WKS-CAL-IDIOMA
012900           ELSE
012910              MOVE ZEROS TO WKS-CAL-IDIOMA
012920           END-IF
012930        WHEN PRF-IDIOMA-CUALQUIERA
012940           IF WKS-CADENA-MAYUSCULAS(1:20) = 'ENGLISH'
012950              MOVE 1.0000 TO WKS-CAL-IDIOMA
012960           ELSE
012970              MOVE .5000 TO WKS-CAL-IDIOMA
012980           END-IF
012990        WHEN OTHER
013000           MOVE .8000 TO WKS-CAL-IDIOMA
013010     END-EVALUATE.
013020 570-CALIFICA-IDIOMA-E.              EXIT.
013030*--------> R13 - CONFIANZA: CUANTOS DE LOS 6 DATOS CLAVE VIENEN
013040*          PRESENTES (NOMBRE PROGRAMA, NOMBRE UNIV, COLEGIATURA,
013050*          RANKING, IDIOMA, DURACION)
013060*--------> LA CONFIANZA VA DE .7000 (NINGUN DATO CLAVE) A
013070*          1.0000 (LOS 6 PRESENTES), PARA QUE UN PROGRAMA CON
013080*          DATOS INCOMPLETOS NUNCA QUEDE PEOR CALIFICADO QUE
013090*          UNO CON LA MISMA PUNTUACION PERO MENOS INFORMACION.
013100 580-CALCULA-CONFIANZA SECTION.
013110     MOVE ZEROS TO WKS-IDX-CRIT
013120     IF PRG-NOMBRE NOT = SPACES
013130        ADD 1 TO WKS-IDX-CRIT
013140     END-IF
013150     IF WKS-UNV-NOMBRE(IDX-UNV) NOT = SPACES
013160        ADD 1 TO WKS-IDX-CRIT
013170     END-IF
013180     ADD 1 TO WKS-IDX-CRIT
013190     IF WKS-UNV-RANKING-MUNDIAL(IDX-UNV) > ZEROS
013200        ADD 1 TO WKS-IDX-CRIT
013210     END-IF
013220     IF PRG-IDIOMA NOT = SPACES
013230        ADD 1 TO WKS-IDX-CRIT
013240     END-IF
013250     IF PRG-DURACION-ANIOS > ZEROS
013260        ADD 1 TO WKS-IDX-CRIT
013270     END-IF
013280     COMPUTE WKS-CONFIANZA-ACTUAL ROUNDED =
013290        .7000 + (WKS-IDX-CRIT / 6 * .3000).
013300 580-CALCULA-CONFIANZA-E.            EXIT.
013310*--------> R14 - PUNTAJE FINAL = (SUMA CALIF * PESO) * CONFIANZA
013320 590-CALCULA-FINAL SECTION.
013330     MOVE ZEROS TO WKS-SUMA-PONDERADA
013340     PERFORM 591-SUMA-UN-CRITERIO
013350             VARYING WKS-IDX-CRIT FROM 1 BY 1
013360             UNTIL WKS-IDX-CRIT > 7
013370     COMPUTE WKS-FINAL-ACTUAL ROUNDED =
013380        WKS-SUMA-PONDERADA * WKS-CONFIANZA-ACTUAL
013390     IF WKS-FINAL-ACTUAL * 100 > 100
013400        MOVE 100.0 TO WKS-MATCH-ACTUAL
013410     ELSE
013420        COMPUTE WKS-MATCH-ACTUAL ROUNDED = WKS-FINAL-ACTUAL * 100
013430     END-IF.
013440 590-CALCULA-FINAL-E.                EXIT.
013450*--------> ACUMULA CALIFICACION*PESO DE UN CRITERIO (INVOCADA
013460*          POR 590)
013470*--------> WKS-PESO-CRIT ESTA EN WORKING-STORAGE Y NO CAMBIA
013480*          DURANTE LA CORRIDA; SE DECLARA POR SEPARADO DE LOS
013490*          PORCENTAJES DEL PERFIL PARA QUE EL ANALISTA PUEDA
013500*          AJUSTAR LOS PESOS SIN TOCAR OVI1PRF.
013510 591-SUMA-UN-CRITERIO SECTION.
013520     COMPUTE WKS-SUMA-PONDERADA = WKS-SUMA-PONDERADA +
013530        (WKS-CAL-CRITERIO-OC(WKS-IDX-CRIT) *
013540         WKS-PESO-CRIT(WKS-IDX-CRIT)).
013550 591-SUMA-UN-CRITERIO-E.             EXIT.
013560*--------> PUBLICA LA CALIFICACION DEL PROGRAMA ACTUAL EN LA
013570*          TABLA DE CANDIDATOS (INVOCADA POR 500)
013580 595-AGREGA-CANDIDATO SECTION.
013590     ADD 1 TO WKS-CANT-CANDIDATOS
013600     MOVE PRG-ID          TO WKS-CAN-PRG-ID(WKS-CANT-CANDIDATOS)
013610     MOVE PRG-NOMBRE      TO
013620                          WKS-CAN-NOMBRE-PROGRAMA(WKS-CANT-CANDIDATOS)
013630     MOVE WKS-UNV-NOMBRE(IDX-UNV) TO
013640                       WKS-CAN-NOMBRE-UNIVERSIDAD(WKS-CANT-CANDIDATOS)
013650     MOVE WKS-UNV-CIUDAD(IDX-UNV) TO
013660                          WKS-CAN-CIUDAD(WKS-CANT-CANDIDATOS)
013670     MOVE WKS-UNV-PAIS(IDX-UNV)   TO
013680                          WKS-CAN-PAIS(WKS-CANT-CANDIDATOS)
013690     MOVE PRG-NIVEL       TO WKS-CAN-NIVEL(WKS-CANT-CANDIDATOS)
013700     MOVE PRG-CAMPO-ESTUDIO TO
013710                          WKS-CAN-CAMPO-ESTUDIO(WKS-CANT-CANDIDATOS)
013720     MOVE PRG-IDIOMA      TO WKS-CAN-IDIOMA(WKS-CANT-CANDIDATOS)
013730     INSPECT WKS-CAN-IDIOMA(WKS-CANT-CANDIDATOS) CONVERTING
013740        'abcdefghijklmnopqrstuvwxyz' TO
013750        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
013760     MOVE PRG-DURACION-ANIOS TO
013770                          WKS-CAN-DURACION(WKS-CANT-CANDIDATOS)
013780     MOVE PRG-COLEGIATURA-ANUAL TO
013790                          WKS-CAN-COLEGIATURA(WKS-CANT-CANDIDATOS)
013800     MOVE PRG-CUOTA-INSCRIPCION TO
013810                       WKS-CAN-CUOTA-INSCRIPCION(WKS-CANT-CANDIDATOS)
013820     MOVE WKS-UNV-RANKING-MUNDIAL(IDX-UNV) TO
013830                       WKS-CAN-RANKING-MUNDIAL(WKS-CANT-CANDIDATOS)
013840     MOVE WKS-CALIFICACIONES-ACTUAL TO
013850                       WKS-CAN-CALIFICACIONES(WKS-CANT-CANDIDATOS)
013860     MOVE WKS-FINAL-ACTUAL TO
013870                    WKS-CAN-CALIFICACION-FINAL(WKS-CANT-CANDIDATOS)
013880     MOVE WKS-MATCH-ACTUAL TO
013890                    WKS-CAN-PORCENTAJE-MATCH(WKS-CANT-CANDIDATOS)
013900*--------> EL INDICADOR DE SATISFACCION SE INICIALIZA EN 'N' Y
013910*          SOLO 705 LO CAMBIA A 'S', SI EL PAIS DEL CANDIDATO
013920*          COINCIDE CON UNO CON HISTORIAL DE ALUMNOS SATISFECHOS.
013930     MOVE 'N' TO WKS-CAN-PAIS-SATISFECHO(WKS-CANT-CANDIDATOS)
013940     MOVE SPACES TO WKS-CAN-EXPLICACION(WKS-CANT-CANDIDATOS).
013950 595-AGREGA-CANDIDATO-E.             EXIT.
013960*--------> ORDENA LA TABLA DE CANDIDATOS DESCENDENTE POR
013970*          CALIFICACION FINAL (ASCENDENTE POR PRG-ID EN CASO DE
013980*          EMPATE) USANDO EL VERBO SORT SOBRE WORKFILE
013990*--------> SE USA SORT CON PROCEDIMIENTOS DE ENTRADA/SALIDA EN
014000*          VEZ DE UN ALGORITMO DE ORDENAMIENTO EN WORKING-
014010*          STORAGE PORQUE LA TABLA DE CANDIDATOS PUEDE CRECER
014020*          MAS ALLA DE LO PRACTICO PARA UN BUBBLE/INSERTION SORT.
014030 600-ORDENA-DESCENDENTE SECTION.
014040     SORT WORKFILE
014050        ON DESCENDING KEY WRK-CALIFICACION-FINAL
014060        ON ASCENDING  KEY WRK-PRG-ID
014070        INPUT PROCEDURE  IS 610-LIBERA-CANDIDATOS
014080        OUTPUT PROCEDURE IS 620-REGRESA-CANDIDATOS.
014090 600-ORDENA-DESCENDENTE-E.           EXIT.
014100*--------> ENVIA CADA CANDIDATO DE LA TABLA A WORKFILE
014110*--------> PROCEDIMIENTO DE ENTRADA DEL SORT (600); RECORRE LA
014120*          TABLA EN SU ORDEN ORIGINAL Y LIBERA CADA RENGLON.
014130 610-LIBERA-CANDIDATOS SECTION.
014140     PERFORM 615-LIBERA-UN-CANDIDATO
014150             VARYING IDX-CAN FROM 1 BY 1
014160             UNTIL IDX-CAN > WKS-CANT-CANDIDATOS.
014170 610-LIBERA-CANDIDATOS-E.            EXIT.
014180*--------> COPIA UN RENGLON DE LA TABLA A WRK-REGISTRO Y LO
014190*          LIBERA AL WORKFILE (INVOCADA POR 610)
014200 615-LIBERA-UN-CANDIDATO SECTION.
014210     MOVE WKS-CAN-PRG-ID(IDX-CAN)             TO WRK-PRG-ID
014220     MOVE WKS-CAN-NOMBRE-PROGRAMA(IDX-CAN)    TO WRK-NOMBRE-PROGRAMA
014230     MOVE WKS-CAN-NOMBRE-UNIVERSIDAD(IDX-CAN) TO
014240                                            WRK-NOMBRE-UNIVERSIDAD
014250     MOVE WKS-CAN-CIUDAD(IDX-CAN)             TO WRK-CIUDAD
014260     MOVE WKS-CAN-PAIS(IDX-CAN)               TO WRK-PAIS
014270     MOVE WKS-CAN-NIVEL(IDX-CAN)               TO WRK-NIVEL
014280     MOVE WKS-CAN-CAMPO-ESTUDIO(IDX-CAN)      TO WRK-CAMPO-ESTUDIO
014290     MOVE WKS-CAN-IDIOMA(IDX-CAN)              TO WRK-IDIOMA
014300     MOVE WKS-CAN-DURACION(IDX-CAN)            TO WRK-DURACION
014310     MOVE WKS-CAN-COLEGIATURA(IDX-CAN)         TO WRK-COLEGIATURA
014320     MOVE WKS-CAN-CUOTA-INSCRIPCION(IDX-CAN)   TO
014330                                               WRK-CUOTA-INSCRIPCION
014340     MOVE WKS-CAN-RANKING-MUNDIAL(IDX-CAN)     TO WRK-RANKING-MUNDIAL
014350     MOVE WKS-CAN-CALIFICACIONES(IDX-CAN)      TO WRK-CALIFICACIONES
014360     MOVE WKS-CAN-CALIFICACION-FINAL(IDX-CAN)  TO
014370                                               WRK-CALIFICACION-FINAL
014380     MOVE WKS-CAN-PAIS-SATISFECHO(IDX-CAN)     TO WRK-PAIS-SATISFECHO
014390     RELEASE WRK-REGISTRO.
014400 615-LIBERA-UN-CANDIDATO-E.          EXIT.
014410*--------> RECIBE LOS CANDIDATOS YA ORDENADOS Y RECONSTRUYE LA
014420*          TABLA EN EL NUEVO ORDEN (INVOCADA POR SORT)
014430*--------> PROCEDIMIENTO DE SALIDA DEL SORT (600); LA TABLA SE
014440*          RECONSTRUYE DESDE CERO PORQUE EL SORT PUEDE HABER
014450*          CAMBIADO EL ORDEN DE TODOS LOS RENGLONES.
014460 620-REGRESA-CANDIDATOS SECTION.
014470     MOVE ZEROS TO WKS-CANT-CANDIDATOS
014480     MOVE 'N' TO WKS-SW-FIN-WORKFILE
014490     RETURN WORKFILE AT END SET WKS-FIN-WORKFILE TO TRUE END-RETURN
014500     PERFORM 625-RECIBE-UN-CANDIDATO UNTIL WKS-FIN-WORKFILE.
014510 620-REGRESA-CANDIDATOS-E.           EXIT.
014520*--------> AGREGA UN CANDIDATO DEVUELTO POR EL SORT A LA TABLA,
014530*          YA EN SU POSICION FINAL (INVOCADA POR 620)
014540*--------> EL PORCENTAJE DE MATCH SE RECALCULA AQUI EN VEZ DE
014550*          COPIARSE DE WRK-REGISTRO PORQUE EL WORKFILE NO
014560*          LLEVA ESE CAMPO (SOLO LA CALIFICACION FINAL).
014570 625-RECIBE-UN-CANDIDATO SECTION.
014580     ADD 1 TO WKS-CANT-CANDIDATOS
014590     MOVE WRK-PRG-ID TO WKS-CAN-PRG-ID(WKS-CANT-CANDIDATOS)
014600     MOVE WRK-NOMBRE-PROGRAMA TO
014610                       WKS-CAN-NOMBRE-PROGRAMA(WKS-CANT-CANDIDATOS)
014620     MOVE WRK-NOMBRE-UNIVERSIDAD TO
014630                    WKS-CAN-NOMBRE-UNIVERSIDAD(WKS-CANT-CANDIDATOS)
014640     MOVE WRK-CIUDAD TO WKS-CAN-CIUDAD(WKS-CANT-CANDIDATOS)
014650     MOVE WRK-PAIS TO WKS-CAN-PAIS(WKS-CANT-CANDIDATOS)
014660     MOVE WRK-NIVEL TO WKS-CAN-NIVEL(WKS-CANT-CANDIDATOS)
014670     MOVE WRK-CAMPO-ESTUDIO TO
014680                          WKS-CAN-CAMPO-ESTUDIO(WKS-CANT-CANDIDATOS)
014690     MOVE WRK-IDIOMA TO WKS-CAN-IDIOMA(WKS-CANT-CANDIDATOS)
014700     MOVE WRK-DURACION TO WKS-CAN-DURACION(WKS-CANT-CANDIDATOS)
014710     MOVE WRK-COLEGIATURA TO
014720                          WKS-CAN-COLEGIATURA(WKS-CANT-CANDIDATOS)
014730     MOVE WRK-CUOTA-INSCRIPCION TO
014740                       WKS-CAN-CUOTA-INSCRIPCION(WKS-CANT-CANDIDATOS)
014750     MOVE WRK-RANKING-MUNDIAL TO
014760                       WKS-CAN-RANKING-MUNDIAL(WKS-CANT-CANDIDATOS)
014770     MOVE WRK-CALIFICACIONES TO
014780                       WKS-CAN-CALIFICACIONES(WKS-CANT-CANDIDATOS)
014790     MOVE WRK-CALIFICACION-FINAL TO
014800                    WKS-CAN-CALIFICACION-FINAL(WKS-CANT-CANDIDATOS)
014810     COMPUTE WKS-CAN-PORCENTAJE-MATCH(WKS-CANT-CANDIDATOS) ROUNDED
014820           = WRK-CALIFICACION-FINAL * 100
014830     MOVE WRK-PAIS-SATISFECHO TO
014840                       WKS-CAN-PAIS-SATISFECHO(WKS-CANT-CANDIDATOS)
014850     RETURN WORKFILE AT END SET WKS-FIN-WORKFILE TO TRUE
014860     END-RETURN.
014870 625-RECIBE-UN-CANDIDATO-E.          EXIT.
014880*--------> R15 - IMPULSO DE DIVERSIDAD: RECORRE LA LISTA YA
014890*          ORDENADA MANTENIENDO TRES CONJUNTOS DE "YA VISTOS"
014900*--------> SE RECORRE LA LISTA YA ORDENADA (NO LA TABLA SIN
014910*          ORDENAR) PARA QUE EL IMPULSO DE DIVERSIDAD PREMIE A
014920*          LOS PRIMEROS CANDIDATOS DE CADA PAIS/UNIVERSIDAD/
014930*          CAMPO NUEVO, NO A CUALQUIER OCURRENCIA.
014940 650-APLICA-DIVERSIDAD SECTION.
014950     MOVE ZEROS TO WKS-CANT-PAISES-VISTOS
014960     MOVE ZEROS TO WKS-CANT-UNIV-VISTAS
014970     MOVE ZEROS TO WKS-CANT-CAMPOS-VISTOS
014980     PERFORM 655-DIVERSIDAD-UN-CANDIDATO
014990             VARYING IDX-CAN FROM 1 BY 1
015000             UNTIL IDX-CAN > WKS-CANT-CANDIDATOS.
015010 650-APLICA-DIVERSIDAD-E.            EXIT.
015020*--------> APLICA EL IMPULSO ACUMULADO DE DIVERSIDAD A UN
015030*          CANDIDATO Y RECALCULA SU PORCENTAJE DE MATCH
015040*          (INVOCADA POR 650)
015050*--------> LOS TRES IMPULSOS (PAIS, UNIVERSIDAD, CAMPO) SE
015060*          ACUMULAN DE FORMA INDEPENDIENTE; UN CANDIDATO PUEDE
015070*          RECIBIR HASTA .0600 SI LOS TRES SON NUEVOS A LA VEZ.
015080 655-DIVERSIDAD-UN-CANDIDATO SECTION.
015090     PERFORM 657-VERIFICA-PAIS-VISTO
015100     IF WKS-NO-ESTABA-VISTO
015110        ADD 1 TO WKS-CANT-PAISES-VISTOS
015120        MOVE WKS-CAN-PAIS(IDX-CAN) TO
015130                    WKS-PVIS-NOMBRE(WKS-CANT-PAISES-VISTOS)
015140        ADD .0300 TO WKS-CAN-CALIFICACION-FINAL(IDX-CAN)
015150     END-IF
015160     PERFORM 658-VERIFICA-UNIV-VISTA
015170     IF WKS-NO-ESTABA-VISTO
015180        ADD 1 TO WKS-CANT-UNIV-VISTAS
015190        MOVE WKS-CAN-NOMBRE-UNIVERSIDAD(IDX-CAN) TO
015200                    WKS-UVIS-NOMBRE(WKS-CANT-UNIV-VISTAS)
015210        ADD .0200 TO WKS-CAN-CALIFICACION-FINAL(IDX-CAN)
015220     END-IF
015230     PERFORM 659-VERIFICA-CAMPO-VISTO
015240     IF WKS-NO-ESTABA-VISTO
015250        ADD 1 TO WKS-CANT-CAMPOS-VISTOS
015260        MOVE WKS-CAN-CAMPO-ESTUDIO(IDX-CAN) TO
015270                    WKS-CVIS-NOMBRE(WKS-CANT-CAMPOS-VISTOS)
015280        ADD .0100 TO WKS-CAN-CALIFICACION-FINAL(IDX-CAN)
015290     END-IF
015300     IF WKS-CAN-CALIFICACION-FINAL(IDX-CAN) * 100 > 100
015310        MOVE 100.0 TO WKS-CAN-PORCENTAJE-MATCH(IDX-CAN)
015320     ELSE
015330        COMPUTE WKS-CAN-PORCENTAJE-MATCH(IDX-CAN) ROUNDED =
015340           WKS-CAN-CALIFICACION-FINAL(IDX-CAN) * 100
015350     END-IF.
015360 655-DIVERSIDAD-UN-CANDIDATO-E.      EXIT.
015370*--------> BUSCA EL PAIS DEL CANDIDATO EN EL CONJUNTO DE PAISES
015380*          YA VISTOS (INVOCADA POR 655)
015390 657-VERIFICA-PAIS-VISTO SECTION.
015400     MOVE 'N' TO WKS-SW-YA-VISTO
015410     SET IDX-PVIS TO 1
015420     SEARCH WKS-PVIS-OC
015430        AT END
015440           CONTINUE
015450        WHEN WKS-PVIS-NOMBRE(IDX-PVIS) = WKS-CAN-PAIS(IDX-CAN)
015460           MOVE 'S' TO WKS-SW-YA-VISTO
015470     END-SEARCH.
015480 657-VERIFICA-PAIS-VISTO-E.          EXIT.
015490*--------> BUSCA LA UNIVERSIDAD DEL CANDIDATO EN EL CONJUNTO DE
015500*          UNIVERSIDADES YA VISTAS (INVOCADA POR 655)
015510 658-VERIFICA-UNIV-VISTA SECTION.
015520     MOVE 'N' TO WKS-SW-YA-VISTO
015530     SET IDX-UVIS TO 1
015540     SEARCH WKS-UVIS-OC
015550        AT END
015560           CONTINUE
015570        WHEN WKS-UVIS-NOMBRE(IDX-UVIS) =
015580             WKS-CAN-NOMBRE-UNIVERSIDAD(IDX-CAN)
015590           MOVE 'S' TO WKS-SW-YA-VISTO
015600     END-SEARCH.
015610 658-VERIFICA-UNIV-VISTA-E.          EXIT.
015620*--------> BUSCA EL CAMPO DE ESTUDIO DEL CANDIDATO EN EL
015630*          CONJUNTO DE CAMPOS YA VISTOS (INVOCADA POR 655)
015640 659-VERIFICA-CAMPO-VISTO SECTION.
015650     MOVE 'N' TO WKS-SW-YA-VISTO
015660     SET IDX-CVIS TO 1
015670     SEARCH WKS-CVIS-OC
015680        AT END
015690           CONTINUE
015700        WHEN WKS-CVIS-NOMBRE(IDX-CVIS) =
015710             WKS-CAN-CAMPO-ESTUDIO(IDX-CAN)
015720           MOVE 'S' TO WKS-SW-YA-VISTO
015730     END-SEARCH.
015740 659-VERIFICA-CAMPO-VISTO-E.         EXIT.
015750*--------> LLAMA A OVI1STM PARA OBTENER EL IMPULSO DE POPULARI-
015760*          DAD DERIVADO DE LOS ALUMNOS SIMILARES Y LO APLICA A
015770*          CADA CANDIDATO CUYO PAIS COINCIDA (R16/R19)
015780*--------> OVI1STM DEVUELVE WKS-HISTORIAL-DISPONIBLE EN 'N'
015790*          CUANDO NO HAY SUFICIENTE HISTORIAL PARA ESTE PERFIL;
015800*          EN ESE CASO SE OMITE POR COMPLETO EL IMPULSO (R16).
015810 700-MEJORA-CON-HISTORIAL SECTION.
015820     MOVE ZEROS TO WKS-CANT-PAISES-IMPULSO
015830     MOVE 'N' TO WKS-HISTORIAL-DISPONIBLE
015840     CALL 'OVI1STM' USING PRF-REGISTRO, WKS-TABLA-IMPULSOS,
015850                           WKS-CANT-PAISES-IMPULSO,
015860                           WKS-HISTORIAL-DISPONIBLE
015870     IF WKS-HAY-HISTORIAL AND WKS-CANT-PAISES-IMPULSO > ZEROS
015880        PERFORM 705-APLICA-IMPULSO-UN-CANDIDATO
015890                VARYING IDX-CAN FROM 1 BY 1
015900                UNTIL IDX-CAN > WKS-CANT-CANDIDATOS
015910     END-IF.
015920 700-MEJORA-CON-HISTORIAL-E.         EXIT.
015930*--------> BUSCA EL PAIS DE UN CANDIDATO EN LA TABLA DE IMPULSOS
015940*          Y, SI LO ENCUENTRA, SUMA EL IMPULSO Y RECALCULA EL
015950*          PORCENTAJE DE MATCH (INVOCADA POR 700)
015960*--------> EL IMPULSO SE SUMA DIRECTO A LA CALIFICACION FINAL
015970*          (NO A LA SUMA PONDERADA) PORQUE YA VIENE EXPRESADO
015980*          EN LA MISMA ESCALA 0-1 QUE WKS-CAN-CALIFICACION-FINAL.
015990 705-APLICA-IMPULSO-UN-CANDIDATO SECTION.
016000     PERFORM 707-BUSCA-PAIS-EN-IMPULSOS
016010     IF WKS-YA-ESTABA-VISTO
016020        ADD WKS-IMP-BOOST(IDX-IMP) TO
016030           WKS-CAN-CALIFICACION-FINAL(IDX-CAN)
016040        IF WKS-IMP-HAY-SATISFACCION(IDX-IMP)
016050           MOVE 'S' TO WKS-CAN-PAIS-SATISFECHO(IDX-CAN)
016060        END-IF
016070        IF WKS-CAN-CALIFICACION-FINAL(IDX-CAN) * 100 > 100
016080           MOVE 100.0 TO WKS-CAN-PORCENTAJE-MATCH(IDX-CAN)
016090        ELSE
016100           COMPUTE WKS-CAN-PORCENTAJE-MATCH(IDX-CAN) ROUNDED =
016110              WKS-CAN-CALIFICACION-FINAL(IDX-CAN) * 100
016120        END-IF
016130     END-IF.
016140 705-APLICA-IMPULSO-UN-CANDIDATO-E.  EXIT.
016150*--------> BUSQUEDA SECUENCIAL DEL PAIS DEL CANDIDATO EN LA
016160*          TABLA DE IMPULSOS DEVUELTA POR OVI1STM (INVOCADA
016170*          POR 705)
016180*--------> LA CLAUSULA WHEN IDX-IMP > WKS-CANT-PAISES-IMPULSO
016190*          EVITA QUE EL SEARCH EXAMINE RENGLONES DE LA TABLA
016200*          QUE OVI1STM DEJO SIN LLENAR EN ESTA CORRIDA.
016210 707-BUSCA-PAIS-EN-IMPULSOS SECTION.
016220     MOVE 'N' TO WKS-SW-YA-VISTO
016230     SET IDX-IMP TO 1
016240     SEARCH WKS-IMP-OC
016250        AT END
016260           CONTINUE
016270        WHEN IDX-IMP > WKS-CANT-PAISES-IMPULSO
016280           CONTINUE
016290        WHEN WKS-IMP-PAIS(IDX-IMP) = WKS-CAN-PAIS(IDX-CAN)
016300           MOVE 'S' TO WKS-SW-YA-VISTO
016310     END-SEARCH.
016320 707-BUSCA-PAIS-EN-IMPULSOS-E.       EXIT.
016330*--------> R17 - GENERA LA EXPLICACION DE CADA UNA DE LAS
016340*          PRIMERAS DIEZ RECOMENDACIONES
016350*--------> SOLO SE EXPLICAN LAS PRIMERAS 10 RECOMENDACIONES;
016360*          EL RESTO SE ESCRIBE A RECOUT SIN TEXTO EXPLICATIVO
016370*          PARA NO CONSUMIR TIEMPO DE PROCESO EN CANDIDATOS
016380*          QUE EL ALUMNO PROBABLEMENTE NO VA A CONSIDERAR.
016390 800-GENERA-EXPLICACION SECTION.
016400     IF WKS-CANT-CANDIDATOS > 10
016410        MOVE 10 TO WKS-CTR-RECOMENDADOS
016420     ELSE
016430        MOVE WKS-CANT-CANDIDATOS TO WKS-CTR-RECOMENDADOS
016440     END-IF
016450     PERFORM 805-GENERA-EXPLICACION-UNA
016460             VARYING IDX-CAN FROM 1 BY 1
016470             UNTIL IDX-CAN > WKS-CTR-RECOMENDADOS.
016480 800-GENERA-EXPLICACION-E.           EXIT.
016490*--------> ARMA EL TEXTO DE EXPLICACION DE UN CANDIDATO,
016500*          CONCATENANDO CADA RAZON CUYA CONDICION SE CUMPLE
016510*          (INVOCADA POR 800)
016520*--------> CADA RAZON ES INDEPENDIENTE Y SE EVALUA POR
016530*          SEPARADO; UN CANDIDATO PUEDE ACUMULAR VARIAS FRASES
016540*          O NINGUNA SI NO CUMPLE CON NINGUNA CONDICION.
016550*--------> CADA STRING AGREGA SU TEXTO A PARTIR DE WKS-EXP-
016560*          PUNTERO (WITH POINTER) EN VEZ DE VOLVER A LEER
016570*          WKS-CAN-EXPLICACION COMO ORIGEN CON DELIMITED BY '  ';
016580*          EL PUNTERO SE INICIALIZA UNA SOLA VEZ, DESPUES DE
016590*          ESCRIBIR EL ENCABEZADO FIJO, Y CADA STRING LO DEJA
016600*          APUNTANDO JUSTO DESPUES DE LO QUE ACABA DE ESCRIBIR
016610*          (VER WKS-EXP-PUNTERO, REQ-06588).
016620 805-GENERA-EXPLICACION-UNA SECTION.
016630      MOVE SPACES TO WKS-CAN-EXPLICACION(IDX-CAN)
016640      MOVE 'RECOMMENDED BECAUSE:' TO WKS-CAN-EXPLICACION(IDX-CAN)
016650      MOVE 21 TO WKS-EXP-PUNTERO
016660      IF WKS-CAN-CALIF-CRITERIO(IDX-CAN 1) > .7000
016670         STRING '; STRONG MATCH WITH YOUR ACADEMIC INTERESTS'
016680                   DELIMITED BY SIZE
016690            INTO WKS-CAN-EXPLICACION(IDX-CAN)
016700            WITH POINTER WKS-EXP-PUNTERO
016710         END-STRING
016720      END-IF
016730      IF WKS-CAN-CALIF-CRITERIO(IDX-CAN 2) > .8000
016740         MOVE WKS-CAN-COLEGIATURA(IDX-CAN) TO WKS-EDITA-COLEGIATURA
016750         STRING '; FITS WELL WITHIN YOUR BUDGET AT $'
016760                   DELIMITED BY SIZE
016770                WKS-EDITA-COLEGIATURA DELIMITED BY SIZE
016780                '/YEAR' DELIMITED BY SIZE
016790            INTO WKS-CAN-EXPLICACION(IDX-CAN)
016800            WITH POINTER WKS-EXP-PUNTERO
016810         END-STRING
016820      END-IF
016830      IF WKS-CAN-CALIF-CRITERIO(IDX-CAN 4) > .7000
016840         MOVE WKS-CAN-RANKING-MUNDIAL(IDX-CAN) TO WKS-EDITA-RANKING
016850         STRING '; WELL-RANKED INSTITUTION (#'
016860                   DELIMITED BY SIZE
016870                WKS-EDITA-RANKING DELIMITED BY SIZE
016880                ' GLOBALLY)' DELIMITED BY SIZE
016890            INTO WKS-CAN-EXPLICACION(IDX-CAN)
016900            WITH POINTER WKS-EXP-PUNTERO
016910         END-STRING
016920      END-IF
016930      IF WKS-CAN-PAIS(IDX-CAN) = WKS-PPM-OC(1) OR
016940         WKS-CAN-PAIS(IDX-CAN) = WKS-PPM-OC(2) OR
016950         WKS-CAN-PAIS(IDX-CAN) = WKS-PPM-OC(3)
016960         STRING '; LOCATED IN YOUR PREFERRED COUNTRY ('
016970                   DELIMITED BY SIZE
016980                WKS-CAN-PAIS(IDX-CAN) DELIMITED BY SIZE
016990                ')' DELIMITED BY SIZE
017000            INTO WKS-CAN-EXPLICACION(IDX-CAN)
017010            WITH POINTER WKS-EXP-PUNTERO
017020         END-STRING
017030      END-IF
017040      IF (PRF-IDIOMA-SOLO-INGLES OR PRF-IDIOMA-CUALQUIERA) AND
017050          WKS-CAN-IDIOMA(IDX-CAN) = 'ENGLISH'
017060         STRING '; MATCHES YOUR LANGUAGE PREFERENCES'
017070                   DELIMITED BY SIZE
017080            INTO WKS-CAN-EXPLICACION(IDX-CAN)
017090            WITH POINTER WKS-EXP-PUNTERO
017100         END-STRING
017110      END-IF
017120      IF WKS-CAN-HAY-SATISFACCION(IDX-CAN)
017130         STRING ' Similar students to your profile have been'
017140                ' satisfied with programs in '
017150                   DELIMITED BY SIZE
017160                WKS-CAN-PAIS(IDX-CAN) DELIMITED BY SIZE
017170                '.' DELIMITED BY SIZE
017180            INTO WKS-CAN-EXPLICACION(IDX-CAN)
017190            WITH POINTER WKS-EXP-PUNTERO
017200         END-STRING
017210      END-IF.
017220 805-GENERA-EXPLICACION-UNA-E.       EXIT.
017230*--------> ESCRIBE LAS RECOMENDACIONES A RECOUT Y GENERA EL
017240*          REPORTE IMPRESO RECRPT
017250*--------> RECOUT LLEVA TODOS LOS CANDIDATOS FILTRADOS;
017260*          RECRPT SOLO LOS PRIMEROS 10 (WKS-CTR-RECOMENDADOS),
017270*          POR ESO EL PERFORM SE LIMITA A ESE CONTADOR Y NO A
017280*          WKS-CANT-CANDIDATOS.
017290 900-ESCRIBE-RECOMENDACIONES SECTION.
017300     PERFORM 905-ESCRIBE-UNA-RECOMENDACION
017310             VARYING IDX-CAN FROM 1 BY 1
017320             UNTIL IDX-CAN > WKS-CTR-RECOMENDADOS
017330     TERMINATE RECRPT-REPORTE.
017340 900-ESCRIBE-RECOMENDACIONES-E.      EXIT.
017350*--------> ESCRIBE UN RENGLON DE RECOUT, EL DETALLE DE LA TABLA
017360*          Y, SI ES LA PRIMERA POSICION, EL BLOQUE DE DETALLE
017370*          CON DESGLOSE DE CRITERIOS (INVOCADA POR 900)
017380*--------> EL BLOQUE DE DESGLOSE POR CRITERIO (DET-BLOQUE-TOP
017390*          Y 910) SOLO SE GENERA PARA EL CANDIDATO NUMERO 1,
017400*          PARA NO SATURAR EL REPORTE CON EL DETALLE COMPLETO
017410*          DE LAS DIEZ RECOMENDACIONES.
017420 905-ESCRIBE-UNA-RECOMENDACION SECTION.
017430     MOVE IDX-CAN                          TO REC-RANGO
017440     MOVE WKS-CAN-NOMBRE-PROGRAMA(IDX-CAN)  TO REC-NOMBRE-PROGRAMA
017450     MOVE WKS-CAN-NOMBRE-UNIVERSIDAD(IDX-CAN) TO
017460                                         REC-NOMBRE-UNIVERSIDAD
017470     MOVE WKS-CAN-PAIS(IDX-CAN)             TO REC-PAIS
017480     MOVE WKS-CAN-NIVEL(IDX-CAN)             TO REC-NIVEL
017490     MOVE WKS-CAN-COLEGIATURA(IDX-CAN)      TO REC-COLEGIATURA
017500     MOVE WKS-CAN-PORCENTAJE-MATCH(IDX-CAN) TO REC-PORCENTAJE-MATCH
017510     MOVE WKS-CAN-CALIFICACIONES(IDX-CAN)   TO REC-CALIFICACIONES
017520     MOVE WKS-CAN-CALIFICACION-FINAL(IDX-CAN) TO
017530                                         REC-CALIFICACION-FINAL
017540     MOVE WKS-CAN-EXPLICACION(IDX-CAN)      TO REC-EXPLICACION
017550     WRITE REC-REGISTRO
017560
017570     MOVE IDX-CAN TO WKS-RPT-RANGO
017580     MOVE WKS-CAN-NOMBRE-PROGRAMA(IDX-CAN)  TO WKS-RPT-NOMBRE-PROGRAMA
017590     MOVE WKS-CAN-NOMBRE-UNIVERSIDAD(IDX-CAN) TO WKS-RPT-NOMBRE-UNIV
017600     MOVE WKS-CAN-PAIS(IDX-CAN)              TO WKS-RPT-PAIS
017610     MOVE WKS-CAN-NIVEL(IDX-CAN)              TO WKS-RPT-NIVEL
017620     MOVE WKS-CAN-COLEGIATURA(IDX-CAN)       TO WKS-RPT-COLEGIATURA
017630     MOVE WKS-CAN-PORCENTAJE-MATCH(IDX-CAN)  TO
017640                                         WKS-RPT-PORCENTAJE-MATCH
017650     GENERATE DET-RECOMENDACION
017660
017670     IF IDX-CAN = 1
017680        MOVE WKS-CAN-CIUDAD(IDX-CAN)         TO WKS-RPT-CIUDAD
017690        MOVE WKS-CAN-CAMPO-ESTUDIO(IDX-CAN)  TO WKS-RPT-CAMPO
017700        MOVE WKS-CAN-IDIOMA(IDX-CAN)         TO WKS-RPT-IDIOMA
017710        MOVE WKS-CAN-DURACION(IDX-CAN)       TO WKS-RPT-DURACION
017720        MOVE WKS-CAN-CUOTA-INSCRIPCION(IDX-CAN) TO
017730                                    WKS-RPT-CUOTA-INSCRIPCION
017740        MOVE WKS-CAN-RANKING-MUNDIAL(IDX-CAN) TO
017750                                    WKS-RPT-RANKING-MUNDIAL
017760        GENERATE DET-BLOQUE-TOP
017770        PERFORM 910-IMPRIME-UN-CRITERIO
017780                VARYING WKS-IDX-CRIT FROM 1 BY 1
017790                UNTIL WKS-IDX-CRIT > 7
017800     END-IF
017810     MOVE WKS-CAN-EXPLICACION(IDX-CAN) TO WKS-RPT-EXPLICACION
017820     GENERATE DET-EXPLICACION.
017830 905-ESCRIBE-UNA-RECOMENDACION-E.    EXIT.
017840*--------> IMPRIME UN RENGLON DEL DESGLOSE DE CRITERIOS DE LA
017850*          MEJOR RECOMENDACION (INVOCADA POR 905)
017860*--------> EL PESO SE REIMPRIME JUNTO CON LA CALIFICACION PARA
017870*          QUE EL ALUMNO VEA CUANTO PESA CADA CRITERIO EN EL
017880*          RESULTADO FINAL, NO SOLO SU VALOR INDIVIDUAL.
017890 910-IMPRIME-UN-CRITERIO SECTION.
017900     MOVE WKS-NOM-CRITERIO-OC(WKS-IDX-CRIT)
017910        TO WKS-RPT-NOMBRE-CRITERIO
017920     COMPUTE WKS-RPT-SCORE-CRITERIO ROUNDED =
017930        WKS-CAN-CALIF-CRITERIO(IDX-CAN WKS-IDX-CRIT) * 100
017940     COMPUTE WKS-RPT-PESO-CRITERIO ROUNDED =
017950        WKS-PESO-CRIT(WKS-IDX-CRIT) * 100
017960     GENERATE DET-CRITERIO.
017970 910-IMPRIME-UN-CRITERIO-E.          EXIT.
017980*--------> ESTADISTICAS DE CONSOLA AL CIERRE DE LA CORRIDA
017990*--------> LOS CUATRO CONTADORES SE MUESTRAN EN EL ORDEN EN
018000*          QUE SE ACUMULAN DURANTE LA CORRIDA (LECTURA, FILTRO
018010*          POR UNIVERSIDAD, FILTRO POR CRITERIOS, ESCRITURA),
018020*          PARA FACILITAR EL DIAGNOSTICO DE CORRIDAS ANORMALES.
018030 950-ESTADISTICAS SECTION.
018040     DISPLAY
018050     "**********************************************************"
018060     UPON CONSOLE
018070     DISPLAY "*             OVI1RCM - ESTADISTICAS DE CORRIDA         *"
018080     UPON CONSOLE
018090     DISPLAY
018100     "**********************************************************"
018110     UPON CONSOLE
018120     DISPLAY "  PROGRAMAS LEIDOS.....: " WKS-CTR-PROGRAMAS-LEIDOS
018130     UPON CONSOLE
018140     DISPLAY "  UNIVERSIDAD NO ENCONTRADA: "
018150              WKS-CTR-UNIV-NO-ENCONTRADA UPON CONSOLE
018160     DISPLAY "  PROGRAMAS FILTRADOS...: " WKS-CTR-PROGRAMAS-FILTRADOS
018170     UPON CONSOLE
018180     DISPLAY "  RECOMENDACIONES ESCRITAS: " WKS-CTR-RECOMENDADOS
018190     UPON CONSOLE.
018200 950-ESTADISTICAS-E.                 EXIT.
018210*--------> CIERRE DE ARCHIVOS
018220*--------> SE CIERRAN LOS SEIS ARCHIVOS EN EL MISMO ORDEN EN
018230*          QUE SE ABRIERON EN 110, POR COSTUMBRE DEL
018240*          DEPARTAMENTO AUNQUE EL COMPILADOR NO LO EXIGE.
018250 999-CIERRA-ARCHIVOS SECTION.
018260     CLOSE PAISES
018270     CLOSE UNIVERSI
018280     CLOSE PROGRAMA
018290     CLOSE PREFEREN
018300     CLOSE RECOUT
018310     CLOSE RECRPT.
018320 999-CIERRA-ARCHIVOS-E.              EXIT.
018330
018340
018350
