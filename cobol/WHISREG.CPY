000010******************************************************************
000020* COPYBOOK    : WHISREG                                          *
000030* APLICACION  : OVI - ORIENTACION VOCACIONAL INTERNACIONAL       *
000040* DESCRIPCION : LAYOUT DEL HISTORIAL DE MIGRACION ESTUDIANTIL    *
000050*             : (STUDHIST). UN REGISTRO POR EX-ALUMNO QUE YA     *
000060*             : DECIDIO DESTINO. LO LEE OVI1STM (BUSQUEDA DE     *
000070*             : ALUMNOS SIMILARES, R18-R19) Y OVI1PAT (ANALISIS  *
000080*             : DE PATRONES DE MIGRACION, R20).                  *
000090* LONGITUD    : 130 BYTES                                        *
000100*----------------------------------------------------------------*
000110* HISTORIAL DE CAMBIOS                                           *
000120* FECHA       PROGRAMADOR   REQ/TICKET     DESCRIPCION           *
000130* ----------  ------------  -------------  -------------------- *
000140* 03/06/1988  MACP          REQ-88091      CREACION ORIGINAL     *88091   
000150* 14/03/1992  SQR           REQ-92066      SE AGREGAN LAS SIETE  *92066   
000160*                                          PONDERACIONES DE      *
000170*                                          IMPORTANCIA DEL ALUMNO*
000180* 27/10/1997  JLPM          REQ-97188      SE AGREGA NIVEL DE    *97188   
000190*                                          CONFIANZA Y TOLERANCIA*
000200*                                          AL RIESGO             *
000210******************************************************************
000220 01  HIS-REGISTRO.
000230*--------------------------------------------------------------*
000240*    LLAVE Y PERFIL ACADEMICO DEL EX-ALUMNO                    *
000250*--------------------------------------------------------------*
000260     02  HIS-ALUMNO-ID               PIC 9(06).
000270     02  HIS-CAMPO-ESTUDIO           PIC X(30).
000280     02  HIS-GPA-ACTUAL              PIC 9V99.
000290     02  HIS-PRESUPUESTO-COLEGIAT    PIC 9(06).
000300     02  HIS-PRESUPUESTO-VIDA        PIC 9(05).
000310*--------------------------------------------------------------*
000320*    DECISION FINAL DEL EX-ALUMNO (BLANCO = NO DECIDIO)        *
000330*--------------------------------------------------------------*
000340     02  HIS-PAIS-DESTINO-FINAL      PIC X(30).
000350     02  HIS-NIVEL-UNIV-FINAL        PIC X(20).
000360     02  HIS-SATISFACCION            PIC 9(02).
000370         88  HIS-SIN-SATISFACCION            VALUE 00.
000380         88  HIS-SATISFECHO                  VALUE 07 THRU 10.
000390*--------------------------------------------------------------*
000400*    PONDERACIONES DE IMPORTANCIA DECLARADAS POR EL ALUMNO     *
000410*    (ESCALA 1-10, USADAS COMO VECTOR NUMERICO EN OVI1STM)     *
000420*--------------------------------------------------------------*
000430     02  HIS-IMPORTA-RANKING         PIC 9(02).
000440     02  HIS-SENSIBILIDAD-COSTO      PIC 9(02).
000450     02  HIS-IMPORTA-CARRERA         PIC 9(02).
000460     02  HIS-IMPORTA-SEGURIDAD       PIC 9(02).
000470     02  HIS-NIVEL-CONFIANZA         PIC 9(02).
000480     02  HIS-TOLERANCIA-RIESGO       PIC 9(02).
000490*--------------------------------------------------------------*
000500*    RELLENO PARA COMPLETAR LONGITUD DE REGISTRO FISICO         *
000510*--------------------------------------------------------------*
000520     02  FILLER                      PIC X(16).
