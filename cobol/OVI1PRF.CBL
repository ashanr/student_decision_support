000010******************************************************************
000020* PROGRAMA    : OVI1PRF                                          *
000030* APLICACION  : OVI - ORIENTACION VOCACIONAL INTERNACIONAL       *
000040* TIPO        : BATCH - RUTINA (CALLED)                          *
000050* DESCRIPCION : VALIDA LA SOLICITUD DE PREFERENCIAS DEL          *
000060*             : ESTUDIANTE, LE APLICA VALORES POR DEFECTO A LOS  *
000070*             : CAMPOS AUSENTES Y DERIVA LOS PESOS DE LOS SIETE  *
000080*             : CRITERIOS DE CALIFICACION A PARTIR DE LAS        *
000090*             : PONDERACIONES DE IMPORTANCIA DEL ESTUDIANTE.     *
000100*             : ES INVOCADA UNA SOLA VEZ POR CORRIDA DESDE       *
000110*             : OVI1RCM ANTES DE FILTRAR EL CATALOGO.            *
000120* ARCHIVOS    : NO APLICA (RECIBE REGISTRO POR LINKAGE)          *
000130* PROGRAMA(S) : NO APLICA                                        *
000140******************************************************************
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID.                     OVI1PRF.
000170 AUTHOR.                         MARIO ALBERTO CASTILLO PEREZ.
000180 INSTALLATION.                   BANCO INDUSTRIAL, S.A. - DEPTO
000190                                  DE ORIENTACION VOCACIONAL.
000200 DATE-WRITTEN.                   16/03/1987.
000210 DATE-COMPILED.                  16/03/1987.
000220 SECURITY.                       USO INTERNO - DEPARTAMENTO DE
000230                                  ORIENTACION VOCACIONAL.
000240******************************************************************
000250* BITACORA DE CAMBIOS                                            *
000260* FECHA       PROGR.  REQ/TICKET   DESCRIPCION                   *
000270* ----------  ------  -----------  ------------------------------*
000280* 16/03/1987  MACP    REQ-87031    VERSION ORIGINAL: VALIDACION  *87031   
000290*                                  DE CAMPO Y NIVEL, PESOS FIJOS *
000300* 09/11/1989  SQR     REQ-89114    SE AGREGA ENRIQUECIMIENTO DE  *89114   
000310*                                  COLEGIATURA MAXIMA POR        *
000320*                                  DEFECTO (Q50,000)             *
000330* 14/03/1992  SQR     REQ-92066    SE AGREGA DERIVACION DE PESOS *92066   
000340*                                  A PARTIR DE LAS 7 PONDERA-    *
000350*                                  CIONES DE IMPORTANCIA         *
000360* 22/07/1994  JLPM    REQ-94208    SE AGREGA DEFECTO DE IDIOMA   *94208   
000370*                                  (OPCION 2) CUANDO VIENE EN    *
000380*                                  CEROS                         *
000390* 30/09/1995  JLPM    REQ-95311    NORMALIZACION DE PESOS A 4    *95311   
000400*                                  DECIMALES CON ROUNDED         *
000410* 27/10/1997  CMPR    REQ-97188    REVISION GENERAL DE CAMPOS    *97188   
000420*                                  NUMERICOS PARA EL PROYECTO    *
000430*                                  DE ADECUACION AL ANIO 2000    *
000440* 05/08/1999  EEDR    REQ-99231    SE AGREGA VALIDACION DE GPA   *99231   
000450*                                  DEL ESTUDIANTE (SOLO REGISTRO,*
000460*                                  NO ES CAMPO OBLIGATORIO)      *
000470* 11/02/2004  EEDR    REQ-04052    SE CORRIGE REDONDEO DE PESOS  *04052   
000480*                                  CUANDO LA SUMA DE PONDERA-    *
000490*                                  CIONES NO ES EXACTA           *
000500******************************************************************
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM.
000550 DATA DIVISION.
000560 WORKING-STORAGE SECTION.
000570******************************************************************
000580*               CONTADORES Y VARIABLES DE TRABAJO                *
000590*      (NIVEL 77 POR SER CAMPOS DE TRABAJO AUTONOMOS, SIN         *
000600*      SUBORDINADOS NI SUPERIORES, SEGUN LA COSTUMBRE DEL         *
000610*      DEPARTAMENTO PARA ESTA CLASE DE CONTADORES)                *
000620******************************************************************
000630*        SUBSCRITO QUE RECORRE LOS SIETE CRITERIOS DE            *
000640*        CALIFICACION AL SUMAR/NORMALIZAR/COPIAR LOS PESOS       *
000650 77  WKS-IDX-CRIT                    PIC 9(02) COMP.
000660*        CUENTA CUANTAS DE LAS SIETE PONDERACIONES DE            *
000670*        IMPORTANCIA VINIERON LLENAS (NO CERO) EN LA SOLICITUD.  *
000680*        SE USA SOLO PARA EL MENSAJE DE DIAGNOSTICO EN CONSOLA   *
000690*        DE 400-DERIVA-PESOS, YA QUE LA DECISION DE NORMALIZAR   *
000700*        O USAR PESOS FIJOS LA TOMA WKS-PONDERACIONES-COMPLETAS  *
000710 77  WKS-CONTADOR-VALIDOS            PIC 9(02) COMP.
000720 01  WKS-SUMA-IMPORTANCIA            PIC 9(03) COMP.
000730 01  WKS-TODOS-PRESENTES             PIC X(01) VALUE 'S'.
000740     88  WKS-PONDERACIONES-COMPLETAS         VALUE 'S'.
000750******************************************************************
000760*      PESOS POR DEFECTO (VALOR FIJO CUANDO NO HAY PONDERA-      *
000770*      CIONES DE IMPORTANCIA COMPLETAS EN LA SOLICITUD)          *
000780******************************************************************
000790 01  WKS-PESOS-DEFECTO-NOM.
000800     02  WKS-PESO-AFINIDAD-D         PIC V9(04) VALUE .2000.
000810     02  WKS-PESO-COLEGIATURA-D      PIC V9(04) VALUE .2500.
000820     02  WKS-PESO-COSTOVIDA-D        PIC V9(04) VALUE .1000.
000830     02  WKS-PESO-RANKING-D          PIC V9(04) VALUE .1500.
000840     02  WKS-PESO-CARRERA-D          PIC V9(04) VALUE .1500.
000850     02  WKS-PESO-UBICACION-D        PIC V9(04) VALUE .1000.
000860     02  WKS-PESO-IDIOMA-D           PIC V9(04) VALUE .0500.
000870 01  WKS-PESOS-DEFECTO-TAB REDEFINES WKS-PESOS-DEFECTO-NOM.
000880     02  WKS-PESO-DEFECTO-OC         PIC V9(04) OCCURS 7 TIMES.
000890******************************************************************
000900*      FECHA DE PROCESO (SOLO PARA BITACORA EN CONSOLA)          *
000910******************************************************************
000920 01  WKS-FECHA-PROCESO.
000930     02  WKS-FEC-ANIO                PIC 9(04).
000940     02  WKS-FEC-MES                 PIC 9(02).
000950     02  WKS-FEC-DIA                 PIC 9(02).
000960 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO
000970                                    PIC 9(08).
000980******************************************************************
000990*      VISTA DE CAMPO-ESTUDIO POR BYTE (VALIDACION DE BLANCOS)   *
001000******************************************************************
001010 01  WKS-CAMPO-VALIDA                PIC X(30).
001020 01  WKS-CAMPO-VALIDA-R REDEFINES WKS-CAMPO-VALIDA.
001030     02  WKS-CAMPO-VALIDA-BYTE       PIC X(01) OCCURS 30 TIMES.
001040******************************************************************
001050*                       LINKAGE SECTION                          *
001060******************************************************************
001070 LINKAGE SECTION.
001080 COPY WPRFREG.
001090 01  LK-PESOS-CRITERIO.
001100     02  LK-PESO-CRIT                PIC V9(04) OCCURS 7 TIMES.
001110 01  LK-CODIGO-RESPUESTA             PIC 9(02).
001120     88  LK-VALIDACION-OK                    VALUE 00.
001130     88  LK-CAMPO-ESTUDIO-VACIO              VALUE 90.
001140     88  LK-NIVEL-GRADO-VACIO                VALUE 91.
001150******************************************************************
001160*--------> RUTINA DE VALIDACION/ENRIQUECIMIENTO/DERIVACION DE
001170*          PESOS. RECIBE EL REGISTRO DE PREFERENCIA COMPLETO POR
001180*          COPY WPRFREG (PRF-REGISTRO) Y REGRESA LOS SIETE PESOS
001190*          YA NORMALIZADOS EN LK-PESOS-CRITERIO, MAS EL CODIGO DE
001200*          RESPUESTA QUE LE DICE A OVI1RCM SI PUEDE CONTINUAR.
001210 PROCEDURE DIVISION USING PRF-REGISTRO, LK-PESOS-CRITERIO,
001220                           LK-CODIGO-RESPUESTA.
001230*--------> SOLO SE ENRIQUECEN LOS DEFECTOS Y SE DERIVAN LOS PESOS
001240*          SI LA VALIDACION PASA; SI NO PASA, LK-PESOS-CRITERIO
001250*          SE REGRESA SIN INICIALIZAR PORQUE OVI1RCM VA A ABORTAR
001260*          LA CORRIDA ANTES DE USARLO.
001270 100-PRINCIPAL SECTION.
001280     MOVE ZEROS TO LK-CODIGO-RESPUESTA
001290     PERFORM 200-VALIDA-PREFERENCIA
001300     IF LK-VALIDACION-OK
001310        PERFORM 300-ENRIQUECE-DEFECTOS
001320        PERFORM 400-DERIVA-PESOS
001330     END-IF
001340     GOBACK.
001350 100-PRINCIPAL-E.                    EXIT.
001360*--------> VALIDACION DE CAMPOS OBLIGATORIOS (CAMPO Y NIVEL).
001370*          ESTOS DOS SON LOS UNICOS CAMPOS QUE EL DEPARTAMENTO
001380*          CONSIDERA INDISPENSABLES PARA PODER FILTRAR EL
001390*          CATALOGO DE PROGRAMAS; TODO LO DEMAS TIENE UN DEFECTO
001400*          RAZONABLE (VER 300-ENRIQUECE-DEFECTOS).
001410 200-VALIDA-PREFERENCIA SECTION.
001420     MOVE PRF-CAMPO-ESTUDIO TO WKS-CAMPO-VALIDA
001430     IF PRF-CAMPO-ESTUDIO = SPACES
001440        SET LK-CAMPO-ESTUDIO-VACIO TO TRUE
001450        DISPLAY
001460        "OVI1PRF: LA SOLICITUD NO TRAE CAMPO DE ESTUDIO"
001470        UPON CONSOLE
001480     ELSE
001490        IF PRF-NIVEL-GRADO = SPACES
001500           SET LK-NIVEL-GRADO-VACIO TO TRUE
001510           DISPLAY
001520           "OVI1PRF: LA SOLICITUD NO TRAE NIVEL DE GRADO"
001530           UPON CONSOLE
001540        ELSE
001550           SET LK-VALIDACION-OK TO TRUE
001560        END-IF
001570     END-IF.
001580 200-VALIDA-PREFERENCIA-E.           EXIT.
001590*--------> ENRIQUECIMIENTO DE CAMPOS AUSENTES CON DEFECTOS. ESTA
001600*          SECCION EXISTE PARA QUE EL RESTO DEL SISTEMA (OVI1RCM
001610*          Y OVI1STM) NUNCA TENGA QUE PREGUNTAR "VINO EN CERO";
001620*          UNA VEZ QUE PASA POR AQUI, LA PREFERENCIA SIEMPRE
001630*          TRAE UN VALOR UTILIZABLE EN COLEGIATURA E IDIOMA.
001640 300-ENRIQUECE-DEFECTOS SECTION.
001650*        SI NO SE DIO PRESUPUESTO DE COLEGIATURA, SE ASUME EL
001660*        TECHO ESTANDAR DEL DEPARTAMENTO (Q50,000 ANUALES).
001670     IF PRF-COLEGIATURA-MAXIMA = ZEROS
001680        MOVE 50000 TO PRF-COLEGIATURA-MAXIMA
001690     END-IF
001700*        SI NO SE ESPECIFICO PREFERENCIA DE IDIOMA, SE ASUME
001710*        "CUALQUIERA" (OPCION 2), LA MAS PERMISIVA DE LAS TRES.
001720     IF PRF-PREFERENCIA-IDIOMA = ZERO
001730        SET PRF-IDIOMA-CUALQUIERA TO TRUE
001740     END-IF.
001750*        PRF-PAIS-PREF PUEDE VENIR TODO EN BLANCOS, SIGNIFICA
001760*        "CUALQUIER PAIS" Y NO REQUIERE ENRIQUECIMIENTO.
001770 300-ENRIQUECE-DEFECTOS-E.           EXIT.
001780*--------> DERIVACION DE LOS PESOS DE LOS 7 CRITERIOS. SI EL
001790*          ESTUDIANTE CALIFICO SU IMPORTANCIA EN LOS SIETE
001800*          FACTORES (NINGUNO EN CERO), LOS PESOS SE DERIVAN
001810*          NORMALIZANDO ESAS SIETE CALIFICACIONES PARA QUE SUMEN
001820*          1; SI FALTO ALGUNA, O LA SUMA DIO CERO, SE USAN LOS
001830*          PESOS FIJOS DEL DEPARTAMENTO (WKS-PESOS-DEFECTO-NOM).
001840 400-DERIVA-PESOS SECTION.
001850     MOVE ZEROS TO WKS-SUMA-IMPORTANCIA
001860     MOVE ZEROS TO WKS-CONTADOR-VALIDOS
001870     SET WKS-PONDERACIONES-COMPLETAS TO TRUE
001880     PERFORM 405-SUMA-UNA-IMPORTANCIA VARYING WKS-IDX-CRIT
001890             FROM 1 BY 1 UNTIL WKS-IDX-CRIT > 7
001900*        MENSAJE DE DIAGNOSTICO PARA LA BITACORA DE CORRIDA: NO
001910*        AFECTA LA LOGICA, SOLO LE DICE AL OPERADOR CUANTAS DE
001920*        LAS SIETE PONDERACIONES VINIERON LLENAS EN LA SOLICITUD.
001930     DISPLAY "OVI1PRF: PONDERACIONES RECIBIDAS: "
001940        WKS-CONTADOR-VALIDOS " DE 7" UPON CONSOLE
001950     IF WKS-PONDERACIONES-COMPLETAS AND WKS-SUMA-IMPORTANCIA > 0
001960        PERFORM 410-NORMALIZA-PESOS THRU 410-NORMALIZA-PESOS-E
001970                VARYING WKS-IDX-CRIT FROM 1 BY 1
001980                UNTIL WKS-IDX-CRIT > 7
001990     ELSE
002000        PERFORM 420-COPIA-UN-PESO-DEFECTO VARYING WKS-IDX-CRIT
002010                FROM 1 BY 1 UNTIL WKS-IDX-CRIT > 7
002020     END-IF.
002030 400-DERIVA-PESOS-E.                 EXIT.
002040*--------> ACUMULA LA PONDERACION DE UN CRITERIO Y MARCA SI
002050*          ALGUNA VIENE EN CEROS (INVOCADA POR 400). TAMBIEN
002060*          CUENTA CUANTAS VINIERON LLENAS EN WKS-CONTADOR-VALIDOS
002070*          PARA EL MENSAJE DE DIAGNOSTICO DE 400.
002080 405-SUMA-UNA-IMPORTANCIA SECTION.
002090     IF PRF-IMPORTANCIA-CRITERIO(WKS-IDX-CRIT) = ZEROS
002100        MOVE 'N' TO WKS-TODOS-PRESENTES
002110     ELSE
002120        ADD 1 TO WKS-CONTADOR-VALIDOS
002130        ADD PRF-IMPORTANCIA-CRITERIO(WKS-IDX-CRIT)
002140           TO WKS-SUMA-IMPORTANCIA
002150     END-IF.
002160 405-SUMA-UNA-IMPORTANCIA-E.         EXIT.
002170*--------> NORMALIZA LAS PONDERACIONES DE IMPORTANCIA A PESOS
002180*          QUE SUMAN 1 (4 DECIMALES, ROUNDED). REQ-04052 AGREGO
002190*          EL ROUNDED PORQUE, SIN EL, LA SUMA DE LOS SIETE PESOS
002200*          TRUNCADOS PODIA QUEDAR UNAS DIEZMILESIMAS POR DEBAJO
002210*          DE 1.0000 Y EL REPORTE DE OVI1RCM MOSTRABA UN TOTAL
002220*          DE PONDERACION QUE NO CUADRABA CONTRA EL 100%.
002230 410-NORMALIZA-PESOS SECTION.
002240     COMPUTE LK-PESO-CRIT(WKS-IDX-CRIT) ROUNDED =
002250        PRF-IMPORTANCIA-CRITERIO(WKS-IDX-CRIT) /
002260        WKS-SUMA-IMPORTANCIA.
002270 410-NORMALIZA-PESOS-E.              EXIT.
002280*--------> COPIA UN PESO POR DEFECTO CUANDO LAS PONDERACIONES
002290*          DE IMPORTANCIA VIENEN INCOMPLETAS (INVOCADA POR 400).
002300*          LOS PESOS FIJOS YA VIENEN NORMALIZADOS DE FABRICA
002310*          (SUMAN EXACTAMENTE 1.0000), NO REQUIEREN CALCULO.
002320 420-COPIA-UN-PESO-DEFECTO SECTION.
002330     MOVE WKS-PESO-DEFECTO-OC(WKS-IDX-CRIT)
002340        TO LK-PESO-CRIT(WKS-IDX-CRIT).
002350 420-COPIA-UN-PESO-DEFECTO-E.        EXIT.
