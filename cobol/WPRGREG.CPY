000010******************************************************************
000020* COPYBOOK    : WPRGREG                                          *
000030* APLICACION  : OVI - ORIENTACION VOCACIONAL INTERNACIONAL       *
000040* DESCRIPCION : LAYOUT DEL MAESTRO DE PROGRAMAS ACADEMICOS       *
000050*             : (PROGRAMA). CADA REGISTRO SE FILTRA CONTRA LAS   *
000060*             : RESTRICCIONES DEL ESTUDIANTE (OVI1RCM, R1-R5)    *
000070*             : Y LUEGO SE CALIFICA (R6-R14).                    *
000080* LONGITUD    : 225 BYTES                                        *
000090*----------------------------------------------------------------*
000100* HISTORIAL DE CAMBIOS                                           *
000110* FECHA       PROGRAMADOR   REQ/TICKET     DESCRIPCION           *
000120* ----------  ------------  -------------  -------------------- *
000130* 16/03/1987  MACP          REQ-87033      CREACION ORIGINAL     *87033   
000140* 12/05/1991  SQR           REQ-91077      SE AGREGA IDIOMA DE   *91077   
000150*                                          INSTRUCCION           *
000160* 08/01/1996  JLPM          REQ-96004      SE AGREGA CUOTA DE    *96004   
000170*                                          INSCRIPCION Y         *
000180*                                          REQUISITOS DE ADMISION*
000190******************************************************************
000200 01  PRG-REGISTRO.
000210*--------------------------------------------------------------*
000220*    LLAVE Y DATOS GENERALES DEL PROGRAMA                      *
000230*--------------------------------------------------------------*
000240     02  PRG-ID                      PIC 9(04).
000250     02  PRG-NOMBRE                  PIC X(45).
000260     02  PRG-UNV-ID                  PIC 9(04).
000270     02  PRG-CAMPO-ESTUDIO           PIC X(30).
000280     02  PRG-NIVEL                   PIC X(10).
000290         88  PRG-NIVEL-BACHELOR              VALUE 'BACHELOR'.
000300         88  PRG-NIVEL-MASTER                VALUE 'MASTER'.
000310         88  PRG-NIVEL-PHD                    VALUE 'PHD'.
000320     02  PRG-IDIOMA                  PIC X(20).
000330     02  PRG-DURACION-ANIOS          PIC 9(02).
000340*--------------------------------------------------------------*
000350*    DATOS ECONOMICOS Y REQUISITOS DE ADMISION                 *
000360*--------------------------------------------------------------*
000370     02  PRG-COLEGIATURA-ANUAL       PIC 9(06).
000380     02  PRG-CUOTA-INSCRIPCION       PIC 9(04).
000390     02  PRG-REQUISITOS-ADMISION     PIC X(60).
000400*--------------------------------------------------------------*
000410*    RELLENO PARA COMPLETAR LONGITUD DE REGISTRO FISICO         *
000420*--------------------------------------------------------------*
000430     02  FILLER                      PIC X(40).
