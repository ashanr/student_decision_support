000010******************************************************************
000020* PROGRAMA    : OVI1STM                                          *
000030* APLICACION  : OVI - ORIENTACION VOCACIONAL INTERNACIONAL       *
000040* TIPO        : BATCH - RUTINA (CALLED)                          *
000050* DESCRIPCION : BUSCA, DENTRO DEL HISTORIAL DE MIGRACION DE      *
000060*             : EX-ALUMNOS (STUDHIST), LOS DIEZ REGISTROS MAS    *
000070*             : PARECIDOS AL PERFIL DEL SOLICITANTE (DISTANCIA   *
000080*             : EUCLIDIANA ESTANDARIZADA SOBRE SEIS VARIABLES    *
000090*             : NUMERICAS) Y DEVUELVE, POR PAIS DE DESTINO, EL   *
000100*             : IMPULSO DE POPULARIDAD A SUMAR A LA CALIFICACION *
000110*             : FINAL DE CADA PROGRAMA (VER OVI1RCM 700).        *
000120*             : SI EL ARCHIVO NO EXISTE O ESTA VACIO EL REALCE   *
000130*             : SE OMITE Y LAS RECOMENDACIONES QUEDAN SIN CAMBIO.*
000140* ARCHIVOS    : STUDHIST (ENTRADA, SECUENCIAL)                   *
000150* PROGRAMA(S) : OVI1RAI (RAIZ CUADRADA)                          *
000160******************************************************************
000170 IDENTIFICATION DIVISION.
000180 PROGRAM-ID.                     OVI1STM.
000190 AUTHOR.                         MARIO ALBERTO CASTILLO PEREZ.
000200 INSTALLATION.                   BANCO INDUSTRIAL, S.A. - DEPTO
000210                                  DE ORIENTACION VOCACIONAL.
000220 DATE-WRITTEN.                   03/06/1988.
000230 DATE-COMPILED.                  03/06/1988.
000240 SECURITY.                       USO INTERNO - DEPARTAMENTO DE
000250                                  ORIENTACION VOCACIONAL.
000260******************************************************************
000270* BITACORA DE CAMBIOS                                            *
000280* FECHA       PROGR.  REQ/TICKET   DESCRIPCION                   *
000290* ----------  ------  -----------  ------------------------------*
000300* 03/06/1988  MACP    REQ-88091    VERSION ORIGINAL: CARGA DE    *88091
000310*                                  HISTORIAL Y CALCULO DE MEDIAS *
000320* 14/03/1992  SQR     REQ-92066    SE AGREGA DESVIACION ESTANDAR *92066
000330*                                  MUESTRAL Y BUSQUEDA DE LOS 10 *
000340*                                  ALUMNOS MAS PARECIDOS         *
000350* 22/07/1994  JLPM    REQ-94208    SE AGREGA IMPULSO DE POPULA-  *94208
000360*                                  RIDAD POR PAIS DE DESTINO     *
000370* 30/09/1995  JLPM    REQ-95311    SE AGREGA NOTA DE SATISFACCION*95311
000380*                                  CUANDO HAY ALUMNOS PARECIDOS  *
000390*                                  SATISFECHOS CON EL PAIS       *
000400* 27/10/1997  CMPR    REQ-97188    REVISION GENERAL PARA EL      *97188
000410*                                  PROYECTO DE ADECUACION AL     *
000420*                                  ANIO 2000                     *
000430* 05/08/1999  EEDR    REQ-99231    SE AJUSTA SUSTITUCION DE      *99231
000440*                                  VALORES AUSENTES POR LA MEDIA *
000450*                                  PARA INCLUIR EL GPA DEL       *
000460*                                  SOLICITANTE                   *
000470* 18/06/2003  EEDR    REQ-03177    SE PROTEGE LA APERTURA DE     *03177
000480*                                  STUDHIST CUANDO EL ARCHIVO NO *
000490*                                  EXISTE EN EL CATALOGO (FS 35) *
000500* 11/02/2005  EEDR    REQ-05074    SE PASAN A NIVEL 77 LOS       *05074
000510*                                  CONTADORES DE TRABAJO QUE NO  *
000520*                                  TIENEN SUBORDINADOS, SEGUN LA *
000530*                                  COSTUMBRE DEL DEPARTAMENTO,   *
000540*                                  Y SE AMPLIA LA DOCUMENTACION  *
000550*                                  DE LAS FORMULAS ESTADISTICAS  *
000560*                                  PARA EL PROXIMO MANTENIMIENTO *
000570* 19/09/2006  EEDR    REQ-06412    SE AMPLIAN LOS COMENTARIOS DE *06412
000580*                                  CADA PARRAFO DE ESTADISTICA Y *
000590*                                  BUSQUEDA DE VECINOS, CAMPO POR*
000600*                                  CAMPO, PORQUE EL PROGRAMADOR  *
000610*                                  ORIGINAL YA NO ESTA EN EL     *
000620*                                  DEPARTAMENTO Y EL MANTENIMIENTO*
000630*                                  DE ESTA RUTINA SE HABIA VUELTO*
000640*                                  MAS LENTO DE LO NECESARIO     *
000650******************************************************************
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM.
000700 INPUT-OUTPUT SECTION.
000710 FILE-CONTROL.
000720*--------> STUDHIST ES DE SOLO LECTURA. EL DEPARTAMENTO NO GENERA
000730*          ESTE ARCHIVO; LO RECIBE DEL AREA DE REGISTRO Y CONTROL
000740*          ACADEMICO UNA VEZ AL MES.
000750     SELECT STUDHIST ASSIGN TO STUDHIST
000760                     FILE STATUS IS FS-STUDHIST.
000770 DATA DIVISION.
000780 FILE SECTION.
000790 FD  STUDHIST.
000800     COPY WHISREG.
000810 WORKING-STORAGE SECTION.
000820******************************************************************
000830*                 VARIABLES DE FILE STATUS                       *
000840******************************************************************
000850 01  FS-STUDHIST                     PIC 9(02) VALUE ZEROS.
000860 01  WKS-SW-FIN-HISTORIAL            PIC X(01) VALUE 'N'.
000870     88  WKS-FIN-HISTORIAL                   VALUE 'S'.
000880******************************************************************
000890*      TABLA DE HISTORIAL DE MIGRACION CARGADA EN MEMORIA        *
000900*      (9000 ES EL TOPE PRACTICO DE EGRESADOS ACUMULADOS EN LOS  *
000910*      ULTIMOS 15 ANIOS SEGUN EL AREA DE REGISTRO Y CONTROL;     *
000920*      SI ALGUN DIA SE REBASA HABRA QUE REVISAR ESTE LIMITE)     *
000930******************************************************************
000940*--------> WKS-CANT-HISTORIAL SE DECLARA A NIVEL 77 POR SER UN   *
000950*          CONTADOR DE TRABAJO AUTONOMO, SIN GRUPO SUPERIOR NI   *
000960*          SUBORDINADOS, SEGUN LA COSTUMBRE DEL DEPARTAMENTO     *
000970*          PARA ESTA CLASE DE CAMPOS (REQ-05074).                *
000980 77  WKS-CANT-HISTORIAL               PIC 9(05) COMP VALUE ZEROS.
000990 01  WKS-TABLA-HISTORIAL.
001000     02  WKS-HIST-OC OCCURS 1 TO 9000 TIMES
001010                     DEPENDING ON WKS-CANT-HISTORIAL
001020                     INDEXED BY IDX-HIS.
001030*--------> LOS SEIS CAMPOS SIGUIENTES SON LOS QUE PARTICIPAN EN *
001040*          LA DISTANCIA; CERO SIGNIFICA DATO NO CAPTURADO EN SU *
001050*          MOMENTO Y SE TRATA COMO AUSENTE, NUNCA COMO VALIDO.  *
001060         03  WKS-H-GPA                PIC 9V99.
001070         03  WKS-H-COLEGIATURA        PIC 9(06).
001080         03  WKS-H-VIDA               PIC 9(05).
001090         03  WKS-H-IMPRANKING         PIC 9(02).
001100         03  WKS-H-SENSCOSTO          PIC 9(02).
001110         03  WKS-H-IMPCARRERA         PIC 9(02).
001120*--------> ESTOS DOS CAMPOS NO PARTICIPAN EN LA DISTANCIA; SOLO *
001130*          SE USAN DESPUES, EN 600, PARA EL IMPULSO DE          *
001140*          POPULARIDAD POR PAIS DE DESTINO.                     *
001150         03  WKS-H-PAIS-DESTINO       PIC X(30).
001160         03  WKS-H-SATISFACCION       PIC 9(02).
001170******************************************************************
001180*      ACUMULADORES PARA MEDIAS Y DESVIACION ESTANDAR MUESTRAL   *
001190*      DE LAS SEIS VARIABLES NUMERICAS (INDICE FIJO POR VARIABLE:*
001200*      1=GPA 2=COLEGIATURA 3=VIDA 4=RANKING 5=SENSCOSTO          *
001210*      6=CARRERA). EL ORDEN DE ESTE INDICE ES EL MISMO QUE USA   *
001220*      OVI1RCM PARA LOS SIETE CRITERIOS DE CALIFICACION, MENOS   *
001230*      EL CRITERIO 3 (IDIOMA) QUE NO TIENE EQUIVALENTE NUMERICO  *
001240*      EN EL HISTORIAL Y POR ESO NO PARTICIPA EN LA DISTANCIA.   *
001250******************************************************************
001260*--------> SUMATORIAS CRUDAS (SIN DIVIDIR ENTRE LA CANTIDAD)    *
001270*          DE CADA UNA DE LAS SEIS VARIABLES, ACUMULADAS POR    *
001280*          305 Y CONVERTIDAS A MEDIA POR 310. SE GUARDAN CON    *
001290*          SEIS DECIMALES PORQUE COLEGIATURA Y VIDA VIENEN EN   *
001300*          QUETZALES CON CENTAVOS.                              *
001310 01  WKS-SUMAS.
001320     02  WKS-SUMA-GPA                 PIC S9(09)V9(06) COMP-3.
001330     02  WKS-SUMA-COLEG               PIC S9(09)V9(06) COMP-3.
001340     02  WKS-SUMA-VIDA                PIC S9(09)V9(06) COMP-3.
001350     02  WKS-SUMA-IMPRANK             PIC S9(09)V9(06) COMP-3.
001360     02  WKS-SUMA-SENSCOSTO           PIC S9(09)V9(06) COMP-3.
001370     02  WKS-SUMA-IMPCARRERA          PIC S9(09)V9(06) COMP-3.
001380 01  WKS-CANT-NOCERO.
001390*--------> SE LLEVA UN CONTADOR DE VALORES DISTINTOS DE CERO POR *
001400*          CADA VARIABLE PORQUE NO TODOS LOS EGRESADOS TIENEN    *
001410*          DATO EN LAS SEIS COLUMNAS; UN CERO SE TRATA COMO      *
001420*          "SIN DATO" Y NO COMO UN VALOR VALIDO (VER REQ-88091). *
001430     02  WKS-CANT-GPA-NOCERO          PIC 9(05) COMP.
001440     02  WKS-CANT-COLEG-NOCERO        PIC 9(05) COMP.
001450     02  WKS-CANT-VIDA-NOCERO         PIC 9(05) COMP.
001460     02  WKS-CANT-IMPRANK-NOCERO      PIC 9(05) COMP.
001470     02  WKS-CANT-SENSCOSTO-NOCERO    PIC 9(05) COMP.
001480     02  WKS-CANT-IMPCARRERA-NOCERO   PIC 9(05) COMP.
001490*--------> MEDIA ARITMETICA DE CADA VARIABLE SOBRE LOS VALORES  *
001500*          NO CERO DEL HISTORIAL COMPLETO. SE USA TANTO PARA    *
001510*          SUSTITUIR AUSENTES (320) COMO PARA ESTANDARIZAR      *
001520*          (405, 507).                                         *
001530 01  WKS-MEDIAS.
001540     02  WKS-MEDIA-GPA                PIC S9(09)V9(06) COMP-3.
001550     02  WKS-MEDIA-COLEG              PIC S9(09)V9(06) COMP-3.
001560     02  WKS-MEDIA-VIDA               PIC S9(09)V9(06) COMP-3.
001570     02  WKS-MEDIA-IMPRANK            PIC S9(09)V9(06) COMP-3.
001580     02  WKS-MEDIA-SENSCOSTO          PIC S9(09)V9(06) COMP-3.
001590     02  WKS-MEDIA-IMPCARRERA         PIC S9(09)V9(06) COMP-3.
001600*--------> ESTA REDEFINICION EXISTE UNICAMENTE PARA PODER        *
001610*          RECORRER LAS SEIS MEDIAS CON UN SOLO INDICE (WKS-K)   *
001620*          EN VEZ DE ESCRIBIR SEIS VECES CADA FORMULA; EL ORDEN  *
001630*          DE LA TABLA DEBE COINCIDIR SIEMPRE CON EL GRUPO       *
001640*          ORIGINAL WKS-MEDIAS.                                 *
001650 01  WKS-MEDIAS-TAB REDEFINES WKS-MEDIAS.
001660     02  WKS-MEDIA-OC                 PIC S9(09)V9(06) COMP-3
001670                                       OCCURS 6 TIMES.
001680*--------> SUMATORIA DE (VALOR - MEDIA) AL CUADRADO PARA CADA   *
001690*          VARIABLE, ACUMULADA EN 325/327 SOBRE EL VALOR        *
001700*          EFECTIVO (NO EL CRUDO) DE CADA ALUMNO; ES EL         *
001710*          NUMERADOR DE LA FORMULA DE DESVIACION ESTANDAR.      *
001720 01  WKS-SUMAS-CUADRADO.
001730     02  WKS-SUMCUAD-GPA              PIC S9(09)V9(06) COMP-3.
001740     02  WKS-SUMCUAD-COLEG            PIC S9(09)V9(06) COMP-3.
001750     02  WKS-SUMCUAD-VIDA             PIC S9(09)V9(06) COMP-3.
001760     02  WKS-SUMCUAD-IMPRANK          PIC S9(09)V9(06) COMP-3.
001770     02  WKS-SUMCUAD-SENSCOSTO        PIC S9(09)V9(06) COMP-3.
001780     02  WKS-SUMCUAD-IMPCARRERA       PIC S9(09)V9(06) COMP-3.
001790*--------> TABLA GEMELA A WKS-MEDIAS-TAB, PARA RECORRER LAS      *
001800*          SUMAS DE DESVIACIONES AL CUADRADO CON EL MISMO INDICE.*
001810 01  WKS-SUMAS-CUADRADO-TAB REDEFINES WKS-SUMAS-CUADRADO.
001820     02  WKS-SUMCUAD-OC               PIC S9(09)V9(06) COMP-3
001830                                       OCCURS 6 TIMES.
001840*--------> DESVIACION ESTANDAR MUESTRAL FINAL DE CADA VARIABLE, *
001850*          CALCULADA POR 330/335 VIA OVI1RAI. UNA DESVIACION EN *
001860*          CERO SIGNIFICA QUE TODOS LOS ALUMNOS TUVIERON EL     *
001870*          MISMO VALOR EFECTIVO EN ESA VARIABLE.                *
001880 01  WKS-DESVIACIONES.
001890     02  WKS-DESV-GPA                 PIC S9(09)V9(06) COMP-3.
001900     02  WKS-DESV-COLEG               PIC S9(09)V9(06) COMP-3.
001910     02  WKS-DESV-VIDA                PIC S9(09)V9(06) COMP-3.
001920     02  WKS-DESV-IMPRANK             PIC S9(09)V9(06) COMP-3.
001930     02  WKS-DESV-SENSCOSTO           PIC S9(09)V9(06) COMP-3.
001940     02  WKS-DESV-IMPCARRERA          PIC S9(09)V9(06) COMP-3.
001950 01  WKS-DESVIACIONES-TAB REDEFINES WKS-DESVIACIONES.
001960     02  WKS-DESV-OC                  PIC S9(09)V9(06) COMP-3
001970                                       OCCURS 6 TIMES.
001980******************************************************************
001990*      VECTOR DE CONSULTA (PERFIL DEL SOLICITANTE)               *
002000*      SE ESTANDARIZA CON LA MISMA MEDIA Y DESVIACION DEL        *
002010*      HISTORIAL PARA QUE LA DISTANCIA EUCLIDIANA SEA COMPARABLE *
002020*      ENTRE CRITERIOS DE ESCALAS MUY DISTINTAS (QUETZALES VS.   *
002030*      PUNTOS DE IMPORTANCIA), TAL COMO SE PIDIO EN REQ-92066.   *
002040******************************************************************
002050*--------> VALOR CRUDO (SIN ESTANDARIZAR) DE LA SOLICITUD DEL   *
002060*          ESTUDIANTE, ARMADO POR 400 A PARTIR DEL REGISTRO DE  *
002070*          PREFERENCIAS QUE LLEGA POR LINKAGE DESDE OVI1PRF.    *
002080 01  WKS-VECTOR-CONSULTA.
002090     02  WKS-VC-GPA                   PIC S9(09)V9(06) COMP-3.
002100     02  WKS-VC-COLEG                 PIC S9(09)V9(06) COMP-3.
002110     02  WKS-VC-VIDA                  PIC S9(09)V9(06) COMP-3.
002120     02  WKS-VC-IMPRANK               PIC S9(09)V9(06) COMP-3.
002130     02  WKS-VC-SENSCOSTO             PIC S9(09)V9(06) COMP-3.
002140     02  WKS-VC-IMPCARRERA            PIC S9(09)V9(06) COMP-3.
002150 01  WKS-VECTOR-CONSULTA-TAB REDEFINES WKS-VECTOR-CONSULTA.
002160     02  WKS-VC-OC                    PIC S9(09)V9(06) COMP-3
002170                                       OCCURS 6 TIMES.
002180*--------> VECTOR DE CONSULTA YA ESTANDARIZADO (RESTADA LA      *
002190*          MEDIA Y DIVIDIDO ENTRE LA DESVIACION); ES CONTRA     *
002200*          ESTE VECTOR QUE SE COMPARA A CADA ALUMNO DEL         *
002210*          HISTORIAL EN 508.                                   *
002220 01  WKS-VECTOR-CONSULTA-STD.
002230     02  WKS-VCS-GPA                  PIC S9(09)V9(06) COMP-3.
002240     02  WKS-VCS-COLEG                PIC S9(09)V9(06) COMP-3.
002250     02  WKS-VCS-VIDA                 PIC S9(09)V9(06) COMP-3.
002260     02  WKS-VCS-IMPRANK              PIC S9(09)V9(06) COMP-3.
002270     02  WKS-VCS-SENSCOSTO            PIC S9(09)V9(06) COMP-3.
002280     02  WKS-VCS-IMPCARRERA           PIC S9(09)V9(06) COMP-3.
002290 01  WKS-VECTOR-CONSULTA-STD-TAB REDEFINES WKS-VECTOR-CONSULTA-STD.
002300     02  WKS-VCS-OC                   PIC S9(09)V9(06) COMP-3
002310                                       OCCURS 6 TIMES.
002320******************************************************************
002330*      VECTOR DE TRABAJO PARA EL ALUMNO QUE SE ESTA COMPARANDO   *
002340******************************************************************
002350*--------> VALOR EFECTIVO DEL ALUMNO DEL HISTORIAL QUE SE ESTA  *
002360*          EVALUANDO EN UN MOMENTO DADO (LOS CEROS YA FUERON    *
002370*          SUSTITUIDOS POR LA MEDIA EN 320); SE REUTILIZA UNA   *
002380*          SOLA VEZ POR ALUMNO, NO ES UNA TABLA.                *
002390 01  WKS-VECTOR-ALUMNO.
002400     02  WKS-VA-GPA                   PIC S9(09)V9(06) COMP-3.
002410     02  WKS-VA-COLEG                 PIC S9(09)V9(06) COMP-3.
002420     02  WKS-VA-VIDA                  PIC S9(09)V9(06) COMP-3.
002430     02  WKS-VA-IMPRANK                PIC S9(09)V9(06) COMP-3.
002440     02  WKS-VA-SENSCOSTO             PIC S9(09)V9(06) COMP-3.
002450     02  WKS-VA-IMPCARRERA            PIC S9(09)V9(06) COMP-3.
002460 01  WKS-VECTOR-ALUMNO-TAB REDEFINES WKS-VECTOR-ALUMNO.
002470     02  WKS-VA-OC                    PIC S9(09)V9(06) COMP-3
002480                                       OCCURS 6 TIMES.
002490*--------> VALOR ESTANDARIZADO DEL ALUMNO ACTUAL, CALCULADO EN  *
002500*          507 CON LA MISMA MEDIA Y DESVIACION QUE EL VECTOR DE *
002510*          CONSULTA, PARA QUE LA RESTA EN 508 SEA VALIDA.       *
002520 01  WKS-VECTOR-ALUMNO-STD.
002530     02  WKS-VAS-GPA                  PIC S9(09)V9(06) COMP-3.
002540     02  WKS-VAS-COLEG                PIC S9(09)V9(06) COMP-3.
002550     02  WKS-VAS-VIDA                 PIC S9(09)V9(06) COMP-3.
002560     02  WKS-VAS-IMPRANK              PIC S9(09)V9(06) COMP-3.
002570     02  WKS-VAS-SENSCOSTO            PIC S9(09)V9(06) COMP-3.
002580     02  WKS-VAS-IMPCARRERA           PIC S9(09)V9(06) COMP-3.
002590 01  WKS-VECTOR-ALUMNO-STD-TAB REDEFINES WKS-VECTOR-ALUMNO-STD.
002600     02  WKS-VAS-OC                   PIC S9(09)V9(06) COMP-3
002610                                       OCCURS 6 TIMES.
002620******************************************************************
002630*      CAMPOS DE TRABAJO PARA EL CALCULO DE RAIZ CUADRADA        *
002640*      (SE PASAN POR LINKAGE A OVI1RAI, QUE SOLO SABE SACAR      *
002650*      RAIZ DE UN VALOR A LA VEZ; VER OVI1RAI PARA EL METODO)    *
002660******************************************************************
002670 01  WKS-VARIANZA-TEMP                PIC S9(09)V9(06) COMP-3.
002680*--------> ENTRADA/SALIDA DEL CALL A OVI1RAI (335); WKS-DIFERENCIA
002690*          Y WKS-DISTANCIA-CUADRADO SE COMPARTEN ENTRE EL CALCULO
002700*          DE DESVIACION (327) Y EL CALCULO DE DISTANCIA (508)
002710*          PORQUE NO ESTAN ACTIVOS AL MISMO TIEMPO.
002720 01  WKS-RAIZ-ENTRADA                 PIC S9(09)V9(06) COMP-3.
002730 01  WKS-RAIZ-SALIDA                  PIC S9(09)V9(06) COMP-3.
002740 01  WKS-DIFERENCIA                   PIC S9(09)V9(06) COMP-3.
002750 01  WKS-DISTANCIA-CUADRADO           PIC S9(09)V9(06) COMP-3.
002760******************************************************************
002770*      TABLA DE LOS DIEZ ALUMNOS MAS PARECIDOS (ORDEN ASCENDENTE *
002780*      DE DISTANCIA). SE MANTIENE ORDENADA POR INSERCION (VER    *
002790*      520/525) PORQUE SOLO SON DIEZ ELEMENTOS; UN SORT COMPLETO *
002800*      DEL HISTORIAL SERIA MAS COSTOSO PARA ESTE VOLUMEN.        *
002810******************************************************************
002820*--------> WKS-CANT-CERCANOS ES OTRO CONTADOR AUTONOMO Y POR ESO *
002830*          TAMBIEN SE DECLARA A NIVEL 77 (REQ-05074).            *
002840 77  WKS-CANT-CERCANOS                PIC 9(02) COMP VALUE ZEROS.
002850 01  WKS-TABLA-CERCANOS.
002860     02  WKS-CER-OC OCCURS 10 TIMES INDEXED BY IDX-CER.
002870*--------> DISTANCIA EUCLIDIANA AL CUADRADO DE ESTE ALUMNO       *
002880*          CERCANO CONTRA EL VECTOR DE CONSULTA (508).           *
002890         03  WKS-CER-DIST             PIC S9(09)V9(06) COMP-3.
002900*--------> PAIS Y SATISFACCION DEL ALUMNO CERCANO, COPIADOS DEL  *
002910*          HISTORIAL PARA QUE 600 CALCULE EL IMPULSO SIN TENER   *
002920*          QUE VOLVER A RECORRER LA TABLA COMPLETA DE HISTORIAL. *
002930         03  WKS-CER-PAIS             PIC X(30).
002940         03  WKS-CER-SATISFACCION     PIC 9(02).
002950*--------> AREA DE INTERCAMBIO USADA POR 525 PARA MOVER UN      *
002960*          ELEMENTO DE LA TABLA DE CERCANOS SIN PISAR EL OTRO   *
002970*          MIENTRAS SE HACE EL SWAP DE POSICIONES CONTIGUAS.    *
002980 01  WKS-CER-TEMP.
002990     02  WKS-CER-TEMP-DIST            PIC S9(09)V9(06) COMP-3.
003000     02  WKS-CER-TEMP-PAIS            PIC X(30).
003010     02  WKS-CER-TEMP-SATISFACCION    PIC 9(02).
003020*--------> WKS-IDX-J RECORRE LA TABLA DE CERCANOS DE ATRAS HACIA *
003030*          ADELANTE DURANTE LA BURBUJA DE INSERCION (PARRAFO     *
003040*          520); SE DECLARA A NIVEL 77 POR SER OTRO CONTADOR DE  *
003050*          TRABAJO SIN SUBORDINADOS (REQ-05074).                *
003060 77  WKS-IDX-J                        PIC 9(02) COMP.
003070******************************************************************
003080*      TABLA DE PAISES POPULARES ENTRE LOS ALUMNOS PARECIDOS     *
003090*      (COMO MAXIMO HABRA 10 PAISES DISTINTOS PORQUE SOLO HAY    *
003100*      10 ALUMNOS PARECIDOS; NO SE NECESITA UNA TABLA MAS GRANDE)*
003110******************************************************************
003120*--------> ESTOS DOS CONTADORES TAMBIEN SON CAMPOS AUTONOMOS DE  *
003130*          TRABAJO Y SE DECLARAN A NIVEL 77 (REQ-05074).         *
003140 77  WKS-CANT-PAISES-DIST             PIC 9(02) COMP VALUE ZEROS.
003150 77  WKS-TOTAL-CON-DESTINO            PIC 9(02) COMP VALUE ZEROS.
003160 01  WKS-TABLA-PAISES.
003170     02  WKS-PAI-OC OCCURS 10 TIMES INDEXED BY IDX-PAI.
003180*--------> NOMBRE DEL PAIS Y CUANTOS DE LOS DIEZ ALUMNOS         *
003190*          PARECIDOS FUERON A ESE PAIS (610).                   *
003200         03  WKS-PAI-NOMBRE           PIC X(30).
003210         03  WKS-PAI-CONTADOR         PIC 9(02) COMP.
003220*--------> MARCA REQ-95311: SE ENCIENDE SI ALGUN ALUMNO QUE FUE  *
003230*          A ESTE PAIS CALIFICO SU SATISFACCION EN 7 O MAS.      *
003240         03  WKS-PAI-SATISFECHO       PIC X(01) VALUE 'N'.
003250             88  WKS-PAI-ESTA-SATISFECHO       VALUE 'S'.
003260*--------> IMPULSO DE POPULARIDAD YA CALCULADO PARA ESTE PAIS    *
003270*          (615), LISTO PARA COPIARSE A LA SALIDA POR 705.       *
003280         03  WKS-PAI-BOOST            PIC S9(01)V9(06) COMP-3.
003290*--------> INDICADOR DE TRABAJO QUE 612 ENCIENDE CUANDO EL PAIS *
003300*          DEL ALUMNO CERCANO ACTUAL YA EXISTE EN LA TABLA, PARA*
003310*          QUE 610 DECIDA SI SUMA AL CONTADOR EXISTENTE O AGREGA*
003320*          UNA FILA NUEVA.                                     *
003330 01  WKS-PAI-ENCONTRADO               PIC X(01) VALUE 'N'.
003340     88  WKS-PAI-YA-EXISTE                   VALUE 'S'.
003350*--------> WKS-K SE USA EN VARIOS PARRAFOS COMO INDICE GENERICO  *
003360*          PARA RECORRER LAS TABLAS REDEFINIDAS DE 6 POSICIONES; *
003370*          POR NO TENER SUBORDINADOS TAMBIEN SE DECLARA A NIVEL  *
003380*          77, IGUAL QUE LOS DEMAS CONTADORES DE ESTE PROGRAMA.  *
003390 77  WKS-K                            PIC 9(02) COMP.
003400******************************************************************
003410*                       LINKAGE SECTION                          *
003420******************************************************************
003430 LINKAGE SECTION.
003440 COPY WPRFREG.
003450*--------> ESTAS TRES AREAS SON LA SALIDA HACIA OVI1RCM: LA      *
003460*          TABLA DE PAISES CON SU IMPULSO, LA CANTIDAD DE       *
003470*          PAISES REALMENTE LLENADOS Y EL AVISO DE SI HUBO      *
003480*          HISTORIAL DISPONIBLE PARA CALCULAR ALGO.             *
003490 01  LK-TABLA-BOOST.
003500     02  LK-PAI-OC OCCURS 10 TIMES INDEXED BY IDX-LKPAI.
003510         03  LK-PAI-NOMBRE            PIC X(30).
003520         03  LK-PAI-BOOST             PIC S9(01)V9(06) COMP-3.
003530         03  LK-PAI-SATISFECHO        PIC X(01).
003540 01  LK-CANT-PAISES-BOOST             PIC 9(02) COMP.
003550 01  LK-HISTORIAL-DISPONIBLE          PIC X(01).
003560     88  LK-HAY-HISTORIAL                    VALUE 'S'.
003570     88  LK-NO-HAY-HISTORIAL                 VALUE 'N'.
003580******************************************************************
003590******************************************************************
003600*                     PROCEDURE DIVISION                          *
003610*  ENTRA: PRF-REGISTRO (PREFERENCIAS DEL SOLICITANTE, ARMADAS     *
003620*         POR OVI1PRF).                                           *
003630*  SALE : LK-TABLA-BOOST/LK-CANT-PAISES-BOOST/                    *
003640*         LK-HISTORIAL-DISPONIBLE (IMPULSO DE POPULARIDAD POR     *
003650*         PAIS, PARA QUE OVI1RCM LO SUME A SU CALIFICACION).      *
003660******************************************************************
003670 PROCEDURE DIVISION USING PRF-REGISTRO, LK-TABLA-BOOST,
003680                           LK-CANT-PAISES-BOOST,
003690                           LK-HISTORIAL-DISPONIBLE.
003700*--------> PARRAFO PRINCIPAL. SI NO HAY HISTORIAL DISPONIBLE SE  *
003710*          AVISA A OVI1RCM POR MEDIO DE LK-HISTORIAL-DISPONIBLE  *
003720*          Y NO SE INTENTA CALCULAR NADA MAS; ASI EL PROGRAMA    *
003730*          FUNCIONA IGUAL DESDE ANTES DE QUE EXISTIERA STUDHIST  *
003740*          COMO DESPUES, SIN NECESITAR UN PARAMETRO ADICIONAL.   *
003750 100-PRINCIPAL SECTION.
003760     MOVE ZEROS TO LK-CANT-PAISES-BOOST
003770     PERFORM 200-CARGA-HISTORIAL
003780     IF WKS-CANT-HISTORIAL = ZEROS
003790        SET LK-NO-HAY-HISTORIAL TO TRUE
003800     ELSE
003810        SET LK-HAY-HISTORIAL TO TRUE
003820*--------> EL ORDEN DE ESTOS CINCO PASOS ES OBLIGATORIO: LAS     *
003830*          MEDIAS Y DESVIACIONES (300) SE NECESITAN PARA ARMAR   *
003840*          EL VECTOR DE CONSULTA (400) Y PARA ESTANDARIZAR A     *
003850*          CADA ALUMNO DENTRO DE LA BUSQUEDA (500).              *
003860        PERFORM 300-CALCULA-ESTADISTICAS
003870        PERFORM 400-ARMA-VECTOR-CONSULTA
003880        PERFORM 500-BUSCA-VECINOS-CERCANOS
003890        PERFORM 600-CALCULA-IMPULSO-POPULARIDAD
003900        PERFORM 700-ARMA-TABLA-SALIDA
003910     END-IF
003920     GOBACK.
003930 100-PRINCIPAL-E.                     EXIT.
003940*--------> CARGA EL HISTORIAL COMPLETO EN LA TABLA WKS-TABLA-
003950*          HISTORIAL. SI EL ARCHIVO NO EXISTE (FS 35) SE OMITE
003960*          SIN CONSIDERARSE UN ERROR.
003970*          (REQ-03177: ANTES DE ESTE CAMBIO UN STUDHIST FALTANTE *
003980*          TUMBABA LA CORRIDA COMPLETA DE OVI1RCM; AHORA EL      *
003990*          REALCE POR PAIS SIMPLEMENTE SE OMITE.)                *
004000 200-CARGA-HISTORIAL SECTION.
004010     OPEN INPUT STUDHIST
004020     IF FS-STUDHIST = 35
004030        DISPLAY
004040        "OVI1STM: NO EXISTE STUDHIST, SE OMITE EL REALCE"
004050        UPON CONSOLE
004060     ELSE
004070        IF FS-STUDHIST NOT = 0
004080*--------> CUALQUIER OTRO FILE STATUS DISTINTO DE CERO SE        *
004090*          REPORTA PERO TAMPOCO DETIENE LA CORRIDA; EL REALCE    *
004100*          DE POPULARIDAD ES UN VALOR AGREGADO, NO UN REQUISITO. *
004110           DISPLAY
004120           "OVI1STM: ERROR AL ABRIR STUDHIST, FS=" FS-STUDHIST
004130           UPON CONSOLE
004140        ELSE
004150           READ STUDHIST
004160                AT END SET WKS-FIN-HISTORIAL TO TRUE
004170           END-READ
004180*--------> EL TOPE DE 9000 REGISTROS PROTEGE LA TABLA EN MEMORIA;*
004190*          SI EL AREA DE REGISTRO ALGUNA VEZ ENTREGA UN ARCHIVO  *
004200*          MAS GRANDE, EL EXCEDENTE SIMPLEMENTE NO SE CARGA.     *
004210           PERFORM 205-LEE-UN-HISTORIAL
004220                   UNTIL WKS-FIN-HISTORIAL
004230                   OR WKS-CANT-HISTORIAL = 9000
004240           CLOSE STUDHIST
004250        END-IF
004260     END-IF.
004270 200-CARGA-HISTORIAL-E.               EXIT.
004280*--------> ACOMODA UN REGISTRO DE HISTORIAL YA LEIDO EN LA
004290*          TABLA Y ADELANTA LA LECTURA (INVOCADA POR 200)
004300 205-LEE-UN-HISTORIAL SECTION.
004310*--------> SE COPIAN A LA TABLA SOLO LOS SEIS CAMPOS NUMERICOS   *
004320*          QUE PARTICIPAN EN LA DISTANCIA, MAS PAIS Y            *
004330*          SATISFACCION, QUE SE USAN DESPUES PARA EL IMPULSO DE  *
004340*          POPULARIDAD (600) PERO NO PARA LA DISTANCIA MISMA.    *
004350     ADD 1 TO WKS-CANT-HISTORIAL
004360     SET IDX-HIS TO WKS-CANT-HISTORIAL
004370     MOVE HIS-GPA-ACTUAL TO WKS-H-GPA(IDX-HIS)
004380     MOVE HIS-PRESUPUESTO-COLEGIAT TO WKS-H-COLEGIATURA(IDX-HIS)
004390     MOVE HIS-PRESUPUESTO-VIDA TO WKS-H-VIDA(IDX-HIS)
004400     MOVE HIS-IMPORTA-RANKING TO WKS-H-IMPRANKING(IDX-HIS)
004410     MOVE HIS-SENSIBILIDAD-COSTO TO WKS-H-SENSCOSTO(IDX-HIS)
004420     MOVE HIS-IMPORTA-CARRERA TO WKS-H-IMPCARRERA(IDX-HIS)
004430     MOVE HIS-PAIS-DESTINO-FINAL TO WKS-H-PAIS-DESTINO(IDX-HIS)
004440     MOVE HIS-SATISFACCION TO WKS-H-SATISFACCION(IDX-HIS)
004450     READ STUDHIST
004460          AT END SET WKS-FIN-HISTORIAL TO TRUE
004470     END-READ.
004480 205-LEE-UN-HISTORIAL-E.              EXIT.
004490*--------> CALCULA MEDIA Y DESVIACION ESTANDAR MUESTRAL DE LAS
004500*          SEIS VARIABLES NUMERICAS. LOS VALORES EN CERO SE
004510*          CONSIDERAN AUSENTES Y SE SUSTITUYEN POR LA MEDIA.
004520*          (REQ-99231 AMPLIO ESTE MISMO CRITERIO PARA EL GPA     *
004530*          DEL SOLICITANTE EN OVI1PRF; AQUI SE CONSERVA EL       *
004540*          CRITERIO ORIGINAL DE REQ-88091 PARA EL HISTORIAL.)    *
004550 300-CALCULA-ESTADISTICAS SECTION.
004560*--------> PRIMERA PASADA: SUMA LOS VALORES NO CERO DE CADA      *
004570*          ALUMNO PARA PODER SACAR LA MEDIA EN 310.              *
004580     PERFORM 305-ACUMULA-SUMA-UN-ALUMNO VARYING IDX-HIS
004590             FROM 1 BY 1 UNTIL IDX-HIS > WKS-CANT-HISTORIAL
004600     PERFORM 310-CALCULA-MEDIAS
004610*--------> SEGUNDA PASADA: YA CON LA MEDIA CALCULADA, SE PUEDE   *
004620*          OBTENER EL VALOR EFECTIVO DE CADA ALUMNO (320) Y      *
004630*          ACUMULAR SU APORTE A LA SUMA DE DESVIACIONES AL       *
004640*          CUADRADO, QUE 330 CONVIERTE EN DESVIACION ESTANDAR.   *
004650     PERFORM 325-ACUMULA-SUMCUAD-UN-ALUMNO VARYING IDX-HIS
004660             FROM 1 BY 1 UNTIL IDX-HIS > WKS-CANT-HISTORIAL
004670     PERFORM 330-CALCULA-DESVIACIONES.
004680 300-CALCULA-ESTADISTICAS-E.          EXIT.
004690*--------> ACUMULA, PARA UN ALUMNO DEL HISTORIAL, LOS VALORES
004700*          NO CERO DE LAS SEIS VARIABLES (INVOCADA POR 300)
004710 305-ACUMULA-SUMA-UN-ALUMNO SECTION.
004720*--------> GPA ACTUAL DEL EGRESADO. EN CERO SIGNIFICA QUE EL    *
004730*          DATO NO SE CAPTURO EN SU EXPEDIENTE.                 *
004740     IF WKS-H-GPA(IDX-HIS) NOT = ZEROS
004750        ADD WKS-H-GPA(IDX-HIS) TO WKS-SUMA-GPA
004760        ADD 1 TO WKS-CANT-GPA-NOCERO
004770     END-IF
004780*--------> COLEGIATURA QUE EL EGRESADO PAGO EN SU PROGRAMA.     *
004790     IF WKS-H-COLEGIATURA(IDX-HIS) NOT = ZEROS
004800        ADD WKS-H-COLEGIATURA(IDX-HIS) TO WKS-SUMA-COLEG
004810        ADD 1 TO WKS-CANT-COLEG-NOCERO
004820     END-IF
004830*--------> PRESUPUESTO DE VIDA QUE EL EGRESADO REPORTO HABER    *
004840*          USADO DURANTE EL PROGRAMA.                           *
004850     IF WKS-H-VIDA(IDX-HIS) NOT = ZEROS
004860        ADD WKS-H-VIDA(IDX-HIS) TO WKS-SUMA-VIDA
004870        ADD 1 TO WKS-CANT-VIDA-NOCERO
004880     END-IF
004890*--------> IMPORTANCIA QUE EL EGRESADO LE DIO AL RANKING DE LA  *
004900*          UNIVERSIDAD AL MOMENTO DE ESCOGER SU PROGRAMA.       *
004910     IF WKS-H-IMPRANKING(IDX-HIS) NOT = ZEROS
004920        ADD WKS-H-IMPRANKING(IDX-HIS) TO WKS-SUMA-IMPRANK
004930        ADD 1 TO WKS-CANT-IMPRANK-NOCERO
004940     END-IF
004950*--------> SENSIBILIDAD AL COSTO QUE EL EGRESADO REPORTO TENER. *
004960     IF WKS-H-SENSCOSTO(IDX-HIS) NOT = ZEROS
004970        ADD WKS-H-SENSCOSTO(IDX-HIS) TO WKS-SUMA-SENSCOSTO
004980        ADD 1 TO WKS-CANT-SENSCOSTO-NOCERO
004990     END-IF
005000*--------> IMPORTANCIA QUE EL EGRESADO LE DIO A LA CARRERA      *
005010*          OFRECIDA POR ENCIMA DE OTROS FACTORES.               *
005020     IF WKS-H-IMPCARRERA(IDX-HIS) NOT = ZEROS
005030        ADD WKS-H-IMPCARRERA(IDX-HIS) TO WKS-SUMA-IMPCARRERA
005040        ADD 1 TO WKS-CANT-IMPCARRERA-NOCERO
005050     END-IF.
005060 305-ACUMULA-SUMA-UN-ALUMNO-E.        EXIT.
005070*--------> ARMA EL VALOR EFECTIVO DE UN ALUMNO Y ACUMULA SU
005080*          APORTE A LA SUMA DE DESVIACIONES AL CUADRADO
005090*          (INVOCADA POR 300)
005100 325-ACUMULA-SUMCUAD-UN-ALUMNO SECTION.
005110     PERFORM 320-EFECTIVO-ALUMNO
005120     PERFORM 327-ACUMULA-SUMCUAD-UN-CRITERIO VARYING WKS-K
005130             FROM 1 BY 1 UNTIL WKS-K > 6.
005140 325-ACUMULA-SUMCUAD-UN-ALUMNO-E.     EXIT.
005150*--------> ACUMULA LA DESVIACION AL CUADRADO DE UN SOLO
005160*          CRITERIO PARA EL ALUMNO ACTUAL (INVOCADA POR 325)
005170 327-ACUMULA-SUMCUAD-UN-CRITERIO SECTION.
005180*--------> FORMULA CLASICA DE VARIANZA MUESTRAL: SUMATORIA DE    *
005190*          (VALOR - MEDIA) AL CUADRADO PARA CADA ALUMNO.         *
005200     COMPUTE WKS-DIFERENCIA =
005210        WKS-VA-OC(WKS-K) - WKS-MEDIA-OC(WKS-K)
005220     COMPUTE WKS-SUMCUAD-OC(WKS-K) =
005230        WKS-SUMCUAD-OC(WKS-K) + (WKS-DIFERENCIA ** 2).
005240 327-ACUMULA-SUMCUAD-UN-CRITERIO-E.   EXIT.
005250*--------> MEDIA = SUMA / CANTIDAD DE VALORES NO CERO (SI NO HAY
005260*          NINGUN VALOR VALIDO LA MEDIA QUEDA EN CERO)
005270 310-CALCULA-MEDIAS SECTION.
005280*--------> CADA MEDIA SE PROTEGE POR SEPARADO CONTRA DIVISION    *
005290*          POR CERO PORQUE ES POSIBLE QUE UNA VARIABLE TENGA     *
005300*          DATO EN TODOS LOS ALUMNOS Y OTRA EN NINGUNO.          *
005310*--------> MEDIA DE GPA: SE USA MAS ADELANTE PARA RELLENAR      *
005320*          GPA AUSENTE (320) Y PARA ESTANDARIZAR (405/507).     *
005330     IF WKS-CANT-GPA-NOCERO > 0
005340        COMPUTE WKS-MEDIA-GPA ROUNDED =
005350           WKS-SUMA-GPA / WKS-CANT-GPA-NOCERO
005360     END-IF
005370*--------> MEDIA DE COLEGIATURA MAXIMA ACEPTABLE, EN QUETZALES. *
005380     IF WKS-CANT-COLEG-NOCERO > 0
005390        COMPUTE WKS-MEDIA-COLEG ROUNDED =
005400           WKS-SUMA-COLEG / WKS-CANT-COLEG-NOCERO
005410     END-IF
005420*--------> MEDIA DE PRESUPUESTO DE VIDA MAXIMO, EN QUETZALES.   *
005430     IF WKS-CANT-VIDA-NOCERO > 0
005440        COMPUTE WKS-MEDIA-VIDA ROUNDED =
005450           WKS-SUMA-VIDA / WKS-CANT-VIDA-NOCERO
005460     END-IF
005470*--------> MEDIA DE IMPORTANCIA QUE EL EGRESADO DIO AL RANKING  *
005480*          DE LA UNIVERSIDAD AL ELEGIR CARRERA.                 *
005490     IF WKS-CANT-IMPRANK-NOCERO > 0
005500        COMPUTE WKS-MEDIA-IMPRANK ROUNDED =
005510           WKS-SUMA-IMPRANK / WKS-CANT-IMPRANK-NOCERO
005520     END-IF
005530*--------> MEDIA DE SENSIBILIDAD AL COSTO DE LA CARRERA.        *
005540     IF WKS-CANT-SENSCOSTO-NOCERO > 0
005550        COMPUTE WKS-MEDIA-SENSCOSTO ROUNDED =
005560           WKS-SUMA-SENSCOSTO / WKS-CANT-SENSCOSTO-NOCERO
005570     END-IF
005580*--------> MEDIA DE IMPORTANCIA DE LA CARRERA SOBRE EL PAIS DE  *
005590*          DESTINO; AL TERMINAR, LAS SEIS MEDIAS QUEDAN LISTAS  *
005600*          PARA 320, 330 Y 405/507.                             *
005610     IF WKS-CANT-IMPCARRERA-NOCERO > 0
005620        COMPUTE WKS-MEDIA-IMPCARRERA ROUNDED =
005630           WKS-SUMA-IMPCARRERA / WKS-CANT-IMPCARRERA-NOCERO
005640     END-IF.
005650 310-CALCULA-MEDIAS-E.                EXIT.
005660*--------> SUSTITUYE LOS VALORES EN CERO DEL REGISTRO IDX-HIS
005670*          POR LA MEDIA DE LA VARIABLE (VALOR "EFECTIVO")
005680*          ESTE PARRAFO SE REUTILIZA TANTO PARA CALCULAR LA      *
005690*          DESVIACION (325) COMO PARA EVALUAR CADA ALUMNO EN LA  *
005700*          BUSQUEDA DE VECINOS (505), PARA NO DUPLICAR LA LOGICA.*
005710 320-EFECTIVO-ALUMNO SECTION.
005720*--------> SI EL DATO DE GPA VIENE EN CERO SE USA LA MEDIA DEL  *
005730*          HISTORIAL EN SU LUGAR (IMPUTACION POR LA MEDIA); ASI *
005740*          EL EGRESADO SIN GPA CAPTURADO NO QUEDA FUERA DE LA   *
005750*          COMPARACION NI DISTORSIONA LA DISTANCIA CON UN CERO. *
005760     IF WKS-H-GPA(IDX-HIS) = ZEROS
005770        MOVE WKS-MEDIA-GPA TO WKS-VA-GPA
005780     ELSE
005790        MOVE WKS-H-GPA(IDX-HIS) TO WKS-VA-GPA
005800     END-IF
005810*--------> MISMO CRITERIO DE IMPUTACION PARA COLEGIATURA.       *
005820     IF WKS-H-COLEGIATURA(IDX-HIS) = ZEROS
005830        MOVE WKS-MEDIA-COLEG TO WKS-VA-COLEG
005840     ELSE
005850        MOVE WKS-H-COLEGIATURA(IDX-HIS) TO WKS-VA-COLEG
005860     END-IF
005870*--------> MISMO CRITERIO DE IMPUTACION PARA PRESUPUESTO DE     *
005880*          VIDA.                                                *
005890     IF WKS-H-VIDA(IDX-HIS) = ZEROS
005900        MOVE WKS-MEDIA-VIDA TO WKS-VA-VIDA
005910     ELSE
005920        MOVE WKS-H-VIDA(IDX-HIS) TO WKS-VA-VIDA
005930     END-IF
005940*--------> MISMO CRITERIO DE IMPUTACION PARA IMPORTANCIA DE     *
005950*          RANKING.                                             *
005960     IF WKS-H-IMPRANKING(IDX-HIS) = ZEROS
005970        MOVE WKS-MEDIA-IMPRANK TO WKS-VA-IMPRANK
005980     ELSE
005990        MOVE WKS-H-IMPRANKING(IDX-HIS) TO WKS-VA-IMPRANK
006000     END-IF
006010*--------> MISMO CRITERIO DE IMPUTACION PARA SENSIBILIDAD AL    *
006020*          COSTO.                                               *
006030     IF WKS-H-SENSCOSTO(IDX-HIS) = ZEROS
006040        MOVE WKS-MEDIA-SENSCOSTO TO WKS-VA-SENSCOSTO
006050     ELSE
006060        MOVE WKS-H-SENSCOSTO(IDX-HIS) TO WKS-VA-SENSCOSTO
006070     END-IF
006080*--------> MISMO CRITERIO DE IMPUTACION PARA IMPORTANCIA DE     *
006090*          CARRERA. AL TERMINAR ESTE PARRAFO, WKS-VECTOR-ALUMNO *
006100*          QUEDA COMPLETO Y LISTO PARA ESTANDARIZAR.            *
006110     IF WKS-H-IMPCARRERA(IDX-HIS) = ZEROS
006120        MOVE WKS-MEDIA-IMPCARRERA TO WKS-VA-IMPCARRERA
006130     ELSE
006140        MOVE WKS-H-IMPCARRERA(IDX-HIS) TO WKS-VA-IMPCARRERA
006150     END-IF.
006160 320-EFECTIVO-ALUMNO-E.               EXIT.
006170*--------> DESVIACION ESTANDAR MUESTRAL = RAIZ(SUMCUAD/(N-1))
006180 330-CALCULA-DESVIACIONES SECTION.
006190*--------> SE USA N-1 (Y NO N) PORQUE ES UNA MUESTRA DEL         *
006200*          HISTORIAL DE EGRESADOS, NO LA POBLACION COMPLETA;     *
006210*          CON UN SOLO REGISTRO NO HAY DESVIACION QUE CALCULAR.  *
006220     IF WKS-CANT-HISTORIAL > 1
006230        PERFORM 335-CALCULA-UNA-DESVIACION VARYING WKS-K
006240                FROM 1 BY 1 UNTIL WKS-K > 6
006250     END-IF.
006260 330-CALCULA-DESVIACIONES-E.          EXIT.
006270*--------> DESVIACION ESTANDAR DE UN SOLO CRITERIO, POR MEDIO
006280*          DE OVI1RAI (INVOCADA POR 330)
006290 335-CALCULA-UNA-DESVIACION SECTION.
006300*--------> LA RAIZ CUADRADA SE DELEGA A OVI1RAI EN VEZ DE USAR   *
006310*          UNA FUNCION INTRINSECA PARA QUE TODOS LOS PROGRAMAS   *
006320*          DEL SISTEMA CALCULEN RAIZ DE LA MISMA MANERA.         *
006330     COMPUTE WKS-VARIANZA-TEMP =
006340        WKS-SUMCUAD-OC(WKS-K) / (WKS-CANT-HISTORIAL - 1)
006350     MOVE WKS-VARIANZA-TEMP TO WKS-RAIZ-ENTRADA
006360     CALL 'OVI1RAI' USING WKS-RAIZ-ENTRADA, WKS-RAIZ-SALIDA
006370     MOVE WKS-RAIZ-SALIDA TO WKS-DESV-OC(WKS-K).
006380 335-CALCULA-UNA-DESVIACION-E.        EXIT.
006390*--------> ARMA EL VECTOR DE CONSULTA A PARTIR DE LA SOLICITUD
006400*          DE PREFERENCIAS Y LO ESTANDARIZA
006410*          (LOS INDICES 4 Y 5 DEL ARREGLO DE IMPORTANCIA DE      *
006420*          OVI1PRF NO COINCIDEN CON EL ORDEN DE ESTE PROGRAMA;   *
006430*          SE MAPEAN A MANO PORQUE CADA PROGRAMA ORDENA SUS      *
006440*          CRITERIOS SEGUN SU PROPIA NECESIDAD.)                 *
006450 400-ARMA-VECTOR-CONSULTA SECTION.
006460*--------> GPA, COLEGIATURA MAXIMA Y PRESUPUESTO DE VIDA VIENEN  *
006470*          DIRECTO DEL REGISTRO DE PREFERENCIAS, SIN REMAPEO.    *
006480     MOVE PRF-GPA-ESTUDIANTE TO WKS-VC-GPA
006490     MOVE PRF-COLEGIATURA-MAXIMA TO WKS-VC-COLEG
006500     MOVE PRF-PRESUPUESTO-VIDA-MAX TO WKS-VC-VIDA
006510*--------> LOS TRES SIGUIENTES SI SE REMAPEAN PORQUE EL ARREGLO  *
006520*          DE IMPORTANCIA DE OVI1PRF ESTA ORDENADO SEGUN LOS     *
006530*          SIETE CRITERIOS DE CALIFICACION (VER OVI1RCM), NO     *
006540*          SEGUN EL ORDEN DE LAS SEIS VARIABLES DE ESTE PROGRAMA.*
006550     MOVE PRF-IMPORTANCIA-CRITERIO(4) TO WKS-VC-IMPRANK
006560     MOVE PRF-IMPORTANCIA-CRITERIO(2) TO WKS-VC-SENSCOSTO
006570     MOVE PRF-IMPORTANCIA-CRITERIO(5) TO WKS-VC-IMPCARRERA
006580     PERFORM 405-ESTANDARIZA-UN-CRITERIO-CONS VARYING WKS-K
006590             FROM 1 BY 1 UNTIL WKS-K > 6.
006600 400-ARMA-VECTOR-CONSULTA-E.          EXIT.
006610*--------> SUSTITUYE UN VALOR AUSENTE DE LA CONSULTA POR LA
006620*          MEDIA Y LO ESTANDARIZA (INVOCADA POR 400)
006630 405-ESTANDARIZA-UN-CRITERIO-CONS SECTION.
006640     IF WKS-VC-OC(WKS-K) = ZEROS
006650        MOVE WKS-MEDIA-OC(WKS-K) TO WKS-VC-OC(WKS-K)
006660     END-IF
006670*--------> SI LA DESVIACION ES CERO (TODOS LOS ALUMNOS TUVIERON  *
006680*          EL MISMO VALOR) EL CRITERIO NO APORTA A LA DISTANCIA; *
006690*          SE DEJA EN CERO EN VEZ DE DIVIDIR ENTRE CERO.         *
006700     IF WKS-DESV-OC(WKS-K) = ZEROS
006710        MOVE ZEROS TO WKS-VCS-OC(WKS-K)
006720     ELSE
006730        COMPUTE WKS-VCS-OC(WKS-K) ROUNDED =
006740           (WKS-VC-OC(WKS-K) - WKS-MEDIA-OC(WKS-K)) /
006750           WKS-DESV-OC(WKS-K)
006760     END-IF.
006770 405-ESTANDARIZA-UN-CRITERIO-CONS-E.  EXIT.
006780*--------> RECORRE TODO EL HISTORIAL, ESTANDARIZA CADA ALUMNO Y
006790*          MANTIENE LOS DIEZ MAS CERCANOS EN WKS-TABLA-CERCANOS
006800 500-BUSCA-VECINOS-CERCANOS SECTION.
006810*--------> ESTE PARRAFO RECORRE TODO EL HISTORIAL UNA SOLA VEZ;  *
006820*          NO HAY UNA SEGUNDA PASADA PORQUE LA TABLA DE LOS DIEZ *
006830*          CERCANOS SE VA MANTENIENDO ORDENADA SOBRE LA MARCHA.  *
006840     MOVE ZEROS TO WKS-CANT-CERCANOS
006850     PERFORM 505-EVALUA-UN-ALUMNO VARYING IDX-HIS
006860             FROM 1 BY 1 UNTIL IDX-HIS > WKS-CANT-HISTORIAL.
006870 500-BUSCA-VECINOS-CERCANOS-E.        EXIT.
006880*--------> ESTANDARIZA AL ALUMNO ACTUAL, CALCULA SU DISTANCIA
006890*          AL VECTOR DE CONSULTA Y LO EVALUA COMO POSIBLE
006900*          VECINO CERCANO (INVOCADA POR 500)
006910 505-EVALUA-UN-ALUMNO SECTION.
006920     PERFORM 320-EFECTIVO-ALUMNO
006930     PERFORM 507-ESTANDARIZA-UN-CRITERIO-ALU VARYING WKS-K
006940             FROM 1 BY 1 UNTIL WKS-K > 6
006950     MOVE ZEROS TO WKS-DISTANCIA-CUADRADO
006960     PERFORM 508-ACUMULA-UN-CRIT-DISTANCIA VARYING WKS-K
006970             FROM 1 BY 1 UNTIL WKS-K > 6
006980     PERFORM 510-INSERTA-CERCANO.
006990 505-EVALUA-UN-ALUMNO-E.              EXIT.
007000*--------> ESTANDARIZA UN SOLO CRITERIO DEL ALUMNO ACTUAL
007010*          (INVOCADA POR 505)
007020 507-ESTANDARIZA-UN-CRITERIO-ALU SECTION.
007030*--------> MISMA REGLA DE 405: SE ESTANDARIZA CON LA MEDIA Y LA *
007040*          DESVIACION DEL HISTORIAL, NUNCA CON DATOS PROPIOS    *
007050*          DEL ALUMNO, PARA QUE TODOS QUEDEN EN LA MISMA ESCALA.*
007060     IF WKS-DESV-OC(WKS-K) = ZEROS
007070        MOVE ZEROS TO WKS-VAS-OC(WKS-K)
007080     ELSE
007090        COMPUTE WKS-VAS-OC(WKS-K) ROUNDED =
007100           (WKS-VA-OC(WKS-K) - WKS-MEDIA-OC(WKS-K)) /
007110           WKS-DESV-OC(WKS-K)
007120     END-IF.
007130 507-ESTANDARIZA-UN-CRITERIO-ALU-E.   EXIT.
007140*--------> ACUMULA EL APORTE DE UN CRITERIO A LA DISTANCIA
007150*          EUCLIDIANA AL CUADRADO (INVOCADA POR 505)
007160*          (NO SE SACA LA RAIZ AQUI PORQUE PARA COMPARAR CUAL    *
007170*          ALUMNO ESTA MAS CERCA BASTA CON LA DISTANCIA AL       *
007180*          CUADRADO; SACAR RAIZ PARA CADA UNO DE LOS MILES DE    *
007190*          ALUMNOS DEL HISTORIAL SERIA UN GASTO INNECESARIO.)    *
007200 508-ACUMULA-UN-CRIT-DISTANCIA SECTION.
007210     COMPUTE WKS-DIFERENCIA =
007220        WKS-VAS-OC(WKS-K) - WKS-VCS-OC(WKS-K)
007230     COMPUTE WKS-DISTANCIA-CUADRADO =
007240        WKS-DISTANCIA-CUADRADO + (WKS-DIFERENCIA ** 2).
007250 508-ACUMULA-UN-CRIT-DISTANCIA-E.     EXIT.
007260*--------> INSERTA EL ALUMNO ACTUAL EN LA TABLA DE LOS DIEZ MAS
007270*          CERCANOS SI COMPITE POR UN LUGAR
007280 510-INSERTA-CERCANO SECTION.
007290*--------> MIENTRAS NO SE LLENEN LOS DIEZ LUGARES, TODO ALUMNO   *
007300*          ENTRA DIRECTO; DESPUES SOLO ENTRA SI SU DISTANCIA ES  *
007310*          MENOR QUE LA DEL DECIMO LUGAR ACTUAL, DESPLAZANDOLO.  *
007320*--------> SE GUARDA PAIS Y SATISFACCION JUNTO CON LA DISTANCIA  *
007330*          PORQUE 600 SOLO RECIBE ESTA TABLA, NO EL HISTORIAL    *
007340*          COMPLETO, PARA CALCULAR EL IMPULSO DE POPULARIDAD.    *
007350     IF WKS-CANT-CERCANOS < 10
007360        ADD 1 TO WKS-CANT-CERCANOS
007370        MOVE WKS-DISTANCIA-CUADRADO
007380           TO WKS-CER-DIST(WKS-CANT-CERCANOS)
007390        MOVE WKS-H-PAIS-DESTINO(IDX-HIS)
007400           TO WKS-CER-PAIS(WKS-CANT-CERCANOS)
007410        MOVE WKS-H-SATISFACCION(IDX-HIS)
007420           TO WKS-CER-SATISFACCION(WKS-CANT-CERCANOS)
007430        MOVE WKS-CANT-CERCANOS TO WKS-IDX-J
007440        PERFORM 520-BURBUJA-INSERCION
007450     ELSE
007460        IF WKS-DISTANCIA-CUADRADO < WKS-CER-DIST(10)
007470           MOVE WKS-DISTANCIA-CUADRADO TO WKS-CER-DIST(10)
007480           MOVE WKS-H-PAIS-DESTINO(IDX-HIS) TO WKS-CER-PAIS(10)
007490           MOVE WKS-H-SATISFACCION(IDX-HIS)
007500              TO WKS-CER-SATISFACCION(10)
007510           MOVE 10 TO WKS-IDX-J
007520           PERFORM 520-BURBUJA-INSERCION
007530        END-IF
007540     END-IF.
007550 510-INSERTA-CERCANO-E.               EXIT.
007560*--------> BURBUJEA EL ELEMENTO RECIEN INSERTADO HACIA SU
007570*          POSICION ASCENDENTE DENTRO DE LA TABLA DE CERCANOS
007580 520-BURBUJA-INSERCION SECTION.
007590*--------> SOLO SE BURBUJEA HACIA ATRAS EL ELEMENTO QUE SE ACABA *
007600*          DE INSERTAR, NUNCA TODA LA TABLA, PORQUE EL RESTO YA  *
007610*          QUEDO ORDENADO EN LA INSERCION ANTERIOR.              *
007620     PERFORM 525-INTERCAMBIA-CERCANOS
007630             UNTIL WKS-IDX-J = 1
007640             OR WKS-CER-DIST(WKS-IDX-J) >=
007650                WKS-CER-DIST(WKS-IDX-J - 1).
007660 520-BURBUJA-INSERCION-E.             EXIT.
007670*--------> INTERCAMBIA DOS ELEMENTOS CONTIGUOS DE LA TABLA DE
007680*          CERCANOS Y RETROCEDE EL INDICE (INVOCADA POR 520)
007690 525-INTERCAMBIA-CERCANOS SECTION.
007700*--------> INTERCAMBIO CLASICO DE TRES PASOS CON VARIABLE        *
007710*          TEMPORAL; WKS-CER-OC ES LA VISTA DE GRUPO DE UNA      *
007720*          POSICION DE LA TABLA (DISTANCIA+PAIS+SATISFACCION).   *
007730     MOVE WKS-CER-OC(WKS-IDX-J) TO WKS-CER-TEMP
007740     MOVE WKS-CER-OC(WKS-IDX-J - 1) TO WKS-CER-OC(WKS-IDX-J)
007750     MOVE WKS-CER-TEMP TO WKS-CER-OC(WKS-IDX-J - 1)
007760     SUBTRACT 1 FROM WKS-IDX-J.
007770 525-INTERCAMBIA-CERCANOS-E.          EXIT.
007780*--------> CUENTA POR PAIS DE DESTINO ENTRE LOS ALUMNOS PARECIDOS
007790*          Y CALCULA EL IMPULSO DE POPULARIDAD (R19)
007800*          (REQ-94208. EL IMPULSO PREMIA A LOS PROGRAMAS EN      *
007810*          PAISES A LOS QUE YA SE FUERON ALUMNOS PARECIDOS AL    *
007820*          SOLICITANTE; ES UNA SEÑAL SUAVE, NO UN FILTRO.)       *
007830 600-CALCULA-IMPULSO-POPULARIDAD SECTION.
007840     PERFORM 605-EVALUA-UN-CERCANO VARYING IDX-CER
007850             FROM 1 BY 1 UNTIL IDX-CER > WKS-CANT-CERCANOS
007860*--------> SI NINGUN ALUMNO PARECIDO TIENE PAIS DE DESTINO       *
007870*          REGISTRADO (CAMPO EN BLANCO EN STUDHIST) NO HAY       *
007880*          SOBRE QUE CALCULAR PORCENTAJE Y SE OMITE EL IMPULSO.  *
007890     IF WKS-TOTAL-CON-DESTINO > 0
007900        PERFORM 615-CALCULA-BOOST-UN-PAIS VARYING IDX-PAI
007910                FROM 1 BY 1 UNTIL IDX-PAI > WKS-CANT-PAISES-DIST
007920     END-IF.
007930 600-CALCULA-IMPULSO-POPULARIDAD-E.   EXIT.
007940*--------> CUENTA UN ALUMNO CERCANO DENTRO DEL TOTAL Y ACUMULA
007950*          SU PAIS DE DESTINO (INVOCADA POR 600)
007960 605-EVALUA-UN-CERCANO SECTION.
007970*--------> EL PAIS PUEDE VENIR EN BLANCO SI EL EGRESADO NUNCA    *
007980*          LLEGO A VIAJAR; ESE CASO NO CUENTA PARA EL TOTAL NI   *
007990*          SE ACUMULA EN LA TABLA DE PAISES.                     *
008000     IF WKS-CER-PAIS(IDX-CER) NOT = SPACES
008010        ADD 1 TO WKS-TOTAL-CON-DESTINO
008020        PERFORM 610-ACUMULA-PAIS
008030     END-IF.
008040 605-EVALUA-UN-CERCANO-E.             EXIT.
008050*--------> CALCULA EL IMPULSO DE UN SOLO PAIS DE LA TABLA
008060*          (INVOCADA POR 600)
008070*          EL 0.05 ES EL TOPE MAXIMO DE IMPULSO (5% DE LA         *
008080*          CALIFICACION) CUANDO TODOS LOS ALUMNOS PARECIDOS       *
008090*          FUERON AL MISMO PAIS; SE REPARTE EN PROPORCION AL      *
008100*          NUMERO DE ALUMNOS QUE FUERON A CADA PAIS.              *
008110 615-CALCULA-BOOST-UN-PAIS SECTION.
008120     COMPUTE WKS-PAI-BOOST(IDX-PAI) ROUNDED =
008130        (WKS-PAI-CONTADOR(IDX-PAI) /
008140         WKS-TOTAL-CON-DESTINO) * 0.05.
008150 615-CALCULA-BOOST-UN-PAIS-E.         EXIT.
008160*--------> BUSCA O AGREGA EL PAIS DEL ALUMNO CERCANO ACTUAL EN
008170*          WKS-TABLA-PAISES
008180*          (REQ-95311 AGREGO LA MARCA DE SATISFACCION: SI ALGUN  *
008190*          ALUMNO QUE FUE A ESE PAIS CALIFICO SU SATISFACCION EN *
008200*          7 O MAS, EL PAIS QUEDA MARCADO COMO SATISFACTORIO     *
008210*          PARA EL REPORTE DE OVI1RCM.)                          *
008220 610-ACUMULA-PAIS SECTION.
008230     MOVE 'N' TO WKS-PAI-ENCONTRADO
008240     PERFORM 612-COMPARA-UN-PAIS VARYING IDX-PAI
008250             FROM 1 BY 1 UNTIL IDX-PAI > WKS-CANT-PAISES-DIST
008260             OR WKS-PAI-YA-EXISTE
008270     IF NOT WKS-PAI-YA-EXISTE AND WKS-CANT-PAISES-DIST < 10
008280        ADD 1 TO WKS-CANT-PAISES-DIST
008290        MOVE WKS-CER-PAIS(IDX-CER)
008300           TO WKS-PAI-NOMBRE(WKS-CANT-PAISES-DIST)
008310        MOVE 1 TO WKS-PAI-CONTADOR(WKS-CANT-PAISES-DIST)
008320        MOVE 'N' TO WKS-PAI-SATISFECHO(WKS-CANT-PAISES-DIST)
008330        IF WKS-CER-SATISFACCION(IDX-CER) >= 7
008340           SET WKS-PAI-ESTA-SATISFECHO(WKS-CANT-PAISES-DIST)
008350              TO TRUE
008360        END-IF
008370     END-IF.
008380 610-ACUMULA-PAIS-E.                  EXIT.
008390*--------> COMPARA EL PAIS DE UN CERCANO CONTRA UNA ENTRADA
008400*          YA EXISTENTE EN LA TABLA DE PAISES (INVOCADA POR 610)
008410 612-COMPARA-UN-PAIS SECTION.
008420     IF WKS-PAI-NOMBRE(IDX-PAI) = WKS-CER-PAIS(IDX-CER)
008430        SET WKS-PAI-YA-EXISTE TO TRUE
008440        ADD 1 TO WKS-PAI-CONTADOR(IDX-PAI)
008450        IF WKS-CER-SATISFACCION(IDX-CER) >= 7
008460           SET WKS-PAI-ESTA-SATISFECHO(IDX-PAI) TO TRUE
008470        END-IF
008480     END-IF.
008490 612-COMPARA-UN-PAIS-E.               EXIT.
008500*--------> COPIA LA TABLA DE PAISES/IMPULSO A LA SALIDA POR
008510*          LINKAGE PARA QUE OVI1RCM LA USE POR PROGRAMA
008520 700-ARMA-TABLA-SALIDA SECTION.
008530*--------> ULTIMO PASO DE LA RUTINA: TRASLADA LO CALCULADO EN    *
008540*          MEMORIA DE TRABAJO HACIA EL AREA DE LINKAGE, QUE ES   *
008550*          LO UNICO QUE OVI1RCM PUEDE VER DE ESTE PROGRAMA.      *
008560     MOVE WKS-CANT-PAISES-DIST TO LK-CANT-PAISES-BOOST
008570     PERFORM 705-COPIA-UN-PAIS-SALIDA VARYING IDX-PAI
008580             FROM 1 BY 1 UNTIL IDX-PAI > WKS-CANT-PAISES-DIST.
008590 700-ARMA-TABLA-SALIDA-E.             EXIT.
008600*--------> COPIA UNA ENTRADA DE PAIS/IMPULSO HACIA LA TABLA
008610*          DE SALIDA POR LINKAGE (INVOCADA POR 700)
008620 705-COPIA-UN-PAIS-SALIDA SECTION.
008630     MOVE WKS-PAI-NOMBRE(IDX-PAI) TO LK-PAI-NOMBRE(IDX-PAI)
008640     MOVE WKS-PAI-BOOST(IDX-PAI) TO LK-PAI-BOOST(IDX-PAI)
008650     MOVE WKS-PAI-SATISFECHO(IDX-PAI) TO LK-PAI-SATISFECHO(IDX-PAI).
008660 705-COPIA-UN-PAIS-SALIDA-E.          EXIT.
