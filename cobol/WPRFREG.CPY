000010******************************************************************
000020* COPYBOOK    : WPRFREG                                          *
000030* APLICACION  : OVI - ORIENTACION VOCACIONAL INTERNACIONAL       *
000040* DESCRIPCION : LAYOUT DE LA SOLICITUD DE PREFERENCIAS DEL       *
000050*             : ESTUDIANTE (PREFEREN). UN SOLO REGISTRO POR      *
000060*             : CORRIDA. LO LEE OVI1RCM Y LO PASA POR LINKAGE A  *
000070*             : OVI1PRF (VALIDACION/ENRIQUECIMIENTO/PESOS) Y A   *
000080*             : OVI1STM (VECTOR DE CONSULTA PARA ALUMNOS         *
000090*             : SIMILARES).                                     *
000100* LONGITUD    : 180 BYTES                                        *
000110*----------------------------------------------------------------*
000120* HISTORIAL DE CAMBIOS                                           *
000130* FECHA       PROGRAMADOR   REQ/TICKET     DESCRIPCION           *
000140* ----------  ------------  -------------  -------------------- *
000150* 21/09/1988  MACP          REQ-88144      CREACION ORIGINAL     *88144   
000160* 14/03/1992  SQR           REQ-92066      SE AGREGAN LAS SIETE  *92066   
000170*                                          PONDERACIONES DE      *
000180*                                          IMPORTANCIA POR       *
000190*                                          CRITERIO              *
000200* 05/08/1999  EEDR          REQ-99231      SE AGREGA GPA DEL     *99231   
000210*                                          ESTUDIANTE PARA       *
000220*                                          BUSQUEDA DE SIMILARES *
000230******************************************************************
000240 01  PRF-REGISTRO.
000250*--------------------------------------------------------------*
000260*    RESTRICCIONES DURAS (FILTROS R1-R5)                       *
000270*--------------------------------------------------------------*
000280     02  PRF-CAMPO-ESTUDIO           PIC X(30).
000290     02  PRF-NIVEL-GRADO             PIC X(10).
000300     02  PRF-COLEGIATURA-MAXIMA      PIC 9(06).
000310     02  PRF-PRESUPUESTO-VIDA-MAX    PIC 9(05).
000320     02  PRF-PAISES-PREFERIDOS.
000330         03  PRF-PAIS-PREF           PIC X(30) OCCURS 3 TIMES.
000340     02  PRF-PREFERENCIA-IDIOMA      PIC 9(01).
000350         88  PRF-IDIOMA-SOLO-INGLES          VALUE 1.
000360         88  PRF-IDIOMA-CUALQUIERA           VALUE 2.
000370         88  PRF-IDIOMA-ABIERTO              VALUE 3.
000380*--------------------------------------------------------------*
000390*    PONDERACIONES DE IMPORTANCIA POR CRITERIO (ESCALA 1-10)   *
000400*    ORDEN: AFINIDAD, COLEGIATURA, COSTO DE VIDA, RANKING,      *
000410*           CARRERA, UBICACION, IDIOMA                         *
000420*--------------------------------------------------------------*
000430     02  PRF-IMPORTANCIA-CRITERIO    PIC 9(02) OCCURS 7 TIMES.
000440*--------------------------------------------------------------*
000450*    DATOS PARA BUSQUEDA DE ALUMNOS SIMILARES (OVI1STM)        *
000460*--------------------------------------------------------------*
000470     02  PRF-GPA-ESTUDIANTE          PIC 9V99.
000480*--------------------------------------------------------------*
000490*    RELLENO PARA COMPLETAR LONGITUD DE REGISTRO FISICO         *
000500*--------------------------------------------------------------*
000510     02  FILLER                      PIC X(21).
