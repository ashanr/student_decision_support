000010******************************************************************
000020* COPYBOOK    : WRECREG                                          *
000030* APLICACION  : OVI - ORIENTACION VOCACIONAL INTERNACIONAL       *
000040* DESCRIPCION : LAYOUT DE SALIDA DE LAS RECOMENDACIONES (RECOUT).*
000050*             : ESCRITO POR OVI1RCM, LAS PRIMERAS 10 POSICIONES  *
000060*             : DEL LISTADO YA ORDENADO, CON DESGLOSE DE LOS 7   *
000070*             : CRITERIOS Y LA EXPLICACION ARMADA (R17).         *
000080* LONGITUD    : 500 BYTES                                        *
000090*----------------------------------------------------------------*
000100* HISTORIAL DE CAMBIOS                                           *
000110* FECHA       PROGRAMADOR   REQ/TICKET     DESCRIPCION           *
000120* ----------  ------------  -------------  -------------------- *
000130* 21/09/1988  MACP          REQ-88145      CREACION ORIGINAL     *88145   
000140* 30/09/1995  JLPM          REQ-95311      SE AGREGA DESGLOSE DE *95311   
000150*                                          LOS 7 CRITERIOS       *
000160* 05/08/1999  EEDR          REQ-99231      SE AGREGA EXPLICACION *99231   
000170*                                          Y PORCENTAJE DE MATCH *
000180* 18/06/2003  EEDR          REQ-03178      SE AMPLIA CALIFICA-   *03178   
000190*                                          CION FINAL A 9(01)V9  *
000200*                                          (04), LOS IMPULSOS DE *
000210*                                          DIVERSIDAD/POPULARI-  *
000220*                                          DAD PUEDEN LLEVARLA   *
000230*                                          ARRIBA DE 1.0000      *
000240******************************************************************
000250 01  REC-REGISTRO.
000260*--------------------------------------------------------------*
000270*    POSICION Y DATOS BASICOS DE LA RECOMENDACION               *
000280*--------------------------------------------------------------*
000290     02  REC-RANGO                   PIC 9(03).
000300     02  REC-NOMBRE-PROGRAMA         PIC X(45).
000310     02  REC-NOMBRE-UNIVERSIDAD      PIC X(45).
000320     02  REC-PAIS                    PIC X(30).
000330     02  REC-NIVEL                   PIC X(10).
000340     02  REC-COLEGIATURA             PIC 9(06).
000350     02  REC-PORCENTAJE-MATCH        PIC 9(03)V9.
000360*--------------------------------------------------------------*
000370*    DESGLOSE DE LOS 7 CRITERIOS (0-1, 4 DECIMALES)             *
000380*    ORDEN: AFINIDAD, COLEGIATURA, COSTO DE VIDA, RANKING,      *
000390*           CARRERA, UBICACION, IDIOMA                         *
000400*--------------------------------------------------------------*
000410     02  REC-CALIFICACIONES.
000420         03  REC-CALIF-CRITERIO      PIC V9(04) OCCURS 7 TIMES.
000430     02  REC-CALIFICACION-FINAL      PIC 9(01)V9(04).
000440*--------------------------------------------------------------*
000450*    EXPLICACION ARMADA POR SEMICOLON (R17)                    *
000460*--------------------------------------------------------------*
000470     02  REC-EXPLICACION             PIC X(200).
000480*--------------------------------------------------------------*
000490*    RELLENO PARA COMPLETAR LONGITUD DE REGISTRO FISICO         *
000500*--------------------------------------------------------------*
000510     02  FILLER                      PIC X(124).
