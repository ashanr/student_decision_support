000010******************************************************************
000020* PROGRAMA    : OVI1RAI                                          *
000030* APLICACION  : OVI - ORIENTACION VOCACIONAL INTERNACIONAL       *
000040* TIPO        : BATCH - RUTINA DE SERVICIO (CALLED)              *
000050* DESCRIPCION : CALCULA LA RAIZ CUADRADA DE UN VALOR NUMERICO    *
000060*             : POR EL METODO DE NEWTON-RAPHSON. LA UTILIZAN     *
000070*             : OVI1STM (DESVIACION ESTANDAR Y DISTANCIA         *
000080*             : EUCLIDIANA) Y OVI1PAT (CORRELACION DE PEARSON)   *
000090*             : PARA NO DEPENDER DE FUNCIONES INTRINSECAS DEL    *
000100*             : COMPILADOR.                                      *
000110* ARCHIVOS    : NO APLICA (RECIBE VALOR POR LINKAGE)             *
000120* PROGRAMA(S) : NO APLICA                                        *
000130******************************************************************
000140 IDENTIFICATION DIVISION.
000150 PROGRAM-ID.                     OVI1RAI.
000160 AUTHOR.                         MARIO ALBERTO CASTILLO PEREZ.
000170 INSTALLATION.                   BANCO INDUSTRIAL, S.A. - DEPTO
000180                                  DE ORIENTACION VOCACIONAL.
000190 DATE-WRITTEN.                   03/06/1988.
000200 DATE-COMPILED.                  03/06/1988.
000210 SECURITY.                       USO INTERNO - DEPARTAMENTO DE
000220                                  ORIENTACION VOCACIONAL.
000230******************************************************************
000240* BITACORA DE CAMBIOS                                            *
000250* FECHA       PROGR.  REQ/TICKET   DESCRIPCION                   *
000260* ----------  ------  -----------  ------------------------------*
000270* 03/06/1988  MACP    REQ-88091    VERSION ORIGINAL, 10           88091
000280*                                  ITERACIONES DE NEWTON         *
000290* 14/03/1992  SQR     REQ-92066    SE AUMENTA A 20 ITERACIONES   *92066
000300*                                  PARA MAYOR PRECISION EN LA    *
000310*                                  DISTANCIA DE ALUMNOS SIMILARES*
000320* 27/10/1997  CMPR    REQ-97188    REVISION GENERAL PARA EL      *97188
000330*                                  PROYECTO DE ADECUACION AL     *
000340*                                  ANIO 2000 (SIN CAMBIOS DE     *
000350*                                  LOGICA)                       *
000360* 12/05/2001  EEDR    REQ-01098    SE AGREGA VOLCADO DE BYTES DE *01098
000370*                                  LAS APROXIMACIONES BAJO EL    *
000380*                                  SWITCH UPSI-0 PARA DEPURAR    *
000390*                                  DIFERENCIAS DE REDONDEO       *
000400******************************************************************
000410*--------> ESTA RUTINA NO ABRE NI LEE NINGUN ARCHIVO. RECIBE UN
000420*          UNICO VALOR DE ENTRADA POR LINKAGE (LK-RAIZ-ENTRADA),
000430*          REGRESA LA RAIZ CUADRADA EN LK-RAIZ-RESULTADO, Y
000440*          TERMINA CON GOBACK (NO CON STOP RUN) PORQUE SIEMPRE
000450*          SE INVOCA CON CALL DESDE OTRO PROGRAMA DE LA CADENA.
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480*--------> UPSI-0 ES EL SWITCH DE OPERADOR QUE, ENCENDIDO EN EL
000490*          JCL/PROCEDIMIENTO DE CORRIDA, ACTIVA EL VOLCADO DE
000500*          TRAZA DE CADA ITERACION (VER 220-TRAZA-BYTES-APROX).
000510*          EN CORRIDA NORMAL DE PRODUCCION EL SWITCH VIENE
000520*          APAGADO Y LA RUTINA NO IMPRIME NADA.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM
000550     UPSI-0 ON STATUS IS WKS-TRAZA-ACTIVA
000560             OFF STATUS IS WKS-TRAZA-INACTIVA.
000570 DATA DIVISION.
000580 WORKING-STORAGE SECTION.
000590*--------> AREAS DE TRABAJO DEL METODO DE NEWTON-RAPHSON. TODAS
000600*          LAS APROXIMACIONES SE MANEJAN EMPACADAS (COMP-3) CON
000610*          6 DECIMALES, SUFICIENTE PRECISION PARA LOS USOS DE
000620*          ESTA RUTINA (DESVIACION ESTANDAR MUESTRAL, DISTANCIA
000630*          EUCLIDIANA Y DENOMINADOR DE PEARSON).
000640 01  WKS-SW-TRAZA                    PIC X(01) VALUE 'N'.
000650     88  WKS-TRAZA-ACTIVA                    VALUE 'S'.
000660     88  WKS-TRAZA-INACTIVA                  VALUE 'N'.
000670*--------> WKS-APROXIMACION GUARDA EL VALOR X DE LA ITERACION EN
000680*          CURSO. SU REDEFINICION EN BYTES INDIVIDUALES SOLO SE
000690*          USA PARA LA TRAZA DE DEPURACION (220), NUNCA PARA
000700*          ARITMETICA.
000710 01  WKS-APROXIMACION                PIC S9(09)V9(06) COMP-3.
000720 01  WKS-APROXIMACION-R REDEFINES WKS-APROXIMACION.
000730     02  WKS-APROXIMACION-BYTE       PIC X(01) OCCURS 8 TIMES.
000740*--------> WKS-APROX-ANTERIOR CONSERVA EL VALOR DE X ANTES DEL
000750*          PASO ACTUAL, YA QUE LA FORMULA DE NEWTON NECESITA EL
000760*          VALOR VIEJO PARA CALCULAR EL NUEVO (X = (X+E/X)/2).
000770 01  WKS-APROX-ANTERIOR              PIC S9(09)V9(06) COMP-3.
000780 01  WKS-APROX-ANTERIOR-R REDEFINES WKS-APROX-ANTERIOR.
000790     02  WKS-APROX-ANTERIOR-BYTE     PIC X(01) OCCURS 8 TIMES.
000800*--------> WKS-DIVISOR-TEMPORAL GUARDA EL COCIENTE ENTRADA/X DE
000810*          CADA PASO ANTES DE PROMEDIARLO CON X (VER 210).
000820 01  WKS-DIVISOR-TEMPORAL            PIC S9(09)V9(06) COMP-3.
000830 01  WKS-DIVISOR-TEMPORAL-R REDEFINES WKS-DIVISOR-TEMPORAL.
000840     02  WKS-DIVISOR-TEMPORAL-BYTE   PIC X(01) OCCURS 8 TIMES.
000850*--------> CONTADOR DE POSICION AL RECORRER LOS 8 BYTES DE UNA
000860*          CIFRA EMPACADA (VOLCADO DE TRAZA). DECLARADO COMO
000870*          ITEM DE NIVEL 77 POR SER UN CONTADOR AUTONOMO, SEGUN
000880*          LA COSTUMBRE DEL DEPARTAMENTO PARA ESTA CLASE DE
000890*          CAMPOS DE TRABAJO.
000900 77  WKS-IDX-BYTE                    PIC 9(02) COMP.
000910*--------> RENGLON DE TRAZA QUE SE DESPLIEGA POR CONSOLA CUANDO
000920*          UPSI-0 ESTA ENCENDIDO, CON LA APROXIMACION Y EL
000930*          DIVISOR DEL PASO EN FORMATO HEXADECIMAL IMPLICITO
000940*          (BYTE POR BYTE, SIN EDITAR).
000950 01  WKS-LINEA-TRAZA.
000960     02  FILLER                      PIC X(15)
000970                              VALUE 'OVI1RAI TRAZA: '.
000980     02  WKS-LT-APROX                PIC X(08).
000990     02  FILLER                      PIC X(01) VALUE SPACES.
001000     02  WKS-LT-DIVISOR              PIC X(08).
001010*--------> LINKAGE: UN SOLO VALOR DE ENTRADA Y UN SOLO VALOR DE
001020*          SALIDA, AMBOS EMPACADOS CON 6 DECIMALES, PARA QUE
001030*          COINCIDAN CON LA PRECISION DE LOS CAMPOS QUE INVOCAN
001040*          ESTA RUTINA EN OVI1STM Y OVI1PAT.
001050 LINKAGE SECTION.
001060 01  LK-RAIZ-ENTRADA                 PIC S9(09)V9(06) COMP-3.
001070 01  LK-RAIZ-RESULTADO               PIC S9(09)V9(06) COMP-3.
001080 PROCEDURE DIVISION USING LK-RAIZ-ENTRADA, LK-RAIZ-RESULTADO.
001090*--------> SI LA ENTRADA VIENE EN CERO O NEGATIVA (NO DEBERIA
001100*          OCURRIR, YA QUE LOS LLAMADORES SOLO INVOCAN ESTA
001110*          RUTINA CON SUMAS DE CUADRADOS O VARIANZAS) SE REGRESA
001120*          CERO DE UNA VEZ, SIN ITERAR, PARA EVITAR UNA DIVISION
001130*          ENTRE CERO EN EL PRIMER PASO DE NEWTON.
001140 100-PRINCIPAL SECTION.
001150     IF LK-RAIZ-ENTRADA NOT > ZEROS
001160        MOVE ZEROS TO LK-RAIZ-RESULTADO
001170     ELSE
001180        PERFORM 200-ITERA-NEWTON
001190        MOVE WKS-APROXIMACION TO LK-RAIZ-RESULTADO
001200     END-IF
001210     GOBACK.
001220 100-PRINCIPAL-E.                    EXIT.
001230*--------> APROXIMACION SUCESIVA X = (X + ENTRADA / X) / 2. SE
001240*          ARRANCA CON ENTRADA/2 COMO PRIMERA SEMILLA (CUALQUIER
001250*          SEMILLA POSITIVA CONVERGE, PERO ESTA ES LA QUE MEJOR
001260*          COMPORTAMIENTO DIO EN LAS PRUEBAS ORIGINALES DE 1988)
001270*          Y SE REPITE EL PASO 20 VECES (REQ-92066), SUFICIENTE
001280*          PARA QUE LOS 6 DECIMALES EMPACADOS DEJEN DE CAMBIAR.
001290 200-ITERA-NEWTON SECTION.
001300     COMPUTE WKS-APROXIMACION = LK-RAIZ-ENTRADA / 2
001310     PERFORM 210-UN-PASO-NEWTON 20 TIMES.
001320 200-ITERA-NEWTON-E.                 EXIT.
001330*--------> UN PASO DE LA APROXIMACION SUCESIVA DE NEWTON. NO SE
001340*          NECESITA CONDICION DE PARADA POR TOLERANCIA PORQUE EL
001350*          NUMERO FIJO DE PASOS (20) YA GARANTIZA LA PRECISION
001360*          REQUERIDA PARA LOS 6 DECIMALES DEL CAMPO EMPACADO.
001370 210-UN-PASO-NEWTON SECTION.
001380     MOVE WKS-APROXIMACION TO WKS-APROX-ANTERIOR
001390     COMPUTE WKS-DIVISOR-TEMPORAL ROUNDED =
001400        LK-RAIZ-ENTRADA / WKS-APROX-ANTERIOR
001410     COMPUTE WKS-APROXIMACION ROUNDED =
001420        (WKS-APROX-ANTERIOR + WKS-DIVISOR-TEMPORAL) / 2
001430     IF WKS-TRAZA-ACTIVA
001440        PERFORM 220-TRAZA-BYTES-APROX
001450     END-IF.
001460 210-UN-PASO-NEWTON-E.               EXIT.
001470*--------> DESPLIEGA EN CONSOLA LOS BYTES EMPACADOS DE LA
001480*          APROXIMACION Y DEL DIVISOR PARA DEPURACION DE
001490*          REDONDEO (SOLO CUANDO EL SWITCH UPSI-0 ESTA ENCENDIDO).
001500*          ESTO SE AGREGO EN 2001 (REQ-01098) DESPUES DE UNA
001510*          DIFERENCIA DE UN CENTAVO REPORTADA POR EL DEPARTAMENTO
001520*          DE BECAS ENTRE DOS CORRIDAS DEL MISMO INSUMO, QUE
001530*          RESULTO SER UN PROBLEMA DE DATOS Y NO DE ESTA RUTINA.
001540 220-TRAZA-BYTES-APROX SECTION.
001550     PERFORM 225-COPIA-UN-BYTE-TRAZA VARYING WKS-IDX-BYTE
001560             FROM 1 BY 1 UNTIL WKS-IDX-BYTE > 8
001570     DISPLAY WKS-LINEA-TRAZA UPON CONSOLE.
001580 220-TRAZA-BYTES-APROX-E.            EXIT.
001590*--------> COPIA UN BYTE EMPACADO A SU POSICION EN LA LINEA
001600*          DE TRAZA (INVOCADA POR 220 EN FORMA NO EMBEBIDA).
001610*          EL FORMATO NO ES LEGIBLE COMO TEXTO, PERO BASTA PARA
001620*          COMPARAR DOS TRAZAS BYTE A BYTE EN UNA IMPRESION DE
001630*          CONSOLA.
001640 225-COPIA-UN-BYTE-TRAZA SECTION.
001650     MOVE WKS-APROXIMACION-BYTE(WKS-IDX-BYTE)
001660        TO WKS-LT-APROX(WKS-IDX-BYTE:1)
001670     MOVE WKS-DIVISOR-TEMPORAL-BYTE(WKS-IDX-BYTE)
001680        TO WKS-LT-DIVISOR(WKS-IDX-BYTE:1).
001690 225-COPIA-UN-BYTE-TRAZA-E.          EXIT.
