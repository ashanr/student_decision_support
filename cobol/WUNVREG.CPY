000010******************************************************************
000020* COPYBOOK    : WUNVREG                                          *
000030* APLICACION  : OVI - ORIENTACION VOCACIONAL INTERNACIONAL       *
000040* DESCRIPCION : LAYOUT DEL MAESTRO DE UNIVERSIDADES (UNIVERSI).  *
000050*             : SE CARGA COMPLETO EN TABLA EN MEMORIA (WKS-TAB-  *
000060*             : UNV) POR OVI1RCM PARA UNIRLO CONTRA EL MAESTRO   *
000070*             : DE PROGRAMAS POR UNV-ID (SEARCH ALL).            *
000080* LONGITUD    : 130 BYTES                                        *
000090*----------------------------------------------------------------*
000100* HISTORIAL DE CAMBIOS                                           *
000110* FECHA       PROGRAMADOR   REQ/TICKET     DESCRIPCION           *
000120* ----------  ------------  -------------  -------------------- *
000130* 16/03/1987  MACP          REQ-87032      CREACION ORIGINAL     *87032   
000140* 04/02/1990  SQR           REQ-90019      SE AGREGA RANKING     *90019   
000150*                                          NACIONAL              *
000160* 30/09/1995  JLPM          REQ-95311      SE AGREGA ANIO DE     *95311   
000170*                                          FUNDACION             *
000180******************************************************************
000190 01  UNV-REGISTRO.
000200*--------------------------------------------------------------*
000210*    LLAVE Y DATOS GENERALES DE LA UNIVERSIDAD                 *
000220*--------------------------------------------------------------*
000230     02  UNV-ID                      PIC 9(04).
000240     02  UNV-NOMBRE                  PIC X(45).
000250     02  UNV-CIUDAD                  PIC X(20).
000260     02  UNV-PAIS                    PIC X(30).
000270*--------------------------------------------------------------*
000280*    RANKINGS Y DATOS DE POBLACION ESTUDIANTIL                 *
000290*--------------------------------------------------------------*
000300     02  UNV-RANKING-MUNDIAL         PIC 9(04).
000310     02  UNV-RANKING-NACIONAL        PIC 9(03).
000320     02  UNV-CANTIDAD-ALUMNOS        PIC 9(06).
000330     02  UNV-ANIO-FUNDACION          PIC 9(04).
000340*--------------------------------------------------------------*
000350*    RELLENO PARA COMPLETAR LONGITUD DE REGISTRO FISICO         *
000360*--------------------------------------------------------------*
000370     02  FILLER                      PIC X(14).
